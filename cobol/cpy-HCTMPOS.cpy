000100* **++ HCT mutated-position set - union of every haplotype's
000200* difference positions, ascending, 1-based, used to lay out the
000300* column block of both haplotype reports.
000400 01 POSITION-SET-TABLE.
000500   03 POS-TOTAL               PIC 9(4) COMP VALUE ZERO.
000600   03 POS-ENTRIES.
000700     05 POS-ENTRY OCCURS 0 TO 2000 TIMES
000800                 DEPENDING ON POS-TOTAL
000900                 INDEXED BY POS-I
001000                 PIC 9(4) COMP.
001100   03 FILLER                  PIC X(2)   VALUE SPACE.
