000100* **++ HCT master-selection area - the master sequence for the
000200* transformer/report programs can be given directly (the batch
000300* driver already has the record in hand) or by name (looked up
000400* across every haplotype's first member).
000500 01 MASTER-SELECT-AREA.
000600   03 MST-MODE                PIC X(1)   VALUE SPACE.
000700     88 MST-BY-NAME                      VALUE 'N'.
000800     88 MST-BY-RECORD                    VALUE 'R'.
000900   03 MST-NAME                PIC X(30)  VALUE SPACE.
001000   03 MST-LENGTH              PIC 9(4)   VALUE ZERO.
001100   03 MST-VALUE               PIC X(2000) VALUE SPACE.
001200   03 FILLER                  PIC X(10)  VALUE SPACE.
