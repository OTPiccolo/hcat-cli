000100* **++ HCT genetic-code (codon) table record and table
000200* One entry per NCBI genetic-code table found in the reference
000300* file (HCTC001 builds these); position i of CDT-AA/-STARTS/
000400* -BASE1/-BASE2/-BASE3 all describe the same one of the 64
000500* codons, so the *-CHARS redefinitions let HCTC002 walk all five
000600* in lock step with one subscript.
000700 01 CODON-TABLE-RECORD.
000800   03 CDT-NUMBER              PIC 9(2)   VALUE ZERO.
000900   03 CDT-NAME                PIC X(60)  VALUE SPACE.
001000   03 CDT-AA                  PIC X(64)  VALUE SPACE.
001100   03 CDT-AA-CHARS REDEFINES CDT-AA.
001200     05 CDT-AA-CHAR OCCURS 64 TIMES
001300               PIC X(1).
001400   03 CDT-STARTS              PIC X(64)  VALUE SPACE.
001500   03 CDT-STARTS-CHARS REDEFINES CDT-STARTS.
001600     05 CDT-STARTS-CHAR OCCURS 64 TIMES
001700               PIC X(1).
001800   03 CDT-BASE1               PIC X(64)  VALUE SPACE.
001900   03 CDT-BASE1-CHARS REDEFINES CDT-BASE1.
002000     05 CDT-BASE1-CHAR OCCURS 64 TIMES
002100               PIC X(1).
002200   03 CDT-BASE2               PIC X(64)  VALUE SPACE.
002300   03 CDT-BASE2-CHARS REDEFINES CDT-BASE2.
002400     05 CDT-BASE2-CHAR OCCURS 64 TIMES
002500               PIC X(1).
002600   03 CDT-BASE3               PIC X(64)  VALUE SPACE.
002700   03 CDT-BASE3-CHARS REDEFINES CDT-BASE3.
002800     05 CDT-BASE3-CHAR OCCURS 64 TIMES
002900               PIC X(1).
003000   03 FILLER                  PIC X(4)   VALUE SPACE.
003100*
003200 01 CODON-TABLE.
003300   03 CDT-TOTAL               PIC 9(2) COMP VALUE ZERO.
003400   03 CDT-ENTRIES.
003500     05 CDT-ENTRY OCCURS 0 TO 30 TIMES
003600                 DEPENDING ON CDT-TOTAL
003700                 INDEXED BY CDT-I.
003800       10 CDT-E-NUMBER        PIC 9(2)   VALUE ZERO.
003900       10 CDT-E-NAME          PIC X(60)  VALUE SPACE.
004000       10 CDT-E-AA            PIC X(64)  VALUE SPACE.
004100       10 CDT-E-STARTS        PIC X(64)  VALUE SPACE.
004200       10 CDT-E-BASE1         PIC X(64)  VALUE SPACE.
004300       10 CDT-E-BASE2         PIC X(64)  VALUE SPACE.
004400       10 CDT-E-BASE3         PIC X(64)  VALUE SPACE.
004500       10 FILLER              PIC X(4)   VALUE SPACE.
