000100* **++ HCTC002 linkage OUT - the translated amino-acid sequence,
000200* shaped like a SEQUENCE-RECORD so the driver can feed it straight
000300* back into a writer or into grouping.
000400 01 HCTC002-OUT.
000500   03 HCTC002-OUT-NAME        PIC X(30)  VALUE SPACE.
000600   03 HCTC002-OUT-LENGTH      PIC 9(4)   VALUE ZERO.
000700   03 HCTC002-OUT-VALUE       PIC X(2000) VALUE SPACE.
000800   03 FILLER                 PIC X(6)   VALUE SPACE.
