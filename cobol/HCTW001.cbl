000100 CBL OPT(2)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.  HCTW001.
000400 AUTHOR.      R.CONTI.
000500 INSTALLATION. EMB GENETICS LAB - BATCH SYSTEMS GROUP.
000600 DATE-WRITTEN. 1991-04-30.
000700 DATE-COMPILED.
000800 SECURITY.    NONE.
000900*----------------------------------------------------------------
001000* HCTW001
001100* **++ scrittore del report Haplotype.  Costruisce l'unione
001200* ordinata delle posizioni di differenza su tutti gli haplotype,
001300* poi stampa: la riga "There are N different haplotypes.", la
001400* riga "Master sequence:", la riga "Positions", la riga "Master"
001500* con il carattere del master ad ogni posizione, e una riga per
001600* ogni haplotype con l'elenco dei nomi membro e il carattere di
001700* differenza ad ogni posizione.
001800*----------------------------------------------------------------
002000* CHANGE LOG
002100*   1991-04-30 R.CONTI   ORIGINAL - CR91-0130 - fixed two-column
002200*              report, no position union yet (one row per
002300*              sequence, not per haplotype).
002400*   1993-01-11 ALAIMO    CR93-0004 - rewritten around the
002500*              haplotype table; rows are now one per haplotype
002600*              with member names joined by "; ".
002700*   1995-08-22 M.FERRARI CR95-0210 - label column width now
002800*              computed from the longest member-name list instead
002900*              of a fixed 30 characters (long name lists were
003000*              being truncated).
003100*   1998-08-19 S.BIANCHI Y2K REVIEW - no date fields present in
003200*              this program; no change required.
003300*   1999-10-05 S.BIANCHI CR99-0221 - accepts DIFFERENCE-TABLE and
003400*              MASTER-SELECT-AREA from the caller instead of
003500*              recomputing differences locally; master name now
003600*              printed exactly as supplied by HCTT001.
003650*   2000-03-14 ALAIMO    CR00-0033 - "There are N different
003660*              haplotypes." count line is now written here, from
003670*              HAP-TOTAL, as the first record; the driver never
003680*              actually wrote it and the line was missing from
003690*              every run's output (found during the format review
003700*              committee's report walkthrough).
003702*   2000-05-09 ALAIMO    CR00-0055 - WORK-LINE-COUNT-N was declared
003703*              and displayed at close but never incremented, so
003704*              "LINES WRITTEN" always showed zero; now bumped at
003705*              every WRITE HAP-RPT-REC.
003706*----------------------------------------------------------------
003800 ENVIRONMENT DIVISION.
003900*
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER.    IBM-370.
004200 OBJECT-COMPUTER.    IBM-370.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500*
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT HAP-RPT        ASSIGN TO HAPRPT
004900                           FILE STATUS IS HAP-RPT-FS.
005000*
005100 DATA DIVISION.
005200 FILE SECTION.
005300*
005400 FD  HAP-RPT
005500     BLOCK CONTAINS 0 RECORDS
005600     RECORDING MODE IS F.
005700 01  HAP-RPT-REC.
005800   03 HAP-RPT-TEXT            PIC X(3990).
005900   03 FILLER                 PIC X(10)  VALUE SPACE.
006000*
006100 WORKING-STORAGE SECTION.
006200 01 WK-LITERALS.
006300   03 WK-TAB-CHAR             PIC X(1)   VALUE X'09'.
006400   03 WK-DOT                 PIC X(1)   VALUE '.'.
006500   03 WK-LABEL-POSITIONS      PIC X(9)   VALUE 'Positions'.
006600   03 WK-LABEL-MASTER         PIC X(6)   VALUE 'Master'.
006700   03 WK-COLON               PIC X(1)   VALUE ':'.
006750   03 WK-COUNT-LEAD-TEXT     PIC X(10)  VALUE 'There are '.
006760   03 WK-COUNT-TRAIL-TEXT    PIC X(23)
006770                             VALUE ' different haplotypes.'.
006800   03 FILLER                 PIC X(3)   VALUE SPACE.
006900*
007000 01 LS-FILE-STATUSES.
007100   03 HAP-RPT-FS              PIC XX     VALUE SPACE.
007200     88 HAP-RPT-OK                        VALUE '00'.
007300   03 FILLER                 PIC X(8)   VALUE SPACE.
007400*
007500 01 LS-SWITCHES.
007600   03 WORK-ABORT-SW           PIC X(1)   VALUE 'N'.
007700     88 WORK-MUST-ABORT                   VALUE 'Y'.
007800     88 WORK-NEED-NOT-ABORT               VALUE 'N'.
007900   03 FILLER                 PIC X(9)   VALUE SPACE.
008000*
008100 01 LS-COUNTERS.
008200   03 WORK-DIF-I              PIC 9(4) COMP VALUE ZERO.
008300   03 WORK-HAP-I              PIC 9(4) COMP VALUE ZERO.
008400   03 WORK-HAP-IDX            PIC 9(4) COMP VALUE ZERO.
008500   03 WORK-MEMBER-J           PIC 9(4) COMP VALUE ZERO.
008600   03 WORK-SEQ-IDX            PIC 9(4) COMP VALUE ZERO.
008700   03 WORK-POS-I              PIC 9(4) COMP VALUE ZERO.
008800   03 WORK-SCAN-I             PIC 9(4) COMP VALUE ZERO.
008900   03 WORK-JOIN-PTR           PIC 9(4) COMP VALUE ZERO.
009000   03 WORK-MAX-POS            PIC 9(4) COMP VALUE ZERO.
009100   03 WORK-LABEL-WIDTH        PIC 9(4) COMP VALUE ZERO.
009150   03 WORK-COUNT-START        PIC 9(4) COMP VALUE ZERO.
009160   03 WORK-COUNT-LEN          PIC 9(4) COMP VALUE ZERO.
009200   03 WORK-LINE-PTR           PIC 9(4) COMP VALUE ZERO.
009300*
009400 01 WORK-POSITION-FLAG-AREA.
009500   03 WORK-POS-FLAG OCCURS 2000 TIMES
009600                    PIC X(1)   VALUE 'N'.
009700*
009800 01 WORK-SCAN-AREA.
009900   03 WORK-SCAN-FIELD         PIC X(200) VALUE SPACE.
010000   03 WORK-SCAN-LEN           PIC 9(4) COMP VALUE ZERO.
010100   03 FILLER                 PIC X(6)   VALUE SPACE.
010200*
010300 01 WORK-JOIN-BUFFER-AREA.
010400   03 WORK-JOIN-BUFFER        PIC X(200) VALUE SPACE.
010500   03 FILLER                 PIC X(6)   VALUE SPACE.
010600*
010700 01 WORK-POS-EDIT-AREA.
010800   03 WORK-POS-EDIT           PIC ZZZ9.
010900   03 WORK-POS-EDIT-X REDEFINES WORK-POS-EDIT
011000                               PIC X(4).
011100   03 FILLER                 PIC X(6)   VALUE SPACE.
011150*
011160 01 WORK-HAP-COUNT-EDIT-AREA.
011170   03 WORK-HAP-COUNT-EDIT     PIC ZZZ9.
011180   03 FILLER                 PIC X(6)   VALUE SPACE.
011200*
011300 01 WORK-LABEL-PADDED-AREA.
011400   03 WORK-LABEL-PADDED       PIC X(200) VALUE SPACE.
011500   03 FILLER                 PIC X(6)   VALUE SPACE.
011600*
011700 01 WORK-LINE-AREA.
011800   03 WORK-LINE               PIC X(3990) VALUE SPACE.
011900   03 WORK-LINE-X REDEFINES WORK-LINE
012000                               PIC X(3990).
012100*
012200 01 WORK-LINE-COUNT-AREA.
012300   03 WORK-LINE-COUNT-N       PIC 9(6) COMP VALUE ZERO.
012400   03 WORK-LINE-COUNT-X REDEFINES WORK-LINE-COUNT-N
012500                               PIC X(4).
012600   03 FILLER                 PIC X(6)   VALUE SPACE.
012700*
012800 LOCAL-STORAGE SECTION.
012900 01 LS-SPARE                   PIC X(1)   VALUE SPACE.
013000*
013100 LINKAGE SECTION.
013200 COPY HCTMSEQ.
013300 COPY HCTMHAP.
013400 COPY HCTMDIF.
013500 COPY HCTMMST.
013600 COPY HCTMPOS.
013700 COPY HCTMLBL.
013800 COPY HCTMRES.
013900*
014000 PROCEDURE DIVISION USING SEQUENCE-TABLE HAPLOTYPE-TABLE
014100                          DIFFERENCE-TABLE MASTER-SELECT-AREA
014200                          RES-AREA.
014300*
014400 0000-REPORT-CONTROL.
014500     SET RES-IS-OK                TO TRUE.
014600     MOVE ZERO                    TO POS-TOTAL LBL-TOTAL.
014700     PERFORM 1000-OPEN-OUTPUT THRU 1000-EXIT.
014800     IF WORK-NEED-NOT-ABORT
014900        PERFORM 2000-BUILD-POSITION-SET THRU 2000-EXIT
015000        PERFORM 3000-BUILD-LABEL-TABLE THRU 3000-EXIT
015100        PERFORM 4000-WRITE-HEADER-ROWS THRU 4000-EXIT
015200        PERFORM 5000-WRITE-HAPLOTYPE-ROWS THRU 5000-EXIT
015300        PERFORM 6000-CLOSE-OUTPUT THRU 6000-EXIT
015400     END-IF.
015500     IF WORK-MUST-ABORT
015600        SET RES-IS-ERROR          TO TRUE
015700        MOVE 1                    TO RES-RESULT
015800     END-IF.
015900     GOBACK.
016000*
016100 1000-OPEN-OUTPUT.
016200     OPEN OUTPUT HAP-RPT.
016300     IF NOT HAP-RPT-OK
016400        DISPLAY 'HCTW001 - HAPRPT OPEN ERROR - FS: ' HAP-RPT-FS
016500        SET WORK-MUST-ABORT      TO TRUE
016600     END-IF.
016700 1000-EXIT.
016800     EXIT.
016900*
017000 2000-BUILD-POSITION-SET.
017100     MOVE ZERO                    TO WORK-MAX-POS.
017200     PERFORM 2100-MARK-ONE-HAPLOTYPE THRU 2100-EXIT
017300         VARYING WORK-DIF-I FROM 1 BY 1
017400         UNTIL WORK-DIF-I GREATER THAN DIF-TOTAL.
017500     PERFORM 2200-EXTRACT-ONE-POSITION THRU 2200-EXIT
017600         VARYING WORK-POS-I FROM 1 BY 1
017700         UNTIL WORK-POS-I GREATER THAN WORK-MAX-POS.
017800 2000-EXIT.
017900     EXIT.
018000*
018100 2100-MARK-ONE-HAPLOTYPE.
018200     IF DIF-E-LENGTH(WORK-DIF-I) GREATER THAN WORK-MAX-POS
018300        MOVE DIF-E-LENGTH(WORK-DIF-I) TO WORK-MAX-POS
018400     END-IF.
018500     PERFORM 2110-MARK-ONE-POSITION THRU 2110-EXIT
018600         VARYING WORK-POS-I FROM 1 BY 1
018700         UNTIL WORK-POS-I GREATER THAN DIF-E-LENGTH(WORK-DIF-I).
018800 2100-EXIT.
018900     EXIT.
019000*
019100 2110-MARK-ONE-POSITION.
019200     IF DIF-E-VALUE(WORK-DIF-I)(WORK-POS-I:1) NOT EQUAL WK-DOT
019300        MOVE 'Y'                  TO WORK-POS-FLAG(WORK-POS-I)
019400     END-IF.
019500 2110-EXIT.
019600     EXIT.
019700*
019800 2200-EXTRACT-ONE-POSITION.
019900     IF WORK-POS-FLAG(WORK-POS-I) EQUAL 'Y'
020000        ADD 1                     TO POS-TOTAL
020100        MOVE WORK-POS-I           TO POS-ENTRY(POS-TOTAL)
020200     END-IF.
020300 2200-EXIT.
020400     EXIT.
020500*
020600 3000-BUILD-LABEL-TABLE.
020700     MOVE 9                       TO WORK-LABEL-WIDTH.
020800     PERFORM 3100-BUILD-ONE-LABEL THRU 3100-EXIT
020900         VARYING WORK-DIF-I FROM 1 BY 1
021000         UNTIL WORK-DIF-I GREATER THAN DIF-TOTAL.
021100 3000-EXIT.
021200     EXIT.
021300*
021400 3100-BUILD-ONE-LABEL.
021500     PERFORM 3110-FIND-HAPLOTYPE-ENTRY THRU 3110-EXIT.
021600     MOVE SPACE                   TO WORK-JOIN-BUFFER.
021700     MOVE 1                       TO WORK-JOIN-PTR.
021800     PERFORM 3120-JOIN-ONE-MEMBER THRU 3120-EXIT
021900         VARYING WORK-MEMBER-J FROM 1 BY 1
022000         UNTIL WORK-MEMBER-J GREATER THAN HAP-E-SEQ-COUNT(WORK-HAP-IDX).
022100     ADD 1                        TO LBL-TOTAL.
022200     MOVE WORK-JOIN-BUFFER        TO LBL-E-TEXT(LBL-TOTAL).
022300     MOVE WORK-JOIN-BUFFER        TO WORK-SCAN-FIELD.
022400     PERFORM 3900-COMPUTE-SCAN-LEN THRU 3900-EXIT.
022500     MOVE WORK-SCAN-LEN           TO LBL-E-LENGTH(LBL-TOTAL).
022600     IF WORK-SCAN-LEN GREATER THAN WORK-LABEL-WIDTH
022700        MOVE WORK-SCAN-LEN        TO WORK-LABEL-WIDTH
022800     END-IF.
022900 3100-EXIT.
023000     EXIT.
023100*
023200 3110-FIND-HAPLOTYPE-ENTRY.
023300     MOVE ZERO                    TO WORK-HAP-IDX.
023400     PERFORM 3111-TEST-ONE-HAPLOTYPE THRU 3111-EXIT
023500         VARYING WORK-HAP-I FROM 1 BY 1
023600         UNTIL WORK-HAP-I GREATER THAN HAP-TOTAL
023700            OR WORK-HAP-IDX GREATER THAN ZERO.
023800 3110-EXIT.
023900     EXIT.
024000*
024100 3111-TEST-ONE-HAPLOTYPE.
024200     IF HAP-E-NAME(WORK-HAP-I) EQUAL DIF-E-HAP-NAME(WORK-DIF-I)
024300        MOVE WORK-HAP-I           TO WORK-HAP-IDX
024400     END-IF.
024500 3111-EXIT.
024600     EXIT.
024700*
024800 3120-JOIN-ONE-MEMBER.
024900     MOVE HAP-E-MEMBER-IDX(WORK-HAP-IDX WORK-MEMBER-J)
025000                                 TO WORK-SEQ-IDX.
025100     IF WORK-MEMBER-J GREATER THAN 1
025200        STRING '; ' DELIMITED BY SIZE
025300               INTO WORK-JOIN-BUFFER
025400               WITH POINTER WORK-JOIN-PTR
025500     END-IF.
025600     STRING SEQ-E-NAME(WORK-SEQ-IDX) DELIMITED BY SPACE
025700            INTO WORK-JOIN-BUFFER
025800            WITH POINTER WORK-JOIN-PTR.
025900 3120-EXIT.
026000     EXIT.
026100*
026200 3900-COMPUTE-SCAN-LEN.
026300     MOVE ZERO                    TO WORK-SCAN-LEN.
026400     PERFORM 3910-TEST-ONE-SCAN-CHAR THRU 3910-EXIT
026500         VARYING WORK-SCAN-I FROM 200 BY -1
026600         UNTIL WORK-SCAN-I EQUAL ZERO
026700            OR WORK-SCAN-LEN GREATER THAN ZERO.
026800 3900-EXIT.
026900     EXIT.
027000*
027100 3910-TEST-ONE-SCAN-CHAR.
027200     IF WORK-SCAN-FIELD(WORK-SCAN-I:1) NOT EQUAL SPACE
027300        MOVE WORK-SCAN-I          TO WORK-SCAN-LEN
027400     END-IF.
027500 3910-EXIT.
027600     EXIT.
027700*
027800 4000-WRITE-HEADER-ROWS.
* CR99-0221 - count line now written here, from HAP-TOTAL, instead of
* being left to the caller; HCTM001 no longer owns HAP-RPT at all.
027810     MOVE SPACE                   TO WORK-LINE.
027820     MOVE HAP-TOTAL               TO WORK-HAP-COUNT-EDIT.
027825     PERFORM 4010-TRIM-HAP-COUNT THRU 4010-EXIT.
027830     STRING WK-COUNT-LEAD-TEXT    DELIMITED BY SIZE
027840            WORK-HAP-COUNT-EDIT(WORK-COUNT-START:WORK-COUNT-LEN)
027845                                  DELIMITED BY SIZE
027850            WK-COUNT-TRAIL-TEXT   DELIMITED BY SIZE
027860            INTO WORK-LINE.
027870     MOVE WORK-LINE               TO HAP-RPT-TEXT.
027880     WRITE HAP-RPT-REC.
027890     ADD 1                        TO WORK-LINE-COUNT-N.
027900     MOVE SPACE                   TO WORK-LINE.
028000     STRING 'Master sequence: ' DELIMITED BY SIZE
028100            MST-NAME              DELIMITED BY SPACE
028200            INTO WORK-LINE.
028300     MOVE WORK-LINE               TO HAP-RPT-TEXT.
028400     WRITE HAP-RPT-REC.
028410     ADD 1                        TO WORK-LINE-COUNT-N.
028500     MOVE SPACE                   TO WORK-LABEL-PADDED.
028600     MOVE WK-LABEL-POSITIONS      TO WORK-LABEL-PADDED.
028700     PERFORM 4100-WRITE-POSITIONS-ROW THRU 4100-EXIT.
028800     MOVE SPACE                   TO WORK-LABEL-PADDED.
028900     MOVE WK-LABEL-MASTER         TO WORK-LABEL-PADDED.
029000     PERFORM 4200-WRITE-MASTER-ROW THRU 4200-EXIT.
029100 4000-EXIT.
029200     EXIT.
029210*
029220 4010-TRIM-HAP-COUNT.
* squeeze the ZZZ9 edit's leading blanks out so the sentence reads
* "There are 3 different haplotypes." and not "There are   3 ...".
029230     PERFORM 4011-TEST-COUNT-CHAR THRU 4011-EXIT
029240         VARYING WORK-COUNT-START FROM 1 BY 1
029250         UNTIL WORK-HAP-COUNT-EDIT(WORK-COUNT-START:1)
029260                                   NOT EQUAL SPACE.
029270     COMPUTE WORK-COUNT-LEN = 5 - WORK-COUNT-START.
029280 4010-EXIT.
029290     EXIT.
029295*
029296 4011-TEST-COUNT-CHAR.
029297     CONTINUE.
029298 4011-EXIT.
029299     EXIT.
029300*
029400 4100-WRITE-POSITIONS-ROW.
029500     MOVE SPACE                   TO WORK-LINE.
029600     MOVE WORK-LABEL-PADDED(1:WORK-LABEL-WIDTH) TO WORK-LINE.
029700     MOVE WORK-LABEL-WIDTH + 1     TO WORK-LINE-PTR.
029800     MOVE WK-COLON TO WORK-LINE(WORK-LINE-PTR:1).
029900     ADD 1                        TO WORK-LINE-PTR.
030000     PERFORM 4110-APPEND-ONE-POSITION THRU 4110-EXIT
030100         VARYING WORK-POS-I FROM 1 BY 1
030200         UNTIL WORK-POS-I GREATER THAN POS-TOTAL.
030300     MOVE WORK-LINE               TO HAP-RPT-TEXT.
030400     WRITE HAP-RPT-REC.
030410     ADD 1                        TO WORK-LINE-COUNT-N.
030500 4100-EXIT.
030600     EXIT.
030700*
030800 4110-APPEND-ONE-POSITION.
030900     MOVE WORK-LINE-PTR           TO WORK-LINE-PTR.
031000     MOVE WK-TAB-CHAR              TO WORK-LINE(WORK-LINE-PTR:1).
031100     ADD 1                        TO WORK-LINE-PTR.
031200     MOVE POS-ENTRY(WORK-POS-I)   TO WORK-POS-EDIT.
031300     MOVE WORK-POS-EDIT           TO WORK-LINE(WORK-LINE-PTR:4).
031400     ADD 4                        TO WORK-LINE-PTR.
031500 4110-EXIT.
031600     EXIT.
031700*
031800 4200-WRITE-MASTER-ROW.
031900     MOVE SPACE                   TO WORK-LINE.
032000     MOVE WORK-LABEL-PADDED(1:WORK-LABEL-WIDTH) TO WORK-LINE.
032100     MOVE WORK-LABEL-WIDTH + 1     TO WORK-LINE-PTR.
032200     MOVE WK-COLON TO WORK-LINE(WORK-LINE-PTR:1).
032300     ADD 1                        TO WORK-LINE-PTR.
032400     PERFORM 4210-APPEND-MASTER-CHAR THRU 4210-EXIT
032500         VARYING WORK-POS-I FROM 1 BY 1
032600         UNTIL WORK-POS-I GREATER THAN POS-TOTAL.
032700     MOVE WORK-LINE               TO HAP-RPT-TEXT.
032800     WRITE HAP-RPT-REC.
032810     ADD 1                        TO WORK-LINE-COUNT-N.
032900 4200-EXIT.
033000     EXIT.
033100*
033200 4210-APPEND-MASTER-CHAR.
033300     MOVE WK-TAB-CHAR              TO WORK-LINE(WORK-LINE-PTR:1).
033400     ADD 1                        TO WORK-LINE-PTR.
033500     MOVE MST-VALUE(POS-ENTRY(WORK-POS-I):1)
033600                                 TO WORK-LINE(WORK-LINE-PTR:1).
033700     ADD 1                        TO WORK-LINE-PTR.
033800 4210-EXIT.
033900     EXIT.
034000*
034100 5000-WRITE-HAPLOTYPE-ROWS.
034200     PERFORM 5100-WRITE-ONE-HAPLOTYPE-ROW THRU 5100-EXIT
034300         VARYING WORK-DIF-I FROM 1 BY 1
034400         UNTIL WORK-DIF-I GREATER THAN DIF-TOTAL.
034500 5000-EXIT.
034600     EXIT.
034700*
034800 5100-WRITE-ONE-HAPLOTYPE-ROW.
034900     MOVE SPACE                   TO WORK-LINE.
035000     MOVE LBL-E-TEXT(WORK-DIF-I)(1:WORK-LABEL-WIDTH) TO WORK-LINE.
035100     MOVE WORK-LABEL-WIDTH + 1     TO WORK-LINE-PTR.
035200     MOVE WK-COLON TO WORK-LINE(WORK-LINE-PTR:1).
035300     ADD 1                        TO WORK-LINE-PTR.
035400     PERFORM 5110-APPEND-ONE-CHAR THRU 5110-EXIT
035500         VARYING WORK-POS-I FROM 1 BY 1
035600         UNTIL WORK-POS-I GREATER THAN POS-TOTAL.
035700     MOVE WORK-LINE               TO HAP-RPT-TEXT.
035800     WRITE HAP-RPT-REC.
035810     ADD 1                        TO WORK-LINE-COUNT-N.
035900 5100-EXIT.
036000     EXIT.
036100*
036200 5110-APPEND-ONE-CHAR.
036300     MOVE WK-TAB-CHAR              TO WORK-LINE(WORK-LINE-PTR:1).
036400     ADD 1                        TO WORK-LINE-PTR.
036500     IF POS-ENTRY(WORK-POS-I) GREATER THAN DIF-E-LENGTH(WORK-DIF-I)
036600        MOVE SPACE                TO WORK-LINE(WORK-LINE-PTR:1)
036700     ELSE
036800        MOVE DIF-E-VALUE(WORK-DIF-I)(POS-ENTRY(WORK-POS-I):1)
036900                                 TO WORK-LINE(WORK-LINE-PTR:1)
037000     END-IF.
037100     ADD 1                        TO WORK-LINE-PTR.
037200 5110-EXIT.
037300     EXIT.
037400*
037500 6000-CLOSE-OUTPUT.
037550     DISPLAY 'HCTW001 - LINES WRITTEN: ' WORK-LINE-COUNT-N.
037600     CLOSE HAP-RPT.
037700 6000-EXIT.
037800     EXIT.
