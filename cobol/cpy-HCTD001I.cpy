000100* **++ Area input per confronto Difference (master vs slave)
000200 01 HCTD001-IN.
000300   03 HCTD001-MASTER.
000400     05 HCTD001-MASTER-NAME   PIC X(30)  VALUE SPACE.
000500     05 HCTD001-MASTER-LENGTH PIC 9(4)   VALUE ZERO.
000600     05 HCTD001-MASTER-VALUE  PIC X(2000) VALUE SPACE.
000700   03 HCTD001-SLAVE.
000800     05 HCTD001-SLAVE-NAME    PIC X(30)  VALUE SPACE.
000900     05 HCTD001-SLAVE-LENGTH  PIC 9(4)   VALUE ZERO.
001000     05 HCTD001-SLAVE-VALUE   PIC X(2000) VALUE SPACE.
001100   03 FILLER                  PIC X(08)  VALUE SPACE.
