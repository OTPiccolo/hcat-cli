000100 CBL OPT(2)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.  HCTC002.
000400 AUTHOR.      ALAIMO.
000500 INSTALLATION. EMB GENETICS LAB - BATCH SYSTEMS GROUP.
000600 DATE-WRITTEN. 1993-06-22.
000700 DATE-COMPILED.
000800 SECURITY.    NONE.
000900*----------------------------------------------------------------
001000* HCTC002
001100* **++ routine per la traduzione di una sequenza nucleotidica in
001200* sequenza amminoacidica, usando la prima CODON-TABLE-RECORD
001300* caricata da HCTC001.  Cammina la sequenza a passi di 3 a
001400* partire dall'offset (o dall'offset trovato in modalita' "auto":
001500* il primo codone di start incontrato scandendo da zero); il
001600* codone di start viene tradotto una volta sola, le occorrenze
001700* successive usano la tabella normale; i codoni sconosciuti (basi
001800* diverse da ACGT) diventano '?'.
001900*----------------------------------------------------------------
002000* CHANGE LOG
002100*   1993-06-22 ALAIMO    ORIGINAL - CR93-0141 - offset-only
002200*              translation, fixed starting point, no auto-scan.
002300*   1994-09-30 M.FERRARI CR94-0288 - "auto" mode added: offset is
002400*              located by scanning for the first start codon.
002500*   1996-11-06 R.CONTI   CR96-0302 - offset range check added
002600*              (offset must be less than the sequence length);
002700*              previously produced garbage output past the end
002800*              of the value area.
002900*   1998-08-19 S.BIANCHI Y2K REVIEW - no date fields present in
003000*              this program; no change required.
003100*   1999-07-08 S.BIANCHI CR99-0166 - output sequence name now
003200*              carries the "Codon Transformed: " prefix required
003300*              by the lab's downstream haplotype tools.
003400*----------------------------------------------------------------
003500 ENVIRONMENT DIVISION.
003600*
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER.    IBM-370.
003900 OBJECT-COMPUTER.    IBM-370.
004000 SPECIAL-NAMES.
004100     CLASS NUCLEOTIDE-VALID IS 'A' 'C' 'G' 'T' 'a' 'c' 'g' 't'.
004200*
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500**
004600 DATA DIVISION.
004700 FILE SECTION.
004800*
004900 WORKING-STORAGE SECTION.
005000 01 WK-LITERALS.
005100   03 WK-START-FLAG           PIC X(1)   VALUE 'M'.
005200   03 WK-END-FLAG             PIC X(1)   VALUE '*'.
005300   03 WK-UNKNOWN-AA           PIC X(1)   VALUE '?'.
005400   03 WK-NAME-PREFIX          PIC X(20)  VALUE 'Codon Transformed: '.
005500   03 FILLER                 PIC X(4)   VALUE SPACE.
005600*
005700 01 LS-SWITCHES.
005800   03 WORK-START-SW           PIC X(1)   VALUE 'N'.
005900     88 WORK-START-CONSUMED               VALUE 'Y'.
006000     88 WORK-START-PENDING                VALUE 'N'.
006100   03 WORK-MATCH-SW           PIC X(1)   VALUE 'N'.
006200     88 WORK-CODON-MATCHED                VALUE 'Y'.
006300     88 WORK-CODON-NOT-MATCHED            VALUE 'N'.
006400   03 WORK-ABORT-SW           PIC X(1)   VALUE 'N'.
006500     88 WORK-MUST-ABORT                   VALUE 'Y'.
006600     88 WORK-NEED-NOT-ABORT               VALUE 'N'.
006700   03 FILLER                 PIC X(6)   VALUE SPACE.
006800*
006900 01 LS-COUNTERS.
007000   03 WORK-POS                PIC 9(4) COMP VALUE ZERO.
007100   03 WORK-CODON-I            PIC 9(4) COMP VALUE ZERO.
007200   03 WORK-MATCH-I            PIC 9(4) COMP VALUE ZERO.
007300   03 WORK-OUT-LEN            PIC 9(4) COMP VALUE ZERO.
007400   03 WORK-SCAN-POS           PIC 9(4) COMP VALUE ZERO.
007500   03 FILLER                 PIC X(6)   VALUE SPACE.
007600*
007700 01 WORK-CODON-AREA.
007800   03 WORK-CODON-1            PIC X(1)   VALUE SPACE.
007900   03 WORK-CODON-2            PIC X(1)   VALUE SPACE.
008000   03 WORK-CODON-3            PIC X(1)   VALUE SPACE.
008300   03 FILLER                 PIC X(7)   VALUE SPACE.
008310 01 WORK-CODON-STRING-VIEW REDEFINES WORK-CODON-AREA.
008320   03 WORK-CODON-STRING       PIC X(3).
008330   03 FILLER                 PIC X(7).
008400*
008500 01 WORK-OFFSET-DISPLAY-AREA.
008600   03 WORK-OFFSET-N           PIC 9(4)   VALUE ZERO.
008700   03 WORK-OFFSET-X REDEFINES WORK-OFFSET-N
008800                               PIC X(4).
008900   03 FILLER                 PIC X(6)   VALUE SPACE.
009000*
009100 01 WORK-LEN-DISPLAY-AREA.
009200   03 WORK-LEN-N              PIC 9(4)   VALUE ZERO.
009300   03 WORK-LEN-X REDEFINES WORK-LEN-N
009400                               PIC X(4).
009500   03 FILLER                 PIC X(6)   VALUE SPACE.
009600*
009700 LOCAL-STORAGE SECTION.
009800 01 LS-SPARE                   PIC X(1)   VALUE SPACE.
009900*
010000 LINKAGE SECTION.
010100 COPY HCTC002I.
010200 COPY HCTC002O.
010300 COPY HCTMCDT.
010400 COPY HCTMRES.
010500*
010600 PROCEDURE DIVISION USING HCTC002-IN HCTC002-CTL
010700                          CODON-TABLE HCTC002-OUT RES-AREA.
010800*
010900 0000-TRANSFORM-CONTROL.
011000     SET RES-IS-OK                TO TRUE.
011100     SET WORK-START-PENDING       TO TRUE.
011200     MOVE ZERO                    TO WORK-OUT-LEN.
011300     MOVE SPACE                   TO HCTC002-OUT-VALUE.
011400     PERFORM 1000-BUILD-OUTPUT-NAME THRU 1000-EXIT.
011500     IF HCTC002-AUTO-MODE
011600        PERFORM 1100-AUTO-FIND-OFFSET THRU 1100-EXIT
011700     END-IF.
011800     IF WORK-NEED-NOT-ABORT
011900        PERFORM 1200-CHECK-OFFSET THRU 1200-EXIT
012000     END-IF.
012100     IF WORK-NEED-NOT-ABORT
012200        PERFORM 2000-TRANSLATE-SEQUENCE THRU 2000-EXIT
012300     END-IF.
012400     MOVE WORK-OUT-LEN            TO HCTC002-OUT-LENGTH.
012500     IF WORK-MUST-ABORT
012600        SET RES-IS-ERROR          TO TRUE
012700        MOVE 1                    TO RES-RESULT
012800     END-IF.
012900     GOBACK.
013000*
013100 1000-BUILD-OUTPUT-NAME.
013200     STRING WK-NAME-PREFIX DELIMITED BY SIZE
013300            HCTC002-SEQ-NAME DELIMITED BY SPACE
013400            INTO HCTC002-OUT-NAME.
013500 1000-EXIT.
013600     EXIT.
013700*
013800 1100-AUTO-FIND-OFFSET.
013900     MOVE ZERO                    TO HCTC002-OFFSET.
014000     MOVE 1                       TO WORK-SCAN-POS.
014100     SET WORK-CODON-NOT-MATCHED   TO TRUE.
014200     PERFORM 1110-TEST-ONE-SCAN-POS THRU 1110-EXIT
014300         UNTIL WORK-CODON-MATCHED
014400            OR WORK-SCAN-POS + 2 GREATER THAN HCTC002-SEQ-LENGTH.
014500     IF WORK-CODON-NOT-MATCHED
014600        DISPLAY 'HCTC002 - AUTO MODE - NO START CODON FOUND'
014700        SET WORK-MUST-ABORT       TO TRUE
014800     ELSE
014900        COMPUTE HCTC002-OFFSET = WORK-SCAN-POS - 1
015000     END-IF.
015100 1100-EXIT.
015200     EXIT.
015300*
015400 1110-TEST-ONE-SCAN-POS.
015500     MOVE HCTC002-SEQ-VALUE(WORK-SCAN-POS:1)   TO WORK-CODON-1.
015600     MOVE HCTC002-SEQ-VALUE(WORK-SCAN-POS + 1:1) TO WORK-CODON-2.
015700     MOVE HCTC002-SEQ-VALUE(WORK-SCAN-POS + 2:1) TO WORK-CODON-3.
015800     PERFORM 2200-FIND-CODON THRU 2200-EXIT.
015900     IF WORK-CODON-MATCHED
016000        IF CDT-E-STARTS(1)(WORK-MATCH-I:1) NOT EQUAL WK-START-FLAG
016100           SET WORK-CODON-NOT-MATCHED TO TRUE
016200        END-IF
016300     END-IF.
016400     ADD 1                        TO WORK-SCAN-POS.
016500 1110-EXIT.
016600     EXIT.
016700*
016800 1200-CHECK-OFFSET.
016900     IF HCTC002-OFFSET GREATER THAN OR EQUAL HCTC002-SEQ-LENGTH
017000        MOVE HCTC002-OFFSET       TO WORK-OFFSET-N
017100        MOVE HCTC002-SEQ-LENGTH   TO WORK-LEN-N
017200        DISPLAY 'HCTC002 - OFFSET ' WORK-OFFSET-N
017300                ' NOT LESS THAN SEQUENCE LENGTH ' WORK-LEN-N
017400        SET WORK-MUST-ABORT       TO TRUE
017500     END-IF.
017600 1200-EXIT.
017700     EXIT.
017800*
017900 2000-TRANSLATE-SEQUENCE.
018000     COMPUTE WORK-POS = HCTC002-OFFSET + 1.
018100     PERFORM 2100-TRANSLATE-ONE-CODON THRU 2100-EXIT
018200         UNTIL WORK-POS + 2 GREATER THAN HCTC002-SEQ-LENGTH.
018300 2000-EXIT.
018400     EXIT.
018500*
018600 2100-TRANSLATE-ONE-CODON.
018700     MOVE HCTC002-SEQ-VALUE(WORK-POS:1)     TO WORK-CODON-1.
018800     MOVE HCTC002-SEQ-VALUE(WORK-POS + 1:1) TO WORK-CODON-2.
018900     MOVE HCTC002-SEQ-VALUE(WORK-POS + 2:1) TO WORK-CODON-3.
019000     PERFORM 2200-FIND-CODON THRU 2200-EXIT.
019100     ADD 1                        TO WORK-OUT-LEN.
019200     IF WORK-CODON-MATCHED
019300        IF CDT-E-STARTS(1)(WORK-MATCH-I:1) EQUAL WK-START-FLAG
019400              AND WORK-START-PENDING
019500           MOVE WK-START-FLAG   TO HCTC002-OUT-VALUE(WORK-OUT-LEN:1)
019600           SET WORK-START-CONSUMED TO TRUE
019700        ELSE
019800           MOVE CDT-E-AA(1)(WORK-MATCH-I:1)
019900                                TO HCTC002-OUT-VALUE(WORK-OUT-LEN:1)
020000        END-IF
020100     ELSE
020200        MOVE WK-UNKNOWN-AA       TO HCTC002-OUT-VALUE(WORK-OUT-LEN:1)
020210        DISPLAY 'HCTC002 - UNKNOWN CODON: ' WORK-CODON-STRING
020220                ' AT POSITION ' WORK-POS
020300     END-IF.
020400     ADD 3                        TO WORK-POS.
020500 2100-EXIT.
020600     EXIT.
020700*
020800 2200-FIND-CODON.
020900     SET WORK-CODON-NOT-MATCHED   TO TRUE.
021000     PERFORM 2210-TEST-ONE-ENTRY THRU 2210-EXIT
021100         VARYING WORK-CODON-I FROM 1 BY 1
021200         UNTIL WORK-CODON-I GREATER THAN 64
021300            OR WORK-CODON-MATCHED.
021400 2200-EXIT.
021500     EXIT.
021600*
021700 2210-TEST-ONE-ENTRY.
021800     IF CDT-E-BASE1(1)(WORK-CODON-I:1) EQUAL WORK-CODON-1
021900        AND CDT-E-BASE2(1)(WORK-CODON-I:1) EQUAL WORK-CODON-2
022000        AND CDT-E-BASE3(1)(WORK-CODON-I:1) EQUAL WORK-CODON-3
022100        MOVE WORK-CODON-I         TO WORK-MATCH-I
022200        SET WORK-CODON-MATCHED    TO TRUE
022300     END-IF.
022400 2210-EXIT.
022500     EXIT.
