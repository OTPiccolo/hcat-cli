000100 CBL OPT(2)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.  HCTW003.
000400 AUTHOR.      M.FERRARI.
000500 INSTALLATION. EMB GENETICS LAB - BATCH SYSTEMS GROUP.
000600 DATE-WRITTEN. 1994-02-14.
000700 DATE-COMPILED.
000800 SECURITY.    NONE.
000900*----------------------------------------------------------------
001000* HCTW003
001100* **++ calcola la matrice delle distanze fra tutte le coppie di
001200* haplotype (BATCH FLOW #4) e ne stampa il report.  Per ogni
001300* coppia (i,j), i<j, viene richiamato HCTD001 sui rappresentanti
001400* (primo membro) delle due haplotype; la distanza e' simmetrica,
001500* la diagonale non e' definita e viene stampata come '-'.  Le
001600* haplotype vuote vengono saltate (non dovrebbero mai verificarsi,
001700* ma HCTG001 non le esclude esplicitamente dalla tabella).
001800*----------------------------------------------------------------
001900* CHANGE LOG
002000*   1994-02-14 M.FERRARI ORIGINAL - CR94-0018 - distance matrix
002100*              requested to support the phylogenetics working
002200*              group's downstream tree-building spreadsheet.
002300*   1996-06-03 R.CONTI   CR96-0140 - matrix table capped at 200
002400*              haplotypes with a warning message; a run with more
002500*              distinct haplotypes truncates the report rather
002600*              than abending (matches the CDT-TOTAL cap idiom
002700*              used in HCTC001).
002800*   1998-08-19 S.BIANCHI Y2K REVIEW - no date fields present in
002900*              this program; no change required.
003000*   1999-12-01 ALAIMO    CR99-0250 - column width now grows with
003100*              the longest haplotype name instead of a fixed 4,
003200*              per the review committee's minimum-width-4 rule.
003300*----------------------------------------------------------------
003400 ENVIRONMENT DIVISION.
003500*
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER.    IBM-370.
003800 OBJECT-COMPUTER.    IBM-370.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100*
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT DIST-RPT       ASSIGN TO DISTRPT
004500                           FILE STATUS IS DIST-RPT-FS.
004600*
004700 DATA DIVISION.
004800 FILE SECTION.
004900*
005000 FD  DIST-RPT
005100     BLOCK CONTAINS 0 RECORDS
005200     RECORDING MODE IS F.
005300 01  DIST-RPT-REC.
005400   03 DIST-RPT-TEXT           PIC X(3990).
005500   03 FILLER                 PIC X(10)  VALUE SPACE.
005600*
005700 WORKING-STORAGE SECTION.
005800 01 WK-LITERALS.
005900   03 WK-TAB-CHAR             PIC X(1)   VALUE X'09'.
006000   03 WK-DASH                PIC X(1)   VALUE '-'.
006100   03 WK-HEADER-LABEL         PIC X(5)   VALUE 'HT-ID'.
006200   03 FILLER                 PIC X(10)  VALUE SPACE.
006300*
006400 01 LS-FILE-STATUSES.
006500   03 DIST-RPT-FS             PIC XX     VALUE SPACE.
006600     88 DIST-RPT-OK                       VALUE '00'.
006700   03 FILLER                 PIC X(8)   VALUE SPACE.
006800*
006900 01 LS-SWITCHES.
007000   03 WORK-ABORT-SW           PIC X(1)   VALUE 'N'.
007100     88 WORK-MUST-ABORT                   VALUE 'Y'.
007200     88 WORK-NEED-NOT-ABORT               VALUE 'N'.
007300   03 WORK-CAP-SW             PIC X(1)   VALUE 'N'.
007400     88 WORK-CAP-EXCEEDED                 VALUE 'Y'.
007500   03 FILLER                 PIC X(8)   VALUE SPACE.
007600*
007700 01 LS-COUNTERS.
007800   03 WORK-HAP-COUNT          PIC 9(4) COMP VALUE ZERO.
007900   03 WORK-I                 PIC 9(4) COMP VALUE ZERO.
008000   03 WORK-J                 PIC 9(4) COMP VALUE ZERO.
008100   03 WORK-SEQ-I              PIC 9(4) COMP VALUE ZERO.
008200   03 WORK-SEQ-J              PIC 9(4) COMP VALUE ZERO.
008300   03 WORK-SCAN-I             PIC 9(4) COMP VALUE ZERO.
008400   03 WORK-SCAN-LEN           PIC 9(4) COMP VALUE ZERO.
008500   03 WORK-LINE-PTR           PIC 9(4) COMP VALUE ZERO.
008600   03 WORK-ROW-WIDTH          PIC 9(4) COMP VALUE ZERO.
008700   03 WORK-LINES-WRITTEN      PIC 9(6) COMP VALUE ZERO.
008800*
008900 01 WORK-MATRIX-AREA.
009000   03 WORK-COL-WIDTH OCCURS 200 TIMES
009100                    PIC 9(4) COMP VALUE ZERO.
009200   03 WORK-DIST-ROW OCCURS 200 TIMES.
009300     05 WORK-DIST-COL OCCURS 200 TIMES
009400                      PIC 9(4)   VALUE ZERO.
009500*
009600 01 HCTD001-IN-AREA.
009700     COPY HCTD001I.
009800 01 HCTD001-OUT-AREA.
009900     COPY HCTD001O.
010000*
010100 01 WORK-NAME-EDIT-AREA.
010200   03 WORK-NAME-PADDED        PIC X(200) VALUE SPACE.
010300   03 FILLER                 PIC X(6)   VALUE SPACE.
010400*
010500 01 WORK-DIST-EDIT-AREA.
010600   03 WORK-DIST-EDIT          PIC ZZZ9.
010700   03 WORK-DIST-EDIT-X REDEFINES WORK-DIST-EDIT
010800                               PIC X(4).
010900   03 FILLER                 PIC X(6)   VALUE SPACE.
011000*
011010 01 WORK-CELL-COUNT-AREA.
011020   03 WORK-CELL-COUNT-N       PIC 9(6) COMP VALUE ZERO.
011030   03 WORK-CELL-COUNT-X REDEFINES WORK-CELL-COUNT-N
011040                               PIC X(4).
011050   03 FILLER                 PIC X(6)   VALUE SPACE.
011060*
011100 01 WORK-LINE-AREA.
011200   03 WORK-LINE               PIC X(3990) VALUE SPACE.
011300   03 WORK-LINE-X REDEFINES WORK-LINE
011400                               PIC X(3990).
011500*
011600 LOCAL-STORAGE SECTION.
011700 01 LS-SPARE                   PIC X(1)   VALUE SPACE.
011800*
011900 LINKAGE SECTION.
012000 COPY HCTMSEQ.
012100 COPY HCTMHAP.
012200 COPY HCTMRES.
012300*
012400 PROCEDURE DIVISION USING SEQUENCE-TABLE HAPLOTYPE-TABLE
012500                          RES-AREA.
012600*
012700 0000-REPORT-CONTROL.
012800     SET RES-IS-OK                TO TRUE.
012900     MOVE ZERO                    TO WORK-LINES-WRITTEN.
013000     PERFORM 1000-CHECK-CAP THRU 1000-EXIT.
013100     PERFORM 1100-OPEN-OUTPUT THRU 1100-EXIT.
013200     IF WORK-NEED-NOT-ABORT
013300        PERFORM 2000-COMPUTE-MATRIX THRU 2000-EXIT
013400        PERFORM 3000-WRITE-HEADER-ROW THRU 3000-EXIT
013500        PERFORM 4000-WRITE-MATRIX-ROWS THRU 4000-EXIT
013600        PERFORM 5000-CLOSE-OUTPUT THRU 5000-EXIT
013700        DISPLAY 'HCTW003 - ROWS WRITTEN: ' WORK-LINES-WRITTEN
013750                ' CELLS COMPUTED: ' WORK-CELL-COUNT-N
013800     END-IF.
013900     IF WORK-MUST-ABORT
014000        SET RES-IS-ERROR          TO TRUE
014100        MOVE 1                    TO RES-RESULT
014200     END-IF.
014300     GOBACK.
014400*
014500 1000-CHECK-CAP.
014600     MOVE HAP-TOTAL                TO WORK-HAP-COUNT.
014700     IF HAP-TOTAL GREATER THAN 200
014800        SET WORK-CAP-EXCEEDED      TO TRUE
014900        MOVE 200                   TO WORK-HAP-COUNT
015000        DISPLAY 'HCTW003 - WARNING - ' HAP-TOTAL
015100                ' HAPLOTYPES EXCEEDS 200 - MATRIX TRUNCATED'
015200     END-IF.
015300 1000-EXIT.
015400     EXIT.
015500*
015600 1100-OPEN-OUTPUT.
015700     OPEN OUTPUT DIST-RPT.
015800     IF NOT DIST-RPT-OK
015900        DISPLAY 'HCTW003 - DISTRPT OPEN ERROR - FS: ' DIST-RPT-FS
016000        SET WORK-MUST-ABORT        TO TRUE
016100     END-IF.
016200 1100-EXIT.
016300     EXIT.
016400*
016500 2000-COMPUTE-MATRIX.
016600     PERFORM 2100-COMPUTE-ONE-WIDTH THRU 2100-EXIT
016700         VARYING WORK-I FROM 1 BY 1
016800         UNTIL WORK-I GREATER THAN WORK-HAP-COUNT.
016900     PERFORM 2200-COMPUTE-ONE-ROW THRU 2200-EXIT
017000         VARYING WORK-I FROM 1 BY 1
017100         UNTIL WORK-I GREATER THAN WORK-HAP-COUNT.
017200 2000-EXIT.
017300     EXIT.
017400*
017500 2100-COMPUTE-ONE-WIDTH.
017600     MOVE HAP-E-NAME(WORK-I)       TO WORK-NAME-PADDED.
017700     PERFORM 2900-COMPUTE-SCAN-LEN THRU 2900-EXIT.
017800     IF WORK-SCAN-LEN GREATER THAN 4
017900        MOVE WORK-SCAN-LEN         TO WORK-COL-WIDTH(WORK-I)
018000     ELSE
018100        MOVE 4                     TO WORK-COL-WIDTH(WORK-I)
018200     END-IF.
018300 2100-EXIT.
018400     EXIT.
018500*
018600 2200-COMPUTE-ONE-ROW.
018700     IF HAP-E-SEQ-COUNT(WORK-I) GREATER THAN ZERO
018800        PERFORM 2210-COMPUTE-ONE-CELL THRU 2210-EXIT
018900            VARYING WORK-J FROM 1 BY 1
019000            UNTIL WORK-J GREATER THAN WORK-HAP-COUNT
019100     END-IF.
019200 2200-EXIT.
019300     EXIT.
019400*
019500 2210-COMPUTE-ONE-CELL.
019600     IF WORK-J GREATER THAN WORK-I
019700        AND HAP-E-SEQ-COUNT(WORK-J) GREATER THAN ZERO
019800        PERFORM 2220-CALL-DIFFERENCE THRU 2220-EXIT
019900        MOVE HCTD001-DIF-DISTANCE   TO WORK-DIST-COL(WORK-I WORK-J)
019950        MOVE HCTD001-DIF-DISTANCE   TO WORK-DIST-COL(WORK-J WORK-I)
019960        ADD 1                       TO WORK-CELL-COUNT-N
020100     END-IF.
020200 2210-EXIT.
020300     EXIT.
020400*
020500 2220-CALL-DIFFERENCE.
020600     MOVE HAP-E-MEMBER-IDX(WORK-I 1) TO WORK-SEQ-I.
020700     MOVE HAP-E-MEMBER-IDX(WORK-J 1) TO WORK-SEQ-J.
020800     MOVE SEQ-E-NAME(WORK-SEQ-I)   TO HCTD001-MASTER-NAME.
020900     MOVE SEQ-E-LENGTH(WORK-SEQ-I) TO HCTD001-MASTER-LENGTH.
021000     MOVE SEQ-E-VALUE(WORK-SEQ-I)  TO HCTD001-MASTER-VALUE.
021100     MOVE SEQ-E-NAME(WORK-SEQ-J)   TO HCTD001-SLAVE-NAME.
021200     MOVE SEQ-E-LENGTH(WORK-SEQ-J) TO HCTD001-SLAVE-LENGTH.
021300     MOVE SEQ-E-VALUE(WORK-SEQ-J)  TO HCTD001-SLAVE-VALUE.
021400     CALL 'HCTD001' USING HCTD001-IN-AREA HCTD001-OUT-AREA.
021500 2220-EXIT.
021600     EXIT.
021700*
021800 2900-COMPUTE-SCAN-LEN.
021900     MOVE ZERO                    TO WORK-SCAN-LEN.
022000     PERFORM 2910-TEST-ONE-SCAN-CHAR THRU 2910-EXIT
022100         VARYING WORK-SCAN-I FROM 200 BY -1
022200         UNTIL WORK-SCAN-I EQUAL ZERO
022300            OR WORK-SCAN-LEN GREATER THAN ZERO.
022400 2900-EXIT.
022500     EXIT.
022600*
022700 2910-TEST-ONE-SCAN-CHAR.
022800     IF WORK-NAME-PADDED(WORK-SCAN-I:1) NOT EQUAL SPACE
022900        MOVE WORK-SCAN-I           TO WORK-SCAN-LEN
023000     END-IF.
023100 2910-EXIT.
023200     EXIT.
023300*
023400 3000-WRITE-HEADER-ROW.
023500     MOVE SPACE                   TO WORK-LINE.
023600     MOVE WK-HEADER-LABEL         TO WORK-LINE(1:5).
023700     MOVE 6                       TO WORK-LINE-PTR.
023800     PERFORM 3100-APPEND-ONE-HEADER THRU 3100-EXIT
023900         VARYING WORK-J FROM 1 BY 1
024000         UNTIL WORK-J GREATER THAN WORK-HAP-COUNT.
024100     MOVE WORK-LINE               TO DIST-RPT-TEXT.
024200     WRITE DIST-RPT-REC.
024300     ADD 1                        TO WORK-LINES-WRITTEN.
024400 3000-EXIT.
024500     EXIT.
024600*
024700 3100-APPEND-ONE-HEADER.
024800     MOVE WK-TAB-CHAR              TO WORK-LINE(WORK-LINE-PTR:1).
024900     ADD 1                        TO WORK-LINE-PTR.
025000     MOVE SPACE                   TO WORK-NAME-PADDED.
025100     MOVE HAP-E-NAME(WORK-J)       TO WORK-NAME-PADDED.
025200     MOVE WORK-NAME-PADDED(1:WORK-COL-WIDTH(WORK-J))
025300                                 TO WORK-LINE(WORK-LINE-PTR:WORK-COL-WIDTH(WORK-J)).
025400     ADD WORK-COL-WIDTH(WORK-J)   TO WORK-LINE-PTR.
025500 3100-EXIT.
025600     EXIT.
025700*
025800 4000-WRITE-MATRIX-ROWS.
025900     PERFORM 4100-WRITE-ONE-ROW THRU 4100-EXIT
026000         VARYING WORK-I FROM 1 BY 1
026100         UNTIL WORK-I GREATER THAN WORK-HAP-COUNT.
026200 4000-EXIT.
026300     EXIT.
026400*
026500 4100-WRITE-ONE-ROW.
026600     MOVE SPACE                   TO WORK-LINE.
026700     MOVE HAP-E-NAME(WORK-I)       TO WORK-LINE(1:10).
026800     MOVE 11                      TO WORK-LINE-PTR.
026900     PERFORM 4110-APPEND-ONE-CELL THRU 4110-EXIT
027000         VARYING WORK-J FROM 1 BY 1
027100         UNTIL WORK-J GREATER THAN WORK-HAP-COUNT.
027200     MOVE WORK-LINE               TO DIST-RPT-TEXT.
027300     WRITE DIST-RPT-REC.
027400     ADD 1                        TO WORK-LINES-WRITTEN.
027500 4100-EXIT.
027600     EXIT.
027700*
027800 4110-APPEND-ONE-CELL.
027900     MOVE WK-TAB-CHAR              TO WORK-LINE(WORK-LINE-PTR:1).
028000     ADD 1                        TO WORK-LINE-PTR.
028100     MOVE SPACE                   TO WORK-NAME-PADDED.
028200     IF WORK-J EQUAL WORK-I
028300        MOVE WK-DASH               TO WORK-NAME-PADDED(1:1)
028400     ELSE
028500        MOVE WORK-DIST-COL(WORK-I WORK-J) TO WORK-DIST-EDIT
028600        MOVE WORK-DIST-EDIT        TO WORK-NAME-PADDED(1:4)
028700     END-IF.
028800     MOVE WORK-NAME-PADDED(1:WORK-COL-WIDTH(WORK-J))
028900                                 TO WORK-LINE(WORK-LINE-PTR:WORK-COL-WIDTH(WORK-J)).
029000     ADD WORK-COL-WIDTH(WORK-J)   TO WORK-LINE-PTR.
029100     ADD WORK-COL-WIDTH(WORK-J)   TO WORK-ROW-WIDTH.
029200 4110-EXIT.
029300     EXIT.
029400*
029500 5000-CLOSE-OUTPUT.
029600     CLOSE DIST-RPT.
029700 5000-EXIT.
029800     EXIT.
