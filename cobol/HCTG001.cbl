000100 CBL OPT(2)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.  HCTG001.
000400 AUTHOR.      ALAIMO.
000500 INSTALLATION. EMB GENETICS LAB - BATCH SYSTEMS GROUP.
000600 DATE-WRITTEN. 1991-05-02.
000700 DATE-COMPILED.
000800 SECURITY.    NONE.
000900*----------------------------------------------------------------
001000* HCTG001
001100* **++ programma per il raggruppamento delle sequenze in
001200* haplotype (Splicer).  Due algoritmi convivono in questo
001300* modulo, il secondo portato pari pari dal vecchio job Splicer
001400* di cui mantiene ancora le regole di business:
001500*   - 1000- il raggruppamento "corrente": una sequenza entra
001600*     nell'haplotype il cui primo membro ha lo stesso valore;
001700*   - 2000- il vecchio raggruppamento "Splicer": prova ogni
001800*     sequenza come master candidato e restituisce il gruppo
001900*     piu' numeroso (a parita' vince il primo trovato).
002000*----------------------------------------------------------------
002100* CHANGE LOG
002200*   1991-05-02 ALAIMO    ORIGINAL - CR91-0140 - straight grouping
002300*              only, no legacy Splicer section yet.
002400*   1992-11-19 ALAIMO    CR92-0301 - duplicate NAME+VALUE pairs
002500*              are now stored once per haplotype (set semantics);
002600*              previously every read sequence was appended.
002700*   1995-03-08 R.CONTI   CR95-0077 - added the 2000- SPLICE-LEGACY
002800*              section and MOST-MATCHED-HAPLOTYPE search, ported
002900*              from the retiring Splicer batch job.
003000*   1997-07-30 M.FERRARI CR97-0198 - Hap0n/Hapn naming rule fixed
003100*              for the tenth haplotype (was still zero-padding).
003200*   1998-12-04 S.BIANCHI Y2K REVIEW - no date fields present in
003300*              this program; no change required.
003400*   1999-06-17 S.BIANCHI CR99-0140 - empty haplotype now accepts
003500*              any sequence value, matching the lab's amended
003600*              membership rule.
003620*   2000-05-09 ALAIMO    CR00-0055 - 2010-/2020- were only counting
003630*              sequences byte-for-byte identical to the candidate
003640*              master (DIF-DISTANCE = ZERO); the legacy Splicer
003650*              group is supposed to be every sequence sharing the
003660*              SAME difference string against that candidate, so a
003670*              candidate with a large near-miss group but few exact
003680*              hits was losing to a worse candidate.  Grouping is
003690*              now keyed on the difference string itself, the same
003692*              way 1300-/1310- key a haplotype on member value.
003694*              Also added the length-mismatch warning DISPLAY that
003696*              this section always documented but never issued.
003700*----------------------------------------------------------------
003800 ENVIRONMENT DIVISION.
003900*
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER.    IBM-370.
004200 OBJECT-COMPUTER.    IBM-370.
004300 SPECIAL-NAMES.
004400     CLASS NUCLEOTIDE-VALID IS 'A' 'C' 'G' 'T' 'a' 'c' 'g' 't'.
004500*
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800**
004900 DATA DIVISION.
005000*
005100 FILE SECTION.
005200*
005300 WORKING-STORAGE SECTION.
005400 01 WK-LITERALS.
005500   03 WK-HAP-PREFIX           PIC X(3)   VALUE 'Hap'.
005600   03 WK-ZERO-CHAR            PIC X(1)   VALUE '0'.
005700*
005800 01 LS-COUNTERS.
005900   03 WORK-SEQ-I              PIC 9(4) COMP VALUE ZERO.
006000   03 WORK-HAP-I              PIC 9(4) COMP VALUE ZERO.
006100   03 WORK-MEMBER-I           PIC 9(4) COMP VALUE ZERO.
006200   03 WORK-CANDIDATE-I        PIC 9(4) COMP VALUE ZERO.
006300   03 WORK-OTHER-I            PIC 9(4) COMP VALUE ZERO.
006400   03 WORK-GROUP-COUNT        PIC 9(4) COMP VALUE ZERO.
006500   03 WORK-SPLICE-GROUP-I     PIC 9(4) COMP VALUE ZERO.
006600   03 WORK-SPLICE-GROUP-TOTAL PIC 9(4) COMP VALUE ZERO.
006700*
006800 01 LS-SWITCHES.
006900   03 WORK-MATCH-SW           PIC X(1)   VALUE 'N'.
007000     88 WORK-MATCH-FOUND                 VALUE 'Y'.
007100     88 WORK-MATCH-NOT-FOUND             VALUE 'N'.
007200   03 WORK-DUP-SW             PIC X(1)   VALUE 'N'.
007300     88 WORK-DUP-FOUND                   VALUE 'Y'.
007400     88 WORK-DUP-NOT-FOUND               VALUE 'N'.
007500*
007600* CR00-0055 - per-candidate difference-string grouping table for
007700* the legacy Splicer search: reset for each candidate master in
007800* 2010-, one entry per distinct difference string seen so far
007900* against that candidate, so 2020-/2030- can find the group with
008000* the largest membership instead of only counting exact matches.
008100 01 SPLICE-GROUP-TABLE.
008200   03 SPLICE-GROUP-ENTRY OCCURS 1000 TIMES.
008400     05 SPLICE-GRP-VALUE     PIC X(2000) VALUE SPACE.
008500     05 SPLICE-GRP-COUNT     PIC 9(4) COMP VALUE ZERO.
008600     05 FILLER               PIC X(4)   VALUE SPACE.
008700*
008800 01 WORK-HAP-NUM-AREA.
008900   03 WORK-HAP-NUM            PIC 9(4)   VALUE ZERO.
009000   03 WORK-HAP-NUM-X REDEFINES WORK-HAP-NUM
009100                            PIC X(4).
009200*
009300 01 WORK-SPLICE-AREA.
009400   03 WORK-BEST-MASTER-I      PIC 9(4) COMP VALUE ZERO.
009500   03 WORK-BEST-COUNT         PIC 9(4) COMP VALUE ZERO.
009600   03 FILLER                  PIC X(4)   VALUE SPACE.
009700*
009800 01 WORK-HAPTOTAL-CONVERT-AREA.
009900   03 WORK-HAPTOTAL-N         PIC 9(4)   VALUE ZERO.
010000   03 WORK-HAPTOTAL-X REDEFINES WORK-HAPTOTAL-N
010100                            PIC X(4).
010200*
010300 01 WORK-BESTCOUNT-CONVERT-AREA.
010400   03 WORK-BESTCOUNT-N        PIC 9(4)   VALUE ZERO.
010500   03 WORK-BESTCOUNT-X REDEFINES WORK-BESTCOUNT-N
010600                            PIC X(4).
010700*
010720 01 WORK-MLEN-CONVERT-AREA.
010740   03 WORK-MLEN-N             PIC 9(4)   VALUE ZERO.
010760   03 WORK-MLEN-X REDEFINES WORK-MLEN-N
010780                            PIC X(4).
010790*
010795 01 WORK-OLEN-CONVERT-AREA.
010797   03 WORK-OLEN-N             PIC 9(4)   VALUE ZERO.
010798   03 WORK-OLEN-X REDEFINES WORK-OLEN-N
010799                            PIC X(4).
010800 LOCAL-STORAGE SECTION.
010900 01 LS-SPARE                  PIC X(1)   VALUE SPACE.
011000*
011100 LINKAGE SECTION.
011200 COPY HCTMSEQ.
011300 COPY HCTMHAP.
011400 COPY HCTD001I.
011500 COPY HCTD001O.
011600 COPY HCTMRES.
011700*
011800 01 SPLICE-RESULT.
011900   03 SPLICE-MASTER-IDX       PIC 9(4) COMP VALUE ZERO.
012000   03 SPLICE-COUNT            PIC 9(4) COMP VALUE ZERO.
012100   03 FILLER                  PIC X(4)   VALUE SPACE.
012200*
012300 PROCEDURE DIVISION USING SEQUENCE-TABLE
012400                          HAPLOTYPE-TABLE
012500                          RES-AREA.
012600*
012700 0000-GROUP-CONTROL.
012800     PERFORM 1000-GROUP-SEQUENCES THRU 1000-EXIT.
012900     MOVE HAP-TOTAL              TO WORK-HAPTOTAL-N.
013000     DISPLAY 'HCTG001 - HAPLOTYPES FORMED: ' WORK-HAPTOTAL-X.
013100     SET RES-IS-OK              TO TRUE.
013200     GOBACK.
013300*
013400 1000-GROUP-SEQUENCES.
013500     MOVE ZERO                  TO HAP-TOTAL.
013600     PERFORM 1010-GROUP-ONE-SEQUENCE THRU 1010-EXIT
013700         VARYING WORK-SEQ-I FROM 1 BY 1
013800         UNTIL WORK-SEQ-I GREATER THAN SEQ-TOTAL.
013900 1000-EXIT.
014000     EXIT.
014100*
014200 1010-GROUP-ONE-SEQUENCE.
014300     PERFORM 1100-FIND-MATCHING-HAPLOTYPE THRU 1100-EXIT.
014400     IF WORK-MATCH-NOT-FOUND
014500        PERFORM 1200-CREATE-HAPLOTYPE THRU 1200-EXIT
014600     END-IF.
014700     PERFORM 1300-ADD-MEMBER THRU 1300-EXIT.
014800 1010-EXIT.
014900     EXIT.
015000*
015100 1100-FIND-MATCHING-HAPLOTYPE.
015200     SET WORK-MATCH-NOT-FOUND    TO TRUE.
015300     MOVE ZERO                   TO WORK-HAP-I.
015400     PERFORM 1110-TEST-ONE-HAPLOTYPE THRU 1110-EXIT
015500         VARYING WORK-HAP-I FROM 1 BY 1
015600         UNTIL WORK-HAP-I GREATER THAN HAP-TOTAL
015700            OR WORK-MATCH-FOUND.
015800 1100-EXIT.
015900     EXIT.
016000*
016100 1110-TEST-ONE-HAPLOTYPE.
016200     MOVE HAP-E-MEMBER-IDX(WORK-HAP-I 1)  TO WORK-MEMBER-I.
016300     IF HAP-E-SEQ-COUNT(WORK-HAP-I) EQUAL ZERO
016400        SET WORK-MATCH-FOUND     TO TRUE
016500     ELSE
016600        IF SEQ-E-LENGTH(WORK-SEQ-I) EQUAL
016700           SEQ-E-LENGTH(WORK-MEMBER-I)
016800           IF SEQ-E-VALUE(WORK-SEQ-I)(1:SEQ-E-LENGTH(WORK-SEQ-I))
016900              EQUAL
017000              SEQ-E-VALUE(WORK-MEMBER-I)
017100                        (1:SEQ-E-LENGTH(WORK-MEMBER-I))
017200              SET WORK-MATCH-FOUND TO TRUE
017300           END-IF
017400        END-IF
017500     END-IF.
017600     IF WORK-MATCH-FOUND
017700        MOVE WORK-HAP-I          TO WORK-CANDIDATE-I
017800     END-IF.
017900 1110-EXIT.
018000     EXIT.
018100*
018200 1200-CREATE-HAPLOTYPE.
018300     ADD 1                       TO HAP-TOTAL.
018400     MOVE HAP-TOTAL              TO WORK-CANDIDATE-I
018500                                    WORK-HAP-NUM.
018600     MOVE ZERO                   TO HAP-E-SEQ-COUNT(HAP-TOTAL).
018700     PERFORM 1210-BUILD-HAP-NAME THRU 1210-EXIT.
018800 1200-EXIT.
018900     EXIT.
019000*
019100 1210-BUILD-HAP-NAME.
019200     MOVE SPACE                  TO HAP-E-NAME(WORK-CANDIDATE-I).
019300     IF WORK-HAP-NUM LESS THAN 10
019400        STRING WK-HAP-PREFIX  DELIMITED BY SIZE
019500               WK-ZERO-CHAR   DELIMITED BY SIZE
019600               WORK-HAP-NUM-X(4:1) DELIMITED BY SIZE
019700          INTO HAP-E-NAME(WORK-CANDIDATE-I)
019800     ELSE
019900        IF WORK-HAP-NUM LESS THAN 100
020000           STRING WK-HAP-PREFIX  DELIMITED BY SIZE
020100                  WORK-HAP-NUM-X(3:2) DELIMITED BY SIZE
020200             INTO HAP-E-NAME(WORK-CANDIDATE-I)
020300        ELSE
020400           IF WORK-HAP-NUM LESS THAN 1000
020500              STRING WK-HAP-PREFIX  DELIMITED BY SIZE
020600                     WORK-HAP-NUM-X(2:3) DELIMITED BY SIZE
020700                INTO HAP-E-NAME(WORK-CANDIDATE-I)
020800           ELSE
020900              STRING WK-HAP-PREFIX  DELIMITED BY SIZE
021000                     WORK-HAP-NUM-X(1:4) DELIMITED BY SIZE
021100                INTO HAP-E-NAME(WORK-CANDIDATE-I)
021200           END-IF
021300        END-IF
021400     END-IF.
021500 1210-EXIT.
021600     EXIT.
021700*
021800 1300-ADD-MEMBER.
021900     PERFORM 1310-CHECK-DUPLICATE THRU 1310-EXIT.
022000     IF WORK-DUP-NOT-FOUND
022100        ADD 1 TO HAP-E-SEQ-COUNT(WORK-CANDIDATE-I)
022200        MOVE WORK-SEQ-I TO
022300           HAP-E-MEMBER-IDX(WORK-CANDIDATE-I
022400                            HAP-E-SEQ-COUNT(WORK-CANDIDATE-I))
022500     END-IF.
022600 1300-EXIT.
022700     EXIT.
022800*
022900 1310-CHECK-DUPLICATE.
023000* a sequence identical in NAME and VALUE to a member already
023100* stored in this haplotype is not stored again (set semantics)
023200     SET WORK-DUP-NOT-FOUND      TO TRUE.
023300     MOVE ZERO                   TO WORK-MEMBER-I.
023400     PERFORM 1320-COMPARE-ONE-MEMBER THRU 1320-EXIT
023500         VARYING WORK-MEMBER-I FROM 1 BY 1
023600         UNTIL WORK-MEMBER-I GREATER THAN
023700                 HAP-E-SEQ-COUNT(WORK-CANDIDATE-I)
023800            OR WORK-DUP-FOUND.
023900 1310-EXIT.
024000     EXIT.
024100*
024200 1320-COMPARE-ONE-MEMBER.
024300     MOVE HAP-E-MEMBER-IDX(WORK-CANDIDATE-I WORK-MEMBER-I)
024400                                 TO WORK-OTHER-I.
024500     IF SEQ-E-NAME(WORK-SEQ-I) EQUAL SEQ-E-NAME(WORK-OTHER-I)
024600        AND SEQ-E-LENGTH(WORK-SEQ-I) EQUAL
024700            SEQ-E-LENGTH(WORK-OTHER-I)
024800        AND SEQ-E-VALUE(WORK-SEQ-I)(1:SEQ-E-LENGTH(WORK-SEQ-I))
024900            EQUAL
025000            SEQ-E-VALUE(WORK-OTHER-I)(1:SEQ-E-LENGTH(WORK-OTHER-I))
025100        SET WORK-DUP-FOUND       TO TRUE
025200     END-IF.
025300 1320-EXIT.
025400     EXIT.
025500*
025600*----------------------------------------------------------------
025700* legacy SPLICER path - most-matched-haplotype search, kept for
025800* jobs still calling the old master-comparison entry point.
025900* Separate ENTRY because the old callers never built a
026000* HAPLOTYPE-TABLE - they only want the single best master index.
026100*----------------------------------------------------------------
026200 1900-SPLICE-ENTRY-CONTROL.
026300     ENTRY 'HCTG001-SPLICE' USING SEQUENCE-TABLE
026400                                  SPLICE-RESULT
026500                                  RES-AREA.
026600     PERFORM 2000-SPLICE-LEGACY THRU 2000-EXIT.
026700     MOVE WORK-BEST-COUNT        TO WORK-BESTCOUNT-N.
026800     DISPLAY 'HCTG001 - SPLICE BEST MATCH COUNT: '
026900             WORK-BESTCOUNT-X.
027000     SET RES-IS-OK               TO TRUE.
027100     GOBACK.
027200*
027300 2000-SPLICE-LEGACY.
027400     MOVE ZERO                   TO WORK-BEST-COUNT
027500                                    WORK-BEST-MASTER-I.
027600     PERFORM 2010-TRY-ONE-CANDIDATE THRU 2010-EXIT
027700         VARYING WORK-CANDIDATE-I FROM 1 BY 1
027800         UNTIL WORK-CANDIDATE-I GREATER THAN SEQ-TOTAL.
027900     MOVE WORK-BEST-MASTER-I     TO SPLICE-MASTER-IDX.
028000     MOVE WORK-BEST-COUNT        TO SPLICE-COUNT.
028100 2000-EXIT.
028200     EXIT.
028300*
028400 2010-TRY-ONE-CANDIDATE.
028500     MOVE ZERO                   TO WORK-GROUP-COUNT
028520                                    WORK-SPLICE-GROUP-TOTAL.
028600     PERFORM 2020-COMPARE-TO-CANDIDATE THRU 2020-EXIT
028700         VARYING WORK-OTHER-I FROM 1 BY 1
028800         UNTIL WORK-OTHER-I GREATER THAN SEQ-TOTAL.
028900     IF WORK-GROUP-COUNT GREATER THAN WORK-BEST-COUNT
029000        MOVE WORK-GROUP-COUNT     TO WORK-BEST-COUNT
029100        MOVE WORK-CANDIDATE-I     TO WORK-BEST-MASTER-I
029200     END-IF.
029300 2010-EXIT.
029400     EXIT.
029500*
029600 2020-COMPARE-TO-CANDIDATE.
029620* CR00-0055 - a sequence whose length differs from the candidate
029640* cannot be diffed against it; warn and exclude, per the Splicer
029660* rule (was silently skipped with no warning issued).
029700     IF SEQ-E-LENGTH(WORK-OTHER-I) EQUAL
029800        SEQ-E-LENGTH(WORK-CANDIDATE-I)
030000        MOVE SEQ-E-NAME(WORK-CANDIDATE-I)
030100                        TO HCTD001-MASTER-NAME
030200        MOVE SEQ-E-LENGTH(WORK-CANDIDATE-I)
030300                        TO HCTD001-MASTER-LENGTH
030400        MOVE SEQ-E-VALUE(WORK-CANDIDATE-I)
030500                        TO HCTD001-MASTER-VALUE
030600        MOVE SEQ-E-NAME(WORK-OTHER-I)  TO HCTD001-SLAVE-NAME
030700        MOVE SEQ-E-LENGTH(WORK-OTHER-I)
030800                        TO HCTD001-SLAVE-LENGTH
030900        MOVE SEQ-E-VALUE(WORK-OTHER-I) TO HCTD001-SLAVE-VALUE
031000        CALL 'HCTD001' USING HCTD001-IN HCTD001-OUT RES-AREA
031100        PERFORM 2030-PLACE-IN-GROUP THRU 2030-EXIT
031300     ELSE
031320        PERFORM 2025-WARN-LENGTH-MISMATCH THRU 2025-EXIT
031400     END-IF.
031500 2020-EXIT.
031600     EXIT.
031620*
031640 2025-WARN-LENGTH-MISMATCH.
031660     MOVE SEQ-E-LENGTH(WORK-CANDIDATE-I) TO WORK-MLEN-N.
031680     MOVE SEQ-E-LENGTH(WORK-OTHER-I)     TO WORK-OLEN-N.
031700     DISPLAY 'HCTG001 - LENGTH MISMATCH, SEQUENCE '
031720             SEQ-E-NAME(WORK-OTHER-I) ' EXPECTED LEN '
031740             WORK-MLEN-X ' ACTUAL LEN ' WORK-OLEN-X
031760             ' EXCLUDED FROM CANDIDATE '
031780             SEQ-E-NAME(WORK-CANDIDATE-I).
031800 2025-EXIT.
031820     EXIT.
031840*
031860* CR00-0055 - places the just-computed difference string into its
031880* group for this candidate, the same set-semantics idea 1310-/1320-
031900* use for haplotype membership, keyed here on the whole DIF-VALUE
031920* instead of NAME+VALUE.  WORK-GROUP-COUNT tracks the largest group
031940* seen so far for THIS candidate, which 2010- compares to the best
031960* candidate overall.
031980 2030-PLACE-IN-GROUP.
032000     SET WORK-DUP-NOT-FOUND       TO TRUE.
032020     MOVE ZERO                    TO WORK-SPLICE-GROUP-I.
032040     PERFORM 2031-TEST-ONE-GROUP THRU 2031-EXIT
032060         VARYING WORK-SPLICE-GROUP-I FROM 1 BY 1
032080         UNTIL WORK-SPLICE-GROUP-I GREATER THAN
032100                              WORK-SPLICE-GROUP-TOTAL
032120            OR WORK-DUP-FOUND.
032140     IF WORK-DUP-NOT-FOUND
032160        ADD 1 TO WORK-SPLICE-GROUP-TOTAL
032180        MOVE SPACE TO SPLICE-GRP-VALUE(WORK-SPLICE-GROUP-TOTAL)
032200        MOVE HCTD001-DIF-VALUE(1:HCTD001-DIF-LENGTH)
032220           TO SPLICE-GRP-VALUE(WORK-SPLICE-GROUP-TOTAL)
032240                              (1:HCTD001-DIF-LENGTH)
032260        MOVE 1 TO SPLICE-GRP-COUNT(WORK-SPLICE-GROUP-TOTAL)
032280        IF WORK-GROUP-COUNT LESS THAN 1
032300           MOVE 1 TO WORK-GROUP-COUNT
032320        END-IF
032340     END-IF.
032360 2030-EXIT.
032380     EXIT.
032400*
032420 2031-TEST-ONE-GROUP.
032440     IF SPLICE-GRP-VALUE(WORK-SPLICE-GROUP-I)(1:HCTD001-DIF-LENGTH)
032460        EQUAL HCTD001-DIF-VALUE(1:HCTD001-DIF-LENGTH)
032480        SET WORK-DUP-FOUND        TO TRUE
032500        ADD 1 TO SPLICE-GRP-COUNT(WORK-SPLICE-GROUP-I)
032520        IF SPLICE-GRP-COUNT(WORK-SPLICE-GROUP-I) GREATER THAN
032540           WORK-GROUP-COUNT
032560           MOVE SPLICE-GRP-COUNT(WORK-SPLICE-GROUP-I)
032580                                 TO WORK-GROUP-COUNT
032600        END-IF
032620     END-IF.
032640 2031-EXIT.
032660     EXIT.
