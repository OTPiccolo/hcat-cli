000100 CBL OPT(2)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.  HCTW002.
000400 AUTHOR.      ALAIMO.
000500 INSTALLATION. EMB GENETICS LAB - BATCH SYSTEMS GROUP.
000600 DATE-WRITTEN. 1992-11-02.
000700 DATE-COMPILED.
000800 SECURITY.    NONE.
000900*----------------------------------------------------------------
001000* HCTW002
001100* **++ scrittore del report Haplotype Table - variante tabellare
001200* dell'Haplotype report.  Richiede che il master appartenga ad uno
001300* degli haplotype (altrimenti errore); la prima riga dati e'
001400* sempre l'haplotype del master, seguita da una riga per ciascun
001500* haplotype restante.
001600*----------------------------------------------------------------
001700* CHANGE LOG
001800*   1992-11-02 ALAIMO    ORIGINAL - CR92-0311 - tabular variant
001900*              requested by the review committee alongside the
002000*              free-form Haplotype report.
002100*   1994-05-17 R.CONTI   CR94-0059 - master's haplotype is now
002200*              forced to the first data row regardless of its
002300*              creation order (was printing in HAP-ENTRY order).
002400*   1998-08-19 S.BIANCHI Y2K REVIEW - no date fields present in
002500*              this program; no change required.
002600*   1999-10-05 S.BIANCHI CR99-0221 - accepts DIFFERENCE-TABLE and
002700*              MASTER-SELECT-AREA from the caller instead of
002800*              recomputing differences locally.
002900*----------------------------------------------------------------
003000 ENVIRONMENT DIVISION.
003100*
003200 CONFIGURATION SECTION.
003300 SOURCE-COMPUTER.    IBM-370.
003400 OBJECT-COMPUTER.    IBM-370.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM.
003700*
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     SELECT HAP-TBL-RPT    ASSIGN TO HAPTBLRP
004100                           FILE STATUS IS HAP-TBL-RPT-FS.
004200*
004300 DATA DIVISION.
004400 FILE SECTION.
004500*
004600 FD  HAP-TBL-RPT
004700     BLOCK CONTAINS 0 RECORDS
004800     RECORDING MODE IS F.
004900 01  HAP-TBL-RPT-REC.
005000   03 HAP-TBL-RPT-TEXT        PIC X(3990).
005100   03 FILLER                 PIC X(10)  VALUE SPACE.
005200*
005300 WORKING-STORAGE SECTION.
005400 01 WK-LITERALS.
005500   03 WK-TAB-CHAR             PIC X(1)   VALUE X'09'.
005600   03 WK-DOT                 PIC X(1)   VALUE '.'.
005700   03 WK-HEADER-1             PIC X(10)  VALUE 'Haplotype'.
005800   03 WK-HEADER-2             PIC X(10)  VALUE 'Sequences'.
005900   03 WK-HEADER-3             PIC X(6)   VALUE 'Count'.
006000   03 FILLER                 PIC X(4)   VALUE SPACE.
006100*
006200 01 LS-FILE-STATUSES.
006300   03 HAP-TBL-RPT-FS          PIC XX     VALUE SPACE.
006400     88 HAP-TBL-RPT-OK                    VALUE '00'.
006500   03 FILLER                 PIC X(8)   VALUE SPACE.
006600*
006700 01 LS-SWITCHES.
006800   03 WORK-ABORT-SW           PIC X(1)   VALUE 'N'.
006900     88 WORK-MUST-ABORT                   VALUE 'Y'.
007000     88 WORK-NEED-NOT-ABORT               VALUE 'N'.
007100   03 WORK-FOUND-SW           PIC X(1)   VALUE 'N'.
007200     88 WORK-MASTER-FOUND                 VALUE 'Y'.
007300     88 WORK-MASTER-NOT-FOUND             VALUE 'N'.
007400   03 FILLER                 PIC X(8)   VALUE SPACE.
007500*
007600 01 LS-COUNTERS.
007700   03 WORK-DIF-I              PIC 9(4) COMP VALUE ZERO.
007800   03 WORK-HAP-I              PIC 9(4) COMP VALUE ZERO.
007900   03 WORK-MEMBER-J           PIC 9(4) COMP VALUE ZERO.
008000   03 WORK-SEQ-IDX            PIC 9(4) COMP VALUE ZERO.
008100   03 WORK-POS-I              PIC 9(4) COMP VALUE ZERO.
008200   03 WORK-SCAN-I             PIC 9(4) COMP VALUE ZERO.
008300   03 WORK-JOIN-PTR           PIC 9(4) COMP VALUE ZERO.
008400   03 WORK-MAX-POS            PIC 9(4) COMP VALUE ZERO.
008500   03 WORK-LINE-PTR           PIC 9(4) COMP VALUE ZERO.
008600   03 WORK-MASTER-HAP-I       PIC 9(4) COMP VALUE ZERO.
008700*
008800 01 WORK-LINES-WRITTEN-AREA.
008900   03 WORK-LINES-WRITTEN      PIC 9(6) COMP VALUE ZERO.
009000   03 WORK-LINES-WRITTEN-X REDEFINES WORK-LINES-WRITTEN
009100                               PIC X(4).
009200   03 FILLER                 PIC X(6)   VALUE SPACE.
009300*
009400 01 WORK-POSITION-FLAG-AREA.
009500   03 WORK-POS-FLAG OCCURS 2000 TIMES
009600                    PIC X(1)   VALUE 'N'.
009700*
009800 01 WORK-JOIN-BUFFER-AREA.
009900   03 WORK-JOIN-BUFFER        PIC X(200) VALUE SPACE.
010000   03 FILLER                 PIC X(6)   VALUE SPACE.
010100*
010200 01 WORK-COUNT-EDIT-AREA.
010300   03 WORK-COUNT-EDIT         PIC ZZZ9.
010400   03 WORK-COUNT-EDIT-X REDEFINES WORK-COUNT-EDIT
010500                               PIC X(4).
010600   03 FILLER                 PIC X(6)   VALUE SPACE.
010700*
010800 01 WORK-LINE-AREA.
010900   03 WORK-LINE               PIC X(3990) VALUE SPACE.
011000   03 WORK-LINE-X REDEFINES WORK-LINE
011100                               PIC X(3990).
011200*
011300 LOCAL-STORAGE SECTION.
011400 01 LS-SPARE                   PIC X(1)   VALUE SPACE.
011500*
011600 LINKAGE SECTION.
011700 COPY HCTMSEQ.
011800 COPY HCTMHAP.
011900 COPY HCTMDIF.
012000 COPY HCTMMST.
012100 COPY HCTMPOS.
012200 COPY HCTMRES.
012300*
012400 PROCEDURE DIVISION USING SEQUENCE-TABLE HAPLOTYPE-TABLE
012500                          DIFFERENCE-TABLE MASTER-SELECT-AREA
012600                          RES-AREA.
012700*
012800 0000-REPORT-CONTROL.
012900     SET RES-IS-OK                TO TRUE.
013000     MOVE ZERO                    TO POS-TOTAL WORK-LINES-WRITTEN.
013100     PERFORM 1000-FIND-MASTER-HAPLOTYPE THRU 1000-EXIT.
013200     IF WORK-MASTER-NOT-FOUND
013300        DISPLAY 'HCTW002 - MASTER NOT IN ANY HAPLOTYPE'
013400        SET WORK-MUST-ABORT       TO TRUE
013500     ELSE
013600        PERFORM 1100-OPEN-OUTPUT THRU 1100-EXIT
013700     END-IF.
013800     IF WORK-NEED-NOT-ABORT
013900        PERFORM 2000-BUILD-POSITION-SET THRU 2000-EXIT
014000        PERFORM 3000-WRITE-HEADER-ROW THRU 3000-EXIT
014100        PERFORM 4000-WRITE-MASTER-ROW THRU 4000-EXIT
014200        PERFORM 5000-WRITE-OTHER-ROWS THRU 5000-EXIT
014300        PERFORM 6000-CLOSE-OUTPUT THRU 6000-EXIT
014400        DISPLAY 'HCTW002 - ROWS WRITTEN: ' WORK-LINES-WRITTEN
014500     END-IF.
014600     IF WORK-MUST-ABORT
014700        SET RES-IS-ERROR          TO TRUE
014800        MOVE 1                    TO RES-RESULT
014900     END-IF.
015000     GOBACK.
015100*
015200 1000-FIND-MASTER-HAPLOTYPE.
015300     SET WORK-MASTER-NOT-FOUND    TO TRUE.
015400     MOVE ZERO                    TO WORK-MASTER-HAP-I.
015500     PERFORM 1010-TEST-ONE-HAPLOTYPE THRU 1010-EXIT
015600         VARYING WORK-HAP-I FROM 1 BY 1
015700         UNTIL WORK-HAP-I GREATER THAN HAP-TOTAL
015800            OR WORK-MASTER-FOUND.
015900 1000-EXIT.
016000     EXIT.
016100*
016200 1010-TEST-ONE-HAPLOTYPE.
016300     PERFORM 1011-TEST-ONE-MEMBER THRU 1011-EXIT
016400         VARYING WORK-MEMBER-J FROM 1 BY 1
016500         UNTIL WORK-MEMBER-J GREATER THAN HAP-E-SEQ-COUNT(WORK-HAP-I)
016600            OR WORK-MASTER-FOUND.
016700 1010-EXIT.
016800     EXIT.
016900*
017000 1011-TEST-ONE-MEMBER.
017100     MOVE HAP-E-MEMBER-IDX(WORK-HAP-I WORK-MEMBER-J)
017200                                 TO WORK-SEQ-IDX.
017300     IF MST-BY-NAME
017400        IF SEQ-E-NAME(WORK-SEQ-IDX) EQUAL MST-NAME
017500           MOVE WORK-HAP-I        TO WORK-MASTER-HAP-I
017600           SET WORK-MASTER-FOUND  TO TRUE
017700        END-IF
017800     ELSE
017900        IF SEQ-E-LENGTH(WORK-SEQ-IDX) EQUAL MST-LENGTH
018000           AND SEQ-E-VALUE(WORK-SEQ-IDX)(1:MST-LENGTH)
018100                        EQUAL MST-VALUE(1:MST-LENGTH)
018200           MOVE WORK-HAP-I        TO WORK-MASTER-HAP-I
018300           SET WORK-MASTER-FOUND  TO TRUE
018400        END-IF
018500     END-IF.
018600 1011-EXIT.
018700     EXIT.
018800*
018900 1100-OPEN-OUTPUT.
019000     OPEN OUTPUT HAP-TBL-RPT.
019100     IF NOT HAP-TBL-RPT-OK
019200        DISPLAY 'HCTW002 - HAPTBLRP OPEN ERROR - FS: '
019300                HAP-TBL-RPT-FS
019400        SET WORK-MUST-ABORT       TO TRUE
019500     END-IF.
019600 1100-EXIT.
019700     EXIT.
019800*
019900 2000-BUILD-POSITION-SET.
020000     MOVE ZERO                    TO WORK-MAX-POS.
020100     PERFORM 2100-MARK-ONE-HAPLOTYPE THRU 2100-EXIT
020200         VARYING WORK-DIF-I FROM 1 BY 1
020300         UNTIL WORK-DIF-I GREATER THAN DIF-TOTAL.
020400     PERFORM 2200-EXTRACT-ONE-POSITION THRU 2200-EXIT
020500         VARYING WORK-POS-I FROM 1 BY 1
020600         UNTIL WORK-POS-I GREATER THAN WORK-MAX-POS.
020700 2000-EXIT.
020800     EXIT.
020900*
021000 2100-MARK-ONE-HAPLOTYPE.
021100     IF DIF-E-LENGTH(WORK-DIF-I) GREATER THAN WORK-MAX-POS
021200        MOVE DIF-E-LENGTH(WORK-DIF-I) TO WORK-MAX-POS
021300     END-IF.
021400     PERFORM 2110-MARK-ONE-POSITION THRU 2110-EXIT
021500         VARYING WORK-POS-I FROM 1 BY 1
021600         UNTIL WORK-POS-I GREATER THAN DIF-E-LENGTH(WORK-DIF-I).
021700 2100-EXIT.
021800     EXIT.
021900*
022000 2110-MARK-ONE-POSITION.
022100     IF DIF-E-VALUE(WORK-DIF-I)(WORK-POS-I:1) NOT EQUAL WK-DOT
022200        MOVE 'Y'                  TO WORK-POS-FLAG(WORK-POS-I)
022300     END-IF.
022400 2110-EXIT.
022500     EXIT.
022600*
022700 2200-EXTRACT-ONE-POSITION.
022800     IF WORK-POS-FLAG(WORK-POS-I) EQUAL 'Y'
022900        ADD 1                     TO POS-TOTAL
023000        MOVE WORK-POS-I           TO POS-ENTRY(POS-TOTAL)
023100     END-IF.
023200 2200-EXIT.
023300     EXIT.
023400*
023500 3000-WRITE-HEADER-ROW.
023600     MOVE SPACE                   TO WORK-LINE.
023700     STRING WK-HEADER-1 DELIMITED BY SPACE
023800            WK-TAB-CHAR  DELIMITED BY SIZE
023900            WK-HEADER-2 DELIMITED BY SPACE
024000            WK-TAB-CHAR  DELIMITED BY SIZE
024100            WK-HEADER-3 DELIMITED BY SPACE
024200            INTO WORK-LINE
024300            WITH POINTER WORK-LINE-PTR.
024400     PERFORM 3100-APPEND-ONE-POSITION THRU 3100-EXIT
024500         VARYING WORK-POS-I FROM 1 BY 1
024600         UNTIL WORK-POS-I GREATER THAN POS-TOTAL.
024700     MOVE WORK-LINE               TO HAP-TBL-RPT-TEXT.
024800     WRITE HAP-TBL-RPT-REC.
024900     ADD 1                        TO WORK-LINES-WRITTEN.
025000 3000-EXIT.
025100     EXIT.
025200*
025300 3100-APPEND-ONE-POSITION.
025400     MOVE WK-TAB-CHAR              TO WORK-LINE(WORK-LINE-PTR:1).
025500     ADD 1                        TO WORK-LINE-PTR.
025600     MOVE POS-ENTRY(WORK-POS-I)   TO WORK-COUNT-EDIT.
025700     MOVE WORK-COUNT-EDIT         TO WORK-LINE(WORK-LINE-PTR:4).
025800     ADD 4                        TO WORK-LINE-PTR.
025900 3100-EXIT.
026000     EXIT.
026100*
026200 4000-WRITE-MASTER-ROW.
026300     MOVE WORK-MASTER-HAP-I       TO WORK-HAP-I.
026400     PERFORM 4900-BUILD-MEMBER-LIST THRU 4900-EXIT.
026500     PERFORM 4100-FIND-DIFFERENCE-ROW THRU 4100-EXIT.
026600     PERFORM 4200-WRITE-ONE-ROW THRU 4200-EXIT.
026700 4000-EXIT.
026800     EXIT.
026900*
027000 4100-FIND-DIFFERENCE-ROW.
027100     MOVE ZERO                    TO WORK-DIF-I.
027200     PERFORM 4110-TEST-ONE-DIF-ENTRY THRU 4110-EXIT
027300         VARYING WORK-POS-I FROM 1 BY 1
027400         UNTIL WORK-POS-I GREATER THAN DIF-TOTAL
027500            OR WORK-DIF-I GREATER THAN ZERO.
027600 4100-EXIT.
027700     EXIT.
027800*
027900 4110-TEST-ONE-DIF-ENTRY.
028000     IF DIF-E-HAP-NAME(WORK-POS-I) EQUAL HAP-E-NAME(WORK-HAP-I)
028100        MOVE WORK-POS-I           TO WORK-DIF-I
028200     END-IF.
028300 4110-EXIT.
028400     EXIT.
028500*
028600 4200-WRITE-ONE-ROW.
028700     MOVE SPACE                   TO WORK-LINE.
028800     STRING HAP-E-NAME(WORK-HAP-I) DELIMITED BY SPACE
028900            WK-TAB-CHAR             DELIMITED BY SIZE
029000            WORK-JOIN-BUFFER      DELIMITED BY SPACE
029100            WK-TAB-CHAR             DELIMITED BY SIZE
029200            INTO WORK-LINE
029300            WITH POINTER WORK-LINE-PTR.
029400     MOVE HAP-E-SEQ-COUNT(WORK-HAP-I) TO WORK-COUNT-EDIT.
029500     MOVE WORK-COUNT-EDIT         TO WORK-LINE(WORK-LINE-PTR:4).
029600     ADD 4                        TO WORK-LINE-PTR.
029700     IF WORK-DIF-I GREATER THAN ZERO
029800        PERFORM 4210-APPEND-ONE-CHAR THRU 4210-EXIT
029900            VARYING WORK-POS-I FROM 1 BY 1
030000            UNTIL WORK-POS-I GREATER THAN POS-TOTAL
030100     END-IF.
030200     MOVE WORK-LINE               TO HAP-TBL-RPT-TEXT.
030300     WRITE HAP-TBL-RPT-REC.
030400     ADD 1                        TO WORK-LINES-WRITTEN.
030500 4200-EXIT.
030600     EXIT.
030700*
030800 4210-APPEND-ONE-CHAR.
030900     MOVE WK-TAB-CHAR              TO WORK-LINE(WORK-LINE-PTR:1).
031000     ADD 1                        TO WORK-LINE-PTR.
031100     IF POS-ENTRY(WORK-POS-I) GREATER THAN DIF-E-LENGTH(WORK-DIF-I)
031200        MOVE SPACE                TO WORK-LINE(WORK-LINE-PTR:1)
031300     ELSE
031400        MOVE DIF-E-VALUE(WORK-DIF-I)(POS-ENTRY(WORK-POS-I):1)
031500                                 TO WORK-LINE(WORK-LINE-PTR:1)
031600     END-IF.
031700     ADD 1                        TO WORK-LINE-PTR.
031800 4210-EXIT.
031900     EXIT.
032000*
032100 4900-BUILD-MEMBER-LIST.
032200     MOVE SPACE                   TO WORK-JOIN-BUFFER.
032300     MOVE 1                       TO WORK-JOIN-PTR.
032400     PERFORM 4910-JOIN-ONE-MEMBER THRU 4910-EXIT
032500         VARYING WORK-MEMBER-J FROM 1 BY 1
032600         UNTIL WORK-MEMBER-J GREATER THAN HAP-E-SEQ-COUNT(WORK-HAP-I).
032700 4900-EXIT.
032800     EXIT.
032900*
033000 4910-JOIN-ONE-MEMBER.
033100     MOVE HAP-E-MEMBER-IDX(WORK-HAP-I WORK-MEMBER-J)
033200                                 TO WORK-SEQ-IDX.
033300     IF WORK-MEMBER-J GREATER THAN 1
033400        STRING '; ' DELIMITED BY SIZE
033500               INTO WORK-JOIN-BUFFER
033600               WITH POINTER WORK-JOIN-PTR
033700     END-IF.
033800     STRING SEQ-E-NAME(WORK-SEQ-IDX) DELIMITED BY SPACE
033900            INTO WORK-JOIN-BUFFER
034000            WITH POINTER WORK-JOIN-PTR.
034100 4910-EXIT.
034200     EXIT.
034300*
034400 5000-WRITE-OTHER-ROWS.
034500     PERFORM 5100-WRITE-ONE-OTHER-ROW THRU 5100-EXIT
034600         VARYING WORK-HAP-I FROM 1 BY 1
034700         UNTIL WORK-HAP-I GREATER THAN HAP-TOTAL.
034800 5000-EXIT.
034900     EXIT.
035000*
035100 5100-WRITE-ONE-OTHER-ROW.
035200     IF WORK-HAP-I NOT EQUAL WORK-MASTER-HAP-I
035300        PERFORM 4900-BUILD-MEMBER-LIST THRU 4900-EXIT
035400        PERFORM 4100-FIND-DIFFERENCE-ROW THRU 4100-EXIT
035500        PERFORM 4200-WRITE-ONE-ROW THRU 4200-EXIT
035600     END-IF.
035700 5100-EXIT.
035800     EXIT.
035900*
036000 6000-CLOSE-OUTPUT.
036100     CLOSE HAP-TBL-RPT.
036200 6000-EXIT.
036300     EXIT.
