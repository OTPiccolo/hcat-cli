000100* **++ AREA PER SELEZIONE DEL FORMATO SEQUENZE (input/output)
000200* Single-byte switch shared by the reader and the export writer
000300* so both branch on the same four 88-levels instead of each
000400* keeping its own private format flag.
000600 01 FORMAT-SELECT-AREA.
000700   03 SEQ-FORMAT              PIC X(1)   VALUE SPACE.
000800     88 SEQ-FMT-FASTA                    VALUE 'F'.
000900     88 SEQ-FMT-PHYLIP                   VALUE 'P'.
001000     88 SEQ-FMT-PHYLIP-TCS               VALUE 'T'.
001100     88 SEQ-FMT-CSV                      VALUE 'C'.
001200   03 SEQ-FORMAT-AREA REDEFINES SEQ-FORMAT.
001300     05 SEQ-FORMAT-CODE      PIC X(1).
001400   03 CSV-DELIMITER           PIC X(1)   VALUE ','.
001500   03 CSV-NAMES-PRESENT       PIC X(1)   VALUE 'Y'.
001600     88 CSV-HAS-NAMES                    VALUE 'Y'.
001700     88 CSV-NO-NAMES                     VALUE 'N'.
001800   03 FILLER                  PIC X(5)   VALUE SPACE.
