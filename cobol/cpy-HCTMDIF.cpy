000100* **++ HCT difference record and difference work table
000200* DIF-VALUE holds one character per compared position: '.' where
000300* the slave agrees with the master, the slave's own character
000400* where it disagrees, space past the master's end, and the
000500* slave's own tail past the master's end.  DIF-DISTANCE is the
000600* count of non-'.' characters - see HCTD001.
000700 01 DIFFERENCE-RECORD.
000800   03 DIF-LENGTH              PIC 9(4)   VALUE ZERO.
000900   03 DIF-VALUE               PIC X(2000) VALUE SPACE.
001000   03 DIF-VALUE-CHARS REDEFINES DIF-VALUE.
001100     05 DIF-CHAR OCCURS 2000 TIMES
001200               PIC X(1).
001300   03 DIF-DISTANCE            PIC 9(4)   VALUE ZERO.
001400   03 FILLER                  PIC X(06)  VALUE SPACE.
001500*
001600 01 DIFFERENCE-TABLE.
001700   03 DIF-TOTAL               PIC 9(4) COMP VALUE ZERO.
001800   03 DIF-ENTRIES.
001900     05 DIF-ENTRY OCCURS 0 TO 1000 TIMES
002000                 DEPENDING ON DIF-TOTAL
002100                 INDEXED BY DIF-I.
002200       10 DIF-E-HAP-NAME      PIC X(10)  VALUE SPACE.
002300       10 DIF-E-LENGTH        PIC 9(4)   VALUE ZERO.
002400       10 DIF-E-VALUE         PIC X(2000) VALUE SPACE.
002500       10 DIF-E-DISTANCE      PIC 9(4)   VALUE ZERO.
