000100 CBL OPT(2)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.  HCTC001.
000400 AUTHOR.      M.FERRARI.
000500 INSTALLATION. EMB GENETICS LAB - BATCH SYSTEMS GROUP.
000600 DATE-WRITTEN. 1993-06-08.
000700 DATE-COMPILED.
000800 SECURITY.    NONE.
000900*----------------------------------------------------------------
001000* HCTC001
001100* **++ lettore della tabella del codice genetico (formato NCBI:
001200* righe "<n>. <nome>", "AAs = ...", "Starts = ...", "Base1 = ...",
001300* "Base2 = ...", "Base3 = ...").  Una tabella si considera
001400* completa (e viene emessa in CODON-TABLE) non appena tutti e sei
001500* i valori sono stati incontrati; il file puo' contenere piu' di
001600* una tabella (standard + varianti mitocondriali eccetera).
001700*----------------------------------------------------------------
001800* CHANGE LOG
001900*   1993-06-08 M.FERRARI ORIGINAL - CR93-0140 - reads the bundled
002000*              default genetic-code table (table 1, Standard).
002100*   1994-02-21 M.FERRARI CR94-0033 - multiple tables per file now
002200*              supported; previously only the first was kept.
002300*   1996-11-06 R.CONTI   CR96-0301 - name/number line no longer
002400*              requires the number to start in column 1; leading
002500*              blanks are skipped (some NCBI extracts are indented).
002600*   1998-08-19 S.BIANCHI Y2K REVIEW - no date fields present in
002700*              this program; no change required.
002800*   1999-04-14 S.BIANCHI CR99-0088 - CDT-TOTAL capped at 30 tables
002900*              with a warning instead of an array-bounds abend.
003000*----------------------------------------------------------------
003100 ENVIRONMENT DIVISION.
003200*
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER.    IBM-370.
003500 OBJECT-COMPUTER.    IBM-370.
003600 SPECIAL-NAMES.
003700     CLASS NUCLEOTIDE-VALID IS 'A' 'C' 'G' 'T' 'a' 'c' 'g' 't'.
003800*
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100     SELECT CDN-IN         ASSIGN TO CDNIN
004200                           FILE STATUS IS CDN-IN-FS.
004300*
004400 DATA DIVISION.
004500 FILE SECTION.
004600*
004700 FD  CDN-IN
004800     BLOCK CONTAINS 0 RECORDS
004900     RECORDING MODE IS F.
005000 01  CDN-IN-REC.
005010   03 CDN-IN-LABEL-VIEW        PIC X(20).
005020   03 FILLER                   PIC X(80).
005100*
005200 WORKING-STORAGE SECTION.
005300 01 WK-LITERALS.
005400   03 WK-EQUAL-SIGN            PIC X(1)   VALUE '='.
005450   03 FILLER                   PIC X(9)   VALUE SPACE.
005500*
005600 01 LS-FILE-STATUSES.
005700   03 CDN-IN-FS                PIC XX     VALUE SPACE.
005800     88 CDN-IN-OK                         VALUE '00'.
005900     88 CDN-IN-EOF                        VALUE '10'.
005950   03 FILLER                   PIC X(8)   VALUE SPACE.
006000*
006100 01 LS-SWITCHES.
006200   03 WORK-EOF-SW              PIC X(1)   VALUE 'N'.
006300     88 WORK-AT-EOF                       VALUE 'Y'.
006400     88 WORK-NOT-AT-EOF                   VALUE 'N'.
006500   03 WORK-ABORT-SW            PIC X(1)   VALUE 'N'.
006600     88 WORK-MUST-ABORT                   VALUE 'Y'.
006700     88 WORK-NEED-NOT-ABORT               VALUE 'N'.
006800   03 WORK-SEEN-SW.
006900     05 WORK-SEEN-NAME-SW      PIC X(1)   VALUE 'N'.
007000       88 WORK-SEEN-NAME                  VALUE 'Y'.
007100     05 WORK-SEEN-AA-SW        PIC X(1)   VALUE 'N'.
007200       88 WORK-SEEN-AA                    VALUE 'Y'.
007300     05 WORK-SEEN-STARTS-SW    PIC X(1)   VALUE 'N'.
007400       88 WORK-SEEN-STARTS                VALUE 'Y'.
007500     05 WORK-SEEN-BASE1-SW     PIC X(1)   VALUE 'N'.
007600       88 WORK-SEEN-BASE1                 VALUE 'Y'.
007700     05 WORK-SEEN-BASE2-SW     PIC X(1)   VALUE 'N'.
007800       88 WORK-SEEN-BASE2                 VALUE 'Y'.
007900     05 WORK-SEEN-BASE3-SW     PIC X(1)   VALUE 'N'.
008000       88 WORK-SEEN-BASE3                 VALUE 'Y'.
008050     03 FILLER                   PIC X(6)   VALUE SPACE.
008100*
008200 01 LS-COUNTERS.
008300   03 WORK-CHAR-I              PIC 9(4) COMP VALUE ZERO.
008400   03 WORK-START-POS           PIC 9(4) COMP VALUE ZERO.
008500   03 WORK-EQUAL-POS           PIC 9(4) COMP VALUE ZERO.
008600   03 WORK-VALUE-POS           PIC 9(4) COMP VALUE ZERO.
008650   03 FILLER                   PIC X(6)   VALUE SPACE.
008700*
008800 01 WORK-NUM-BUFFER-AREA.
008900   03 WORK-NUM-BUFFER          PIC X(2)   VALUE '00'.
009000   03 WORK-NUM-BUFFER-9 REDEFINES WORK-NUM-BUFFER
009100                               PIC 9(2).
009150   03 FILLER                   PIC X(6)   VALUE SPACE.
009200*
009300 01 WORK-TABLE-AREA.
009400   03 WORK-NUMBER              PIC 9(2)   VALUE ZERO.
009500   03 WORK-NAME                PIC X(60)  VALUE SPACE.
009600   03 WORK-AA                  PIC X(64)  VALUE SPACE.
009700   03 WORK-STARTS              PIC X(64)  VALUE SPACE.
009800   03 WORK-BASE1               PIC X(64)  VALUE SPACE.
009900   03 WORK-BASE2               PIC X(64)  VALUE SPACE.
009950   03 WORK-BASE3               PIC X(64)  VALUE SPACE.
010000   03 WORK-NUMBER-X REDEFINES WORK-NUMBER
010050                               PIC XX.
010150   03 FILLER                   PIC X(8)   VALUE SPACE.
010160*
010170 01 WORK-LINE-COUNT-AREA.
010180   03 WORK-LINE-COUNT-N        PIC 9(4)   VALUE ZERO.
010190   03 WORK-LINE-COUNT-X REDEFINES WORK-LINE-COUNT-N
010195                               PIC X(4).
010196   03 FILLER                   PIC X(4)   VALUE SPACE.
010200*
010300 LOCAL-STORAGE SECTION.
010400 01 LS-SPARE                   PIC X(1)   VALUE SPACE.
010500*
010600 LINKAGE SECTION.
010700 COPY HCTMCDT.
010800 COPY HCTMRES.
010900*
011000 PROCEDURE DIVISION USING CODON-TABLE RES-AREA.
011100*
011200 0000-MAIN-CONTROL.
011300     MOVE ZERO                   TO CDT-TOTAL.
011400     SET RES-IS-OK                TO TRUE.
011500     PERFORM 1000-OPEN-INPUT THRU 1000-EXIT.
011600     IF WORK-NEED-NOT-ABORT
011700        PERFORM 2000-READ-TABLE THRU 2000-EXIT
011800     END-IF.
011900     PERFORM 3000-CLOSE-INPUT THRU 3000-EXIT.
012000     IF WORK-MUST-ABORT
012100        SET RES-IS-ERROR          TO TRUE
012200        MOVE 1                    TO RES-RESULT
012300     END-IF.
012400     GOBACK.
012500*
012600 1000-OPEN-INPUT.
012700     OPEN INPUT CDN-IN.
012800     IF NOT CDN-IN-OK
012900        DISPLAY 'HCTC001 - CDNIN OPEN ERROR - FS: ' CDN-IN-FS
013000        SET WORK-MUST-ABORT      TO TRUE
013100     END-IF.
013200 1000-EXIT.
013300     EXIT.
013400*
013500 2000-READ-TABLE.
013600     PERFORM 2100-READ-ONE-LINE THRU 2100-EXIT.
013700     PERFORM 2200-PROCESS-ONE-LINE THRU 2200-EXIT
013800         UNTIL WORK-AT-EOF
013900            OR WORK-MUST-ABORT.
014000 2000-EXIT.
014100     EXIT.
014200*
014300 2100-READ-ONE-LINE.
014400     READ CDN-IN.
014500     IF CDN-IN-EOF
014600        SET WORK-AT-EOF          TO TRUE
014700     ELSE
014800        IF NOT CDN-IN-OK
014900           DISPLAY 'HCTC001 - CDNIN READ ERROR - FS: ' CDN-IN-FS
015000           SET WORK-MUST-ABORT   TO TRUE
015050        ELSE
015060           ADD 1                 TO WORK-LINE-COUNT-N
015100        END-IF
015200     END-IF.
015300 2100-EXIT.
015400     EXIT.
015500*
015600 2200-PROCESS-ONE-LINE.
015700     IF CDN-IN-REC NOT EQUAL SPACE
015800        PERFORM 2210-FIND-FIRST-NONBLANK THRU 2210-EXIT
015900        IF WORK-START-POS GREATER THAN ZERO
016000           PERFORM 2220-CLASSIFY-LINE THRU 2220-EXIT
016100        END-IF
016200     END-IF.
016300     PERFORM 2100-READ-ONE-LINE THRU 2100-EXIT.
016400 2200-EXIT.
016500     EXIT.
016600*
016700 2210-FIND-FIRST-NONBLANK.
016800     MOVE ZERO                   TO WORK-START-POS.
016900     PERFORM 2211-TEST-ONE-CHAR THRU 2211-EXIT
017000         VARYING WORK-CHAR-I FROM 1 BY 1
017100         UNTIL WORK-CHAR-I GREATER THAN 100
017200            OR WORK-START-POS GREATER THAN ZERO.
017300 2210-EXIT.
017400     EXIT.
017500*
017600 2211-TEST-ONE-CHAR.
017700     IF CDN-IN-REC(WORK-CHAR-I:1) NOT EQUAL SPACE
017800        MOVE WORK-CHAR-I            TO WORK-START-POS
017900     END-IF.
018000 2211-EXIT.
018100     EXIT.
018200*
018300 2220-CLASSIFY-LINE.
018400     IF CDN-IN-REC(WORK-START-POS:1) IS NUMERIC
018500        PERFORM 2300-PARSE-NAME-LINE THRU 2300-EXIT
018600     ELSE
018700        PERFORM 2400-FIND-EQUAL-SIGN THRU 2400-EXIT
018800        IF WORK-EQUAL-POS GREATER THAN ZERO
018900           MOVE WORK-EQUAL-POS + 2  TO WORK-VALUE-POS
019000           IF CDN-IN-REC(WORK-START-POS:3) EQUAL 'AAs'
019100              MOVE CDN-IN-REC(WORK-VALUE-POS:64) TO WORK-AA
019200              SET WORK-SEEN-AA        TO TRUE
019300           ELSE
019400              IF CDN-IN-REC(WORK-START-POS:6) EQUAL 'Starts'
019500                 MOVE CDN-IN-REC(WORK-VALUE-POS:64) TO WORK-STARTS
019600                 SET WORK-SEEN-STARTS   TO TRUE
019700              ELSE
019800                 IF CDN-IN-REC(WORK-START-POS:5) EQUAL 'Base1'
019900                    MOVE CDN-IN-REC(WORK-VALUE-POS:64) TO WORK-BASE1
020000                    SET WORK-SEEN-BASE1    TO TRUE
020100                 ELSE
020200                    IF CDN-IN-REC(WORK-START-POS:5) EQUAL 'Base2'
020300                       MOVE CDN-IN-REC(WORK-VALUE-POS:64) TO WORK-BASE2
020400                       SET WORK-SEEN-BASE2    TO TRUE
020500                    ELSE
020600                       IF CDN-IN-REC(WORK-START-POS:5) EQUAL 'Base3'
020700                          MOVE CDN-IN-REC(WORK-VALUE-POS:64)
020800                                              TO WORK-BASE3
020900                          SET WORK-SEEN-BASE3   TO TRUE
021000                          PERFORM 2500-CHECK-TABLE-COMPLETE
021100                                              THRU 2500-EXIT
021200                       END-IF
021300                    END-IF
021400                 END-IF
021500              END-IF
021600           END-IF
021700        END-IF
021800     END-IF.
021900 2220-EXIT.
022000     EXIT.
022100*
022200 2300-PARSE-NAME-LINE.
022300     MOVE '00'                   TO WORK-NUM-BUFFER.
022400     IF CDN-IN-REC(WORK-START-POS + 1:1) IS NUMERIC
022500        MOVE CDN-IN-REC(WORK-START-POS:2)   TO WORK-NUM-BUFFER
022600        ADD WORK-START-POS 4               GIVING WORK-VALUE-POS
022700     ELSE
022800        MOVE CDN-IN-REC(WORK-START-POS:1)   TO WORK-NUM-BUFFER(2:1)
022900        ADD WORK-START-POS 3               GIVING WORK-VALUE-POS
023000     END-IF.
023100     MOVE WORK-NUM-BUFFER-9      TO WORK-NUMBER.
023200     MOVE CDN-IN-REC(WORK-VALUE-POS:60) TO WORK-NAME.
023300     SET WORK-SEEN-NAME          TO TRUE.
023400 2300-EXIT.
023500     EXIT.
023600*
023700 2400-FIND-EQUAL-SIGN.
023800     MOVE ZERO                   TO WORK-EQUAL-POS.
023900     PERFORM 2410-TEST-ONE-EQUAL THRU 2410-EXIT
024000         VARYING WORK-CHAR-I FROM WORK-START-POS BY 1
024100         UNTIL WORK-CHAR-I GREATER THAN 100
024200            OR WORK-EQUAL-POS GREATER THAN ZERO.
024300 2400-EXIT.
024400     EXIT.
024500*
024600 2410-TEST-ONE-EQUAL.
024700     IF CDN-IN-REC(WORK-CHAR-I:1) EQUAL WK-EQUAL-SIGN
024800        MOVE WORK-CHAR-I            TO WORK-EQUAL-POS
024900     END-IF.
025000 2410-EXIT.
025100     EXIT.
025200*
025300 2500-CHECK-TABLE-COMPLETE.
025400     IF WORK-SEEN-NAME AND WORK-SEEN-AA AND WORK-SEEN-STARTS
025500        AND WORK-SEEN-BASE1 AND WORK-SEEN-BASE2 AND WORK-SEEN-BASE3
025600        IF CDT-TOTAL GREATER THAN OR EQUAL 30
025700           DISPLAY 'HCTC001 - CODON TABLE LIMIT (30) REACHED - '
025800                   'REMAINING TABLES IGNORED'
025900        ELSE
026000           ADD 1                    TO CDT-TOTAL
026100           MOVE WORK-NUMBER         TO CDT-E-NUMBER(CDT-TOTAL)
026200           MOVE WORK-NAME           TO CDT-E-NAME(CDT-TOTAL)
026300           MOVE WORK-AA             TO CDT-E-AA(CDT-TOTAL)
026400           MOVE WORK-STARTS         TO CDT-E-STARTS(CDT-TOTAL)
026500           MOVE WORK-BASE1          TO CDT-E-BASE1(CDT-TOTAL)
026600           MOVE WORK-BASE2          TO CDT-E-BASE2(CDT-TOTAL)
026700           MOVE WORK-BASE3          TO CDT-E-BASE3(CDT-TOTAL)
026800        END-IF
026900        MOVE 'N'                   TO WORK-SEEN-NAME-SW
027000                                      WORK-SEEN-AA-SW
027100                                      WORK-SEEN-STARTS-SW
027200                                      WORK-SEEN-BASE1-SW
027300                                      WORK-SEEN-BASE2-SW
027400                                      WORK-SEEN-BASE3-SW
027500     END-IF.
027600 2500-EXIT.
027700     EXIT.
027800*
027900 3000-CLOSE-INPUT.
028000     CLOSE CDN-IN.
028050     DISPLAY 'HCTC001 - LINES READ: ' WORK-LINE-COUNT-N
028060             ' TABLES BUILT: ' CDT-TOTAL.
028100 3000-EXIT.
028200     EXIT.
