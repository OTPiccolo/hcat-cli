000100 CBL OPT(2)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.  HCTX001.
000400 AUTHOR.      ALAIMO.
000500 INSTALLATION. EMB GENETICS LAB - BATCH SYSTEMS GROUP.
000600 DATE-WRITTEN. 1993-09-20.
000700 DATE-COMPILED.
000800 SECURITY.    NONE.
000900*----------------------------------------------------------------
001000* HCTX001
001100* **++ scrive la SEQUENCE-TABLE nei quattro formati di export
001200* (FASTA, Phylip, Phylip-TCS, CSV), pilotato da FORMAT-SELECT-
001300* AREA nello stesso modo di HCTR001 in lettura.  Phylip e
001400* Phylip-TCS impongono lunghezza uniforme su tutte le sequenze
001500* (quella della prima sequenza fa da riferimento); Phylip
001600* incolonna a 60 caratteri; Phylip-TCS tronca i nomi a 9
001700* caratteri; CSV emette un'intestazione "sep=" opzionale quando
001800* il delimitatore non e' la virgola.
001900*----------------------------------------------------------------
002000* CHANGE LOG
002100*   1993-09-20 ALAIMO    ORIGINAL - CR93-0141 - FASTA export
002200*              only, companion of HCTR001's original FASTA-only
002300*              reader.
002400*   1994-07-08 R.CONTI   CR94-0081 - added Phylip and Phylip-TCS
002500*              export, symmetric with HCTR001's CR94-0080.
002600*   1996-02-22 M.FERRARI CR96-0038 - added CSV export with
002700*              optional Excel "sep=" header line.
002800*   1998-08-19 S.BIANCHI Y2K REVIEW - no date fields present in
002900*              this program; no change required.
003000*----------------------------------------------------------------
003100 ENVIRONMENT DIVISION.
003200*
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER.    IBM-370.
003500 OBJECT-COMPUTER.    IBM-370.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM.
003800*
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100     SELECT SEQ-OUT        ASSIGN TO SEQOUT
004200                           FILE STATUS IS SEQ-OUT-FS.
004300*
004400 DATA DIVISION.
004500 FILE SECTION.
004600*
004700 FD  SEQ-OUT
004800     BLOCK CONTAINS 0 RECORDS
004900     RECORDING MODE IS F.
005000 01  SEQ-OUT-REC.
005100   03 SEQ-OUT-TEXT            PIC X(2000).
005200   03 FILLER                 PIC X(10)  VALUE SPACE.
005300*
005400 WORKING-STORAGE SECTION.
005500 01 WK-LITERALS.
005600   03 WK-FASTA-MARK           PIC X(1)   VALUE '>'.
005700   03 WK-WRAP-WIDTH           PIC 9(4) COMP VALUE 60.
005800   03 WK-TCS-NAME-WIDTH       PIC 9(4) COMP VALUE 9.
005900   03 WK-RES-WRONG-LENGTH     PIC 9(2)   VALUE 10.
006000   03 WK-RES-WRITE-ERROR      PIC 9(2)   VALUE 60.
006100   03 FILLER                 PIC X(6)   VALUE SPACE.
006200*
006300 01 LS-FILE-STATUSES.
006400   03 SEQ-OUT-FS              PIC XX     VALUE SPACE.
006500     88 SEQ-OUT-OK                         VALUE '00'.
006600   03 FILLER                 PIC X(8)   VALUE SPACE.
006700*
006800 01 LS-SWITCHES.
006900   03 WORK-ABORT-SW           PIC X(1)   VALUE 'N'.
007000     88 WORK-MUST-ABORT                   VALUE 'Y'.
007100     88 WORK-NEED-NOT-ABORT               VALUE 'N'.
007200   03 FILLER                 PIC X(8)   VALUE SPACE.
007300*
007400 01 LS-COUNTERS.
007500   03 WORK-SEQ-I              PIC 9(4) COMP VALUE ZERO.
007600   03 WORK-CHUNK-START        PIC 9(4) COMP VALUE ZERO.
007700   03 WORK-CHUNK-LEN          PIC 9(4) COMP VALUE ZERO.
007800   03 WORK-BASE-LENGTH        PIC 9(4) COMP VALUE ZERO.
007900   03 WORK-NAME-WIDTH         PIC 9(4) COMP VALUE ZERO.
008000   03 WORK-CSV-CHAR-I         PIC 9(4) COMP VALUE ZERO.
008100*
008200 01 WORK-LINES-WRITTEN-AREA.
008300   03 WORK-LINES-WRITTEN-N    PIC 9(6) COMP VALUE ZERO.
008400   03 WORK-LINES-WRITTEN-X REDEFINES WORK-LINES-WRITTEN-N
008500                               PIC X(4).
008600   03 FILLER                 PIC X(6)   VALUE SPACE.
008700*
008800 01 WORK-ERR-COUNT-AREA.
008900   03 WORK-ERR-COUNT-N        PIC 9(4) COMP VALUE ZERO.
009000   03 WORK-ERR-COUNT-X REDEFINES WORK-ERR-COUNT-N
009100                               PIC X(4).
009200   03 FILLER                 PIC X(6)   VALUE SPACE.
009300*
009400 01 WORK-HDR-EDIT-AREA.
009500   03 WORK-HDR-COUNT-EDIT     PIC Z(3)9.
009600   03 WORK-HDR-LENGTH-EDIT    PIC Z(3)9.
009700   03 FILLER                 PIC X(6)   VALUE SPACE.
009800*
009900 01 WORK-LINE-BUFFER-AREA.
010000   03 WORK-LINE-BUFFER        PIC X(2000) VALUE SPACE.
010100   03 WORK-LINE-CHARS REDEFINES WORK-LINE-BUFFER.
010200     05 WORK-LINE-CHAR OCCURS 2000 TIMES
010300                               PIC X(1).
010400   03 FILLER                 PIC X(6)   VALUE SPACE.
010500*
010600 LOCAL-STORAGE SECTION.
010700 01 LS-SPARE                   PIC X(1)   VALUE SPACE.
010800*
010900 LINKAGE SECTION.
011000 COPY HCTMFMT.
011100 COPY HCTMSEQ.
011200 COPY HCTMRES.
011300*
011400 PROCEDURE DIVISION USING FORMAT-SELECT-AREA SEQUENCE-TABLE
011500                          RES-AREA.
011600*
011700 0000-WRITER-CONTROL.
011800     SET RES-IS-OK                TO TRUE.
011900     MOVE ZERO                    TO WORK-LINES-WRITTEN-N.
012000     PERFORM 1000-OPEN-OUTPUT THRU 1000-EXIT.
012100     IF WORK-NEED-NOT-ABORT
012200        PERFORM 1100-VALIDATE-UNIFORM-LENGTH THRU 1100-EXIT
012300     END-IF.
012400     IF WORK-NEED-NOT-ABORT
012500        EVALUATE TRUE
012600           WHEN SEQ-FMT-FASTA
012700              PERFORM 2000-WRITE-FASTA THRU 2000-EXIT
012800           WHEN SEQ-FMT-PHYLIP
012900              PERFORM 3000-WRITE-PHYLIP THRU 3000-EXIT
013000           WHEN SEQ-FMT-PHYLIP-TCS
013100              PERFORM 4000-WRITE-PHYLIP-TCS THRU 4000-EXIT
013200           WHEN SEQ-FMT-CSV
013300              PERFORM 5000-WRITE-CSV THRU 5000-EXIT
013400        END-EVALUATE
013500     END-IF.
013600     PERFORM 6000-CLOSE-OUTPUT THRU 6000-EXIT.
013700     IF WORK-MUST-ABORT
013800        SET RES-IS-ERROR          TO TRUE
013900     END-IF.
014000     GOBACK.
014100*
014200 1000-OPEN-OUTPUT.
014300     OPEN OUTPUT SEQ-OUT.
014400     IF NOT SEQ-OUT-OK
014500        PERFORM 9050-RAISE-WRITE-ERROR THRU 9050-EXIT
014600     END-IF.
014700 1000-EXIT.
014800     EXIT.
014900*
015000 1100-VALIDATE-UNIFORM-LENGTH.
015100     IF SEQ-TOTAL EQUAL ZERO
015200        CONTINUE
015300     ELSE
015400        IF NOT SEQ-FMT-PHYLIP AND NOT SEQ-FMT-PHYLIP-TCS
015500           CONTINUE
015600        ELSE
015700           MOVE SEQ-E-LENGTH(1)   TO WORK-BASE-LENGTH
015800           PERFORM 1110-TEST-ONE-LENGTH THRU 1110-EXIT
015900               VARYING WORK-SEQ-I FROM 2 BY 1
016000               UNTIL WORK-SEQ-I GREATER THAN SEQ-TOTAL
016100                  OR WORK-MUST-ABORT
016200        END-IF
016300     END-IF.
016400 1100-EXIT.
016500     EXIT.
016600*
016700 1110-TEST-ONE-LENGTH.
016800     IF SEQ-E-LENGTH(WORK-SEQ-I) NOT EQUAL WORK-BASE-LENGTH
016900        MOVE SEQ-E-NAME(WORK-SEQ-I) TO RES-NAME
017000        MOVE WORK-BASE-LENGTH       TO RES-EXPECTED
017100        MOVE SEQ-E-LENGTH(WORK-SEQ-I) TO RES-ACTUAL
017200        PERFORM 9010-RAISE-WRONG-LENGTH THRU 9010-EXIT
017300     END-IF.
017400 1110-EXIT.
017500     EXIT.
017600*
017700 2000-WRITE-FASTA.
017800     PERFORM 2100-WRITE-ONE-FASTA-SEQ THRU 2100-EXIT
017900         VARYING WORK-SEQ-I FROM 1 BY 1
018000         UNTIL WORK-SEQ-I GREATER THAN SEQ-TOTAL
018100            OR WORK-MUST-ABORT.
018200 2000-EXIT.
018300     EXIT.
018400*
018500 2100-WRITE-ONE-FASTA-SEQ.
018600     MOVE SPACE                   TO WORK-LINE-BUFFER.
018700     STRING WK-FASTA-MARK          DELIMITED BY SIZE
018800            SEQ-E-NAME(WORK-SEQ-I) DELIMITED BY SPACE
018900            INTO WORK-LINE-BUFFER
019000     END-STRING.
019100     PERFORM 2900-WRITE-ONE-LINE THRU 2900-EXIT.
019200     PERFORM 2200-WRITE-WRAPPED-VALUE THRU 2200-EXIT.
019300 2100-EXIT.
019400     EXIT.
019500*
019600 2200-WRITE-WRAPPED-VALUE.
019700     MOVE 1                        TO WORK-CHUNK-START.
019800     PERFORM 2210-WRITE-ONE-CHUNK THRU 2210-EXIT
019900         UNTIL WORK-CHUNK-START GREATER THAN SEQ-E-LENGTH(WORK-SEQ-I)
020000            OR WORK-MUST-ABORT.
020100 2200-EXIT.
020200     EXIT.
020300*
020400 2210-WRITE-ONE-CHUNK.
020500     SUBTRACT WORK-CHUNK-START FROM SEQ-E-LENGTH(WORK-SEQ-I)
020600              GIVING WORK-CHUNK-LEN
020700     ADD 1                         TO WORK-CHUNK-LEN.
020800     IF WORK-CHUNK-LEN GREATER THAN WK-WRAP-WIDTH
020900        MOVE WK-WRAP-WIDTH         TO WORK-CHUNK-LEN
021000     END-IF.
021100     MOVE SPACE                    TO WORK-LINE-BUFFER.
021200     MOVE SEQ-E-VALUE(WORK-SEQ-I)(WORK-CHUNK-START:WORK-CHUNK-LEN)
021300           TO WORK-LINE-BUFFER(1:WORK-CHUNK-LEN).
021400     PERFORM 2900-WRITE-ONE-LINE THRU 2900-EXIT.
021500     ADD WORK-CHUNK-LEN            TO WORK-CHUNK-START.
021600 2210-EXIT.
021700     EXIT.
021800*
021900 2900-WRITE-ONE-LINE.
022000     WRITE SEQ-OUT-REC FROM WORK-LINE-BUFFER.
022100     IF NOT SEQ-OUT-OK
022200        PERFORM 9050-RAISE-WRITE-ERROR THRU 9050-EXIT
022300     ELSE
022400        ADD 1                      TO WORK-LINES-WRITTEN-N
022500     END-IF.
022600 2900-EXIT.
022700     EXIT.
022800*
022900 3000-WRITE-PHYLIP.
023000     PERFORM 3100-WRITE-HEADER-LINE THRU 3100-EXIT.
023100     IF WORK-NEED-NOT-ABORT
023200        PERFORM 3200-WRITE-ONE-PHYLIP-SEQ THRU 3200-EXIT
023300            VARYING WORK-SEQ-I FROM 1 BY 1
023400            UNTIL WORK-SEQ-I GREATER THAN SEQ-TOTAL
023500               OR WORK-MUST-ABORT
023600     END-IF.
023700 3000-EXIT.
023800     EXIT.
023900*
024000 3100-WRITE-HEADER-LINE.
024100     MOVE SEQ-TOTAL                TO WORK-HDR-COUNT-EDIT.
024200     IF SEQ-TOTAL EQUAL ZERO
024300        MOVE ZERO                  TO WORK-HDR-LENGTH-EDIT
024400     ELSE
024500        MOVE SEQ-E-LENGTH(1)       TO WORK-HDR-LENGTH-EDIT
024600     END-IF.
024700     MOVE SPACE                    TO WORK-LINE-BUFFER.
024800     STRING WORK-HDR-COUNT-EDIT    DELIMITED BY SIZE
024900            '    '                 DELIMITED BY SIZE
025000            WORK-HDR-LENGTH-EDIT   DELIMITED BY SIZE
025100            INTO WORK-LINE-BUFFER
025200     END-STRING.
025300     PERFORM 2900-WRITE-ONE-LINE THRU 2900-EXIT.
025400 3100-EXIT.
025500     EXIT.
025600*
025700 3200-WRITE-ONE-PHYLIP-SEQ.
025800     MOVE SPACE                    TO WORK-LINE-BUFFER.
025900     MOVE SEQ-E-NAME(WORK-SEQ-I)   TO WORK-LINE-BUFFER(1:30).
026000     PERFORM 2900-WRITE-ONE-LINE THRU 2900-EXIT.
026100     PERFORM 2200-WRITE-WRAPPED-VALUE THRU 2200-EXIT.
026200 3200-EXIT.
026300     EXIT.
026400*
026500 4000-WRITE-PHYLIP-TCS.
026600     PERFORM 3100-WRITE-HEADER-LINE THRU 3100-EXIT.
026700     IF WORK-NEED-NOT-ABORT
026800        PERFORM 4100-WRITE-ONE-TCS-SEQ THRU 4100-EXIT
026900            VARYING WORK-SEQ-I FROM 1 BY 1
027000            UNTIL WORK-SEQ-I GREATER THAN SEQ-TOTAL
027100               OR WORK-MUST-ABORT
027200     END-IF.
027300 4000-EXIT.
027400     EXIT.
027500*
027600 4100-WRITE-ONE-TCS-SEQ.
027700     MOVE WK-TCS-NAME-WIDTH        TO WORK-NAME-WIDTH.
027800     MOVE SPACE                    TO WORK-LINE-BUFFER.
027900     MOVE SEQ-E-NAME(WORK-SEQ-I)(1:WORK-NAME-WIDTH)
028000           TO WORK-LINE-BUFFER(1:WORK-NAME-WIDTH).
028100     PERFORM 2900-WRITE-ONE-LINE THRU 2900-EXIT.
028200     MOVE SPACE                    TO WORK-LINE-BUFFER.
028300     MOVE SEQ-E-VALUE(WORK-SEQ-I)(1:SEQ-E-LENGTH(WORK-SEQ-I))
028400           TO WORK-LINE-BUFFER(1:SEQ-E-LENGTH(WORK-SEQ-I)).
028500     PERFORM 2900-WRITE-ONE-LINE THRU 2900-EXIT.
028600 4100-EXIT.
028700     EXIT.
028800*
028900 5000-WRITE-CSV.
029000     IF CSV-DELIMITER NOT EQUAL ','
029100        PERFORM 5100-WRITE-SEP-HEADER THRU 5100-EXIT
029200     END-IF.
029300     PERFORM 5200-WRITE-ONE-CSV-LINE THRU 5200-EXIT
029400         VARYING WORK-SEQ-I FROM 1 BY 1
029500         UNTIL WORK-SEQ-I GREATER THAN SEQ-TOTAL
029600            OR WORK-MUST-ABORT.
029700 5000-EXIT.
029800     EXIT.
029900*
030000 5100-WRITE-SEP-HEADER.
030100     MOVE SPACE                    TO WORK-LINE-BUFFER.
030200     STRING 'sep='                 DELIMITED BY SIZE
030300            CSV-DELIMITER          DELIMITED BY SIZE
030400            INTO WORK-LINE-BUFFER
030500     END-STRING.
030600     PERFORM 2900-WRITE-ONE-LINE THRU 2900-EXIT.
030700 5100-EXIT.
030800     EXIT.
030900*
031000 5200-WRITE-ONE-CSV-LINE.
031100     MOVE SPACE                    TO WORK-LINE-BUFFER.
031200     MOVE ZERO                     TO WORK-CSV-CHAR-I.
031300     IF CSV-HAS-NAMES
031400        STRING SEQ-E-NAME(WORK-SEQ-I) DELIMITED BY SPACE
031500               CSV-DELIMITER          DELIMITED BY SIZE
031600               INTO WORK-LINE-BUFFER
031700               WITH POINTER WORK-CSV-CHAR-I
031800        END-STRING
031900     ELSE
032000        MOVE 1                     TO WORK-CSV-CHAR-I
032100     END-IF.
032200     PERFORM 5210-APPEND-ONE-CHAR THRU 5210-EXIT
032300         VARYING WORK-CHUNK-START FROM 1 BY 1
032400         UNTIL WORK-CHUNK-START GREATER THAN SEQ-E-LENGTH(WORK-SEQ-I).
032500     PERFORM 2900-WRITE-ONE-LINE THRU 2900-EXIT.
032600 5200-EXIT.
032700     EXIT.
032800*
032900 5210-APPEND-ONE-CHAR.
033000     IF WORK-CHUNK-START GREATER THAN 1
033100        MOVE CSV-DELIMITER TO WORK-LINE-CHAR(WORK-CSV-CHAR-I)
033200        ADD 1              TO WORK-CSV-CHAR-I
033300     END-IF.
033400     MOVE SEQ-E-VALUE(WORK-SEQ-I)(WORK-CHUNK-START:1)
033500           TO WORK-LINE-CHAR(WORK-CSV-CHAR-I).
033600     ADD 1                  TO WORK-CSV-CHAR-I.
033700 5210-EXIT.
033800     EXIT.
033900*
034000*    --- OUTPUT ERRORS ---
034100 9010-RAISE-WRONG-LENGTH.
034200     MOVE WK-RES-WRONG-LENGTH      TO RES-RESULT.
034300     SET RES-IS-ERROR              TO TRUE.
034400     MOVE 'SEQUENCE LENGTH NOT UNIFORM WITH FIRST SEQUENCE'
034500                                    TO RES-DESCRIPTION.
034600     SET WORK-MUST-ABORT           TO TRUE.
034700     ADD 1                         TO WORK-ERR-COUNT-N.
034800 9010-EXIT.
034900     EXIT.
035000*
035100*    --- RUNTIME ERRORS ---
035200 9050-RAISE-WRITE-ERROR.
035300     MOVE WK-RES-WRITE-ERROR       TO RES-RESULT.
035400     SET RES-IS-ERROR              TO TRUE.
035500     DISPLAY 'HCTX001 - SEQOUT WRITE/OPEN ERROR - FS: ' SEQ-OUT-FS.
035600     MOVE 'GENERIC WRITE ERROR ON SEQOUT'
035700                                    TO RES-DESCRIPTION.
035800     SET WORK-MUST-ABORT           TO TRUE.
035900     ADD 1                         TO WORK-ERR-COUNT-N.
036000 9050-EXIT.
036100     EXIT.
036200*
036300 6000-CLOSE-OUTPUT.
036400     CLOSE SEQ-OUT.
036500     DISPLAY 'HCTX001 - LINES WRITTEN: ' WORK-LINES-WRITTEN-N
036600             ' ERRORS RAISED: ' WORK-ERR-COUNT-N.
036700 6000-EXIT.
036800     EXIT.
