000100* **++ Area output per confronto Difference
000200 01 HCTD001-OUT.
000300   03 HCTD001-DIF-LENGTH      PIC 9(4)   VALUE ZERO.
000400   03 HCTD001-DIF-VALUE       PIC X(2000) VALUE SPACE.
000500   03 HCTD001-DIF-DISTANCE    PIC 9(4)   VALUE ZERO.
000600   03 FILLER                  PIC X(08)  VALUE SPACE.
