000100* **++ HCT common return/status area
000200* Every HCT subprogram fills this area before GOBACK so the
000300* caller can tell success, warning-and-skip, or hard error apart
000400* without stopping to read a DISPLAY.  Non-zero RES-RESULT with
000500* RES-SEVERITY = 'W' means "one item was skipped, keep going";
000600* RES-SEVERITY = 'E' means the run itself must stop.
000700*   TBM 1994-02-11 first cut, modelled on the old MR- area that
000800*   the deblock/inblock family used to COPY but that never made
000900*   it into this repository.
001000 01 RES-AREA.
001100   03 RES-RESULT              PIC 9(2)   VALUE ZERO.
001200   03 RES-SEVERITY            PIC X(1)   VALUE SPACE.
001300     88 RES-IS-OK                        VALUE SPACE.
001400     88 RES-IS-WARNING                   VALUE 'W'.
001500     88 RES-IS-ERROR                     VALUE 'E'.
001600   03 RES-NAME                PIC X(30)  VALUE SPACE.
001700   03 RES-LINE-NO             PIC 9(6) COMP VALUE ZERO.
001800   03 RES-EXPECTED            PIC 9(4)   VALUE ZERO.
001900   03 RES-ACTUAL              PIC 9(4)   VALUE ZERO.
002000   03 RES-DESCRIPTION         PIC X(60)  VALUE SPACE.
002100   03 FILLER                  PIC X(10)  VALUE SPACE.
