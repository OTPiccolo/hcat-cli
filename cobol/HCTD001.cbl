000100 CBL OPT(2)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.  HCTD001.
000400 AUTHOR.      ALAIMO.
000500 INSTALLATION. EMB GENETICS LAB - BATCH SYSTEMS GROUP.
000600 DATE-WRITTEN. 1991-04-15.
000700 DATE-COMPILED.
000800 SECURITY.    NONE.
000900*----------------------------------------------------------------
001000* HCTD001
001100* **++ programma per il confronto posizione-per-posizione di una
001200* sequenza slave contro una sequenza master (Difference engine).
001300* Produce la stringa di differenza, la distanza e (via RES-AREA)
001400* un esito di sola informazione: questo programma non scarta mai
001500* la coppia master/slave, e' compito del chiamante decidere se
001600* le lunghezze diverse vanno saltate.
001700*----------------------------------------------------------------
001800* CHANGE LOG
001900*   1991-04-15 ALAIMO    ORIGINAL - CR91-0118 - single-position
002000*              compare loop, called out of the master-comparison
002100*              batch driver.
002200*   1992-09-02 ALAIMO    CR92-0261 - fixed distance counter left
002300*              dirty when the caller reused the linkage area
002400*              across two consecutive CALLs.
002500*   1994-01-20 R.CONTI   CR94-0033 - master longer than slave now
002600*              pads the tail of DIF-VALUE with SPACE instead of
002700*              low-values, per lab report formatting standard.
002800*   1994-01-20 R.CONTI   same ticket - slave longer than master
002900*              now appends the slave's own extra characters.
003000*   1996-06-11 M.FERRARI CR96-0410 - RES-AREA replaces the old
003100*              two-digit return code by value; severity byte
003200*              added so warnings and hard errors are told apart.
003300*   1998-11-03 S.BIANCHI Y2K REVIEW - no date fields in this
003400*              program; DATE-WRITTEN/DATE-COMPILED headers
003500*              confirmed century-safe, no code change required.
003600*   1999-02-08 S.BIANCHI CR99-0072 - guarded against a zero-length
003700*              master (division-by-zero was never a risk here,
003800*              but the loop control was rewritten defensively
003900*              after the same bug bit HCTC002).
003950*   2000-04-11 ALAIMO    CR00-0041 - master-longer-than-slave
003960*              branch was not adding the padded tail to
003970*              WORK-DISTANCE, undercounting DIF-DISTANCE whenever
003980*              the master ran longer (the symmetric slave-longer
003990*              branch already counted its own tail correctly);
003995*              found while validating HCTW003's distance matrix.
004000*----------------------------------------------------------------
004100 ENVIRONMENT DIVISION.
004200*
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER.    IBM-370.
004500 OBJECT-COMPUTER.    IBM-370.
004600 SPECIAL-NAMES.
004700     CLASS NUCLEOTIDE-VALID IS 'A' 'C' 'G' 'T' 'a' 'c' 'g' 't'.
004800*
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100**
005200 DATA DIVISION.
005300*
005400 FILE SECTION.
005500*
005600 WORKING-STORAGE SECTION.
005700 01 WK-LITERALS.
005800   03 WK-DOT                  PIC X(1)   VALUE '.'.
005900   03 WK-SPACE-CHAR           PIC X(1)   VALUE SPACE.
006000*
006100 01 LS-COUNTERS.
006200   03 WORK-IDX                PIC 9(4) COMP VALUE ZERO.
006300   03 WORK-COMPARE-LEN        PIC 9(4) COMP VALUE ZERO.
006400   03 WORK-MAX-LEN            PIC 9(4) COMP VALUE ZERO.
006500   03 WORK-DISTANCE           PIC 9(4) COMP VALUE ZERO.
006600*
006700 01 LS-CONVERT-AREA.
006800   03 WORK-IDX-N              PIC 9(4)   VALUE ZERO.
006900   03 WORK-IDX-X REDEFINES WORK-IDX-N
007000                            PIC X(4).
007100   03 WORK-FIRST-DIFF         PIC 9(4) COMP VALUE ZERO.
007200*
007300 01 LS-MAXLEN-CONVERT-AREA.
007400   03 WORK-MAX-LEN-N          PIC 9(4)   VALUE ZERO.
007500   03 WORK-MAX-LEN-X REDEFINES WORK-MAX-LEN-N
007600                            PIC X(4).
007700*
007800 01 LS-DISTANCE-CONVERT-AREA.
007900   03 WORK-DISTANCE-N         PIC 9(4)   VALUE ZERO.
008000   03 WORK-DISTANCE-X REDEFINES WORK-DISTANCE-N
008100                            PIC X(4).
008200*
008300 LOCAL-STORAGE SECTION.
008400 01 LS-SPARE                  PIC X(1)   VALUE SPACE.
008500*
008600 LINKAGE SECTION.
008700 COPY HCTD001I.
008800 COPY HCTD001O.
008900 COPY HCTMRES.
009000*
009100 PROCEDURE DIVISION USING HCTD001-IN
009200                          HCTD001-OUT
009300                          RES-AREA.
009400*
009500 0000-COMPUTE-DIFFERENCE-CONTROL.
009600     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
009700     PERFORM 2000-COMPARE-POSITIONS THRU 2000-EXIT
009800         VARYING WORK-IDX FROM 1 BY 1
009900         UNTIL WORK-IDX > WORK-COMPARE-LEN.
010000     PERFORM 3000-FINISH THRU 3000-EXIT.
010100     GOBACK.
010200*
010300 1000-INITIALIZE.
010400     MOVE SPACE                        TO HCTD001-DIF-VALUE.
010500     MOVE ZERO                         TO HCTD001-DIF-DISTANCE
010600                                          WORK-DISTANCE.
010700     MOVE SPACE                        TO RES-SEVERITY.
010800     MOVE ZERO                         TO RES-RESULT.
010900*
011000     IF HCTD001-MASTER-LENGTH IS GREATER THAN
011100        HCTD001-SLAVE-LENGTH
011200        MOVE HCTD001-MASTER-LENGTH     TO WORK-MAX-LEN
011300                                          WORK-COMPARE-LEN
011400     ELSE
011500        MOVE HCTD001-SLAVE-LENGTH      TO WORK-MAX-LEN
011600        MOVE HCTD001-MASTER-LENGTH     TO WORK-COMPARE-LEN
011700     END-IF.
011800*
011900     IF HCTD001-SLAVE-LENGTH IS LESS THAN WORK-COMPARE-LEN
012000        MOVE HCTD001-SLAVE-LENGTH      TO WORK-COMPARE-LEN
012100     END-IF.
012200*
012300     MOVE WORK-MAX-LEN                 TO HCTD001-DIF-LENGTH.
012400     MOVE ZERO                         TO WORK-FIRST-DIFF.
012500* CR99-0072 - zero-length master: nothing to walk, warn the
012600* caller instead of falling silently through an empty loop.
012700     IF HCTD001-MASTER-LENGTH EQUAL ZERO
012800        MOVE WORK-MAX-LEN              TO WORK-MAX-LEN-N
012900        STRING 'MASTER LENGTH ZERO - SLAVE LENGTH '
013000                                          DELIMITED BY SIZE
013100               WORK-MAX-LEN-X             DELIMITED BY SIZE
013200               ' CARRIED AS RECORD LENGTH' DELIMITED BY SIZE
013300               INTO RES-DESCRIPTION
013400        SET RES-IS-WARNING              TO TRUE
013500     END-IF.
013600 1000-EXIT.
013700     EXIT.
013800*
013900 2000-COMPARE-POSITIONS.
014000     IF HCTD001-SLAVE-VALUE(WORK-IDX:1) EQUAL
014100        HCTD001-MASTER-VALUE(WORK-IDX:1)
014200        MOVE WK-DOT     TO HCTD001-DIF-VALUE(WORK-IDX:1)
014300     ELSE
014400        MOVE HCTD001-SLAVE-VALUE(WORK-IDX:1)
014500                        TO HCTD001-DIF-VALUE(WORK-IDX:1)
014600        ADD 1           TO WORK-DISTANCE
014700        IF WORK-FIRST-DIFF EQUAL ZERO
014800           MOVE WORK-IDX  TO WORK-FIRST-DIFF
014900        END-IF
015000     END-IF.
015100 2000-EXIT.
015200     EXIT.
015300*
015400 3000-FINISH.
015410* master longer than slave: pad the remainder with SPACE - those
015420* positions are not '.' (match), so CR00-0041 counts them the
015430* same as the slave-longer-than-master branch below does.
015600     IF HCTD001-MASTER-LENGTH IS GREATER THAN
015700        HCTD001-SLAVE-LENGTH
015800        IF HCTD001-SLAVE-LENGTH IS LESS THAN
015900           HCTD001-MASTER-LENGTH
016000           MOVE SPACE TO
016100             HCTD001-DIF-VALUE(HCTD001-SLAVE-LENGTH + 1:
016200                       HCTD001-MASTER-LENGTH -
016300                       HCTD001-SLAVE-LENGTH)
016310           ADD HCTD001-MASTER-LENGTH TO WORK-DISTANCE
016320           SUBTRACT HCTD001-SLAVE-LENGTH FROM WORK-DISTANCE
016400        END-IF
016500     END-IF.
016600*
016700* slave longer than master: append its own extra characters
016800     IF HCTD001-SLAVE-LENGTH IS GREATER THAN
016900        HCTD001-MASTER-LENGTH
017000        MOVE HCTD001-SLAVE-VALUE(HCTD001-MASTER-LENGTH + 1:
017100                  HCTD001-SLAVE-LENGTH -
017200                  HCTD001-MASTER-LENGTH)
017300          TO HCTD001-DIF-VALUE(HCTD001-MASTER-LENGTH + 1:
017400                  HCTD001-SLAVE-LENGTH -
017500                  HCTD001-MASTER-LENGTH)
017600        ADD HCTD001-SLAVE-LENGTH TO WORK-DISTANCE
017700        SUBTRACT HCTD001-MASTER-LENGTH FROM WORK-DISTANCE
017800     END-IF.
017900*
018000     MOVE WORK-DISTANCE                TO HCTD001-DIF-DISTANCE.
018100     IF RES-IS-WARNING
018200        CONTINUE
018300     ELSE
018400        SET RES-IS-OK                  TO TRUE
018500        IF WORK-DISTANCE GREATER THAN ZERO
018600           MOVE WORK-DISTANCE          TO WORK-DISTANCE-N
018700           MOVE WORK-FIRST-DIFF        TO WORK-IDX-N
018800           STRING 'DISTANCE ' DELIMITED BY SIZE
018900                  WORK-DISTANCE-X      DELIMITED BY SIZE
019000                  ' - FIRST DIFFERENCE AT POSITION '
019100                                       DELIMITED BY SIZE
019200                  WORK-IDX-X           DELIMITED BY SIZE
019300                  INTO RES-DESCRIPTION
019400        END-IF
019500     END-IF.
019600 3000-EXIT.
019700     EXIT.
