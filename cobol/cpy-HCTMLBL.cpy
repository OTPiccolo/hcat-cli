000100* **++ HCT report-writer work table - one row label (the member
000200* name list, "; " joined, or the fixed "Positions"/"Master"
000300* labels) per haplotype, built once and reused for both the
000400* label-width pass and the print pass so the join logic runs only
000500* once per haplotype no matter how many report columns there are.
000600 01 LABEL-TABLE.
000700   03 LBL-TOTAL               PIC 9(4) COMP VALUE ZERO.
000800   03 LBL-ENTRY OCCURS 0 TO 1000 TIMES
000900              DEPENDING ON LBL-TOTAL
001000              INDEXED BY LBL-I.
001100     05 LBL-E-TEXT            PIC X(200) VALUE SPACE.
001200     05 LBL-E-LENGTH          PIC 9(4)   VALUE ZERO.
001300     05 FILLER                PIC X(2)   VALUE SPACE.
