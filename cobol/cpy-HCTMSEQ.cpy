000100* **++ HCT canonical sequence record and sequence work table
000200* One entry per DNA sequence read from the input file, in the
000300* order the reader encountered it (entry 1 is always the master
000400* for the batch-driver flow).  SEQ-VALUE-CHARS lets the compare
000500* and grouping programs address one nucleotide at a time without
000600* a reference modifier on every MOVE.
000700 01 SEQUENCE-RECORD.
000800   03 SEQ-NAME                PIC X(30)  VALUE SPACE.
000900   03 SEQ-LENGTH              PIC 9(4)   VALUE ZERO.
001000   03 SEQ-VALUE               PIC X(2000) VALUE SPACE.
001100   03 SEQ-VALUE-CHARS REDEFINES SEQ-VALUE.
001200     05 SEQ-CHAR OCCURS 2000 TIMES
001300               PIC X(1).
001400   03 FILLER                  PIC X(06)  VALUE SPACE.
001500*
001600 01 SEQUENCE-TABLE.
001700   03 SEQ-TOTAL               PIC 9(4) COMP VALUE ZERO.
001800   03 SEQ-ENTRIES.
001900     05 SEQ-ENTRY OCCURS 0 TO 1000 TIMES
002000                 DEPENDING ON SEQ-TOTAL
002100                 INDEXED BY SEQ-I.
002200       10 SEQ-E-NAME          PIC X(30)  VALUE SPACE.
002300       10 SEQ-E-LENGTH        PIC 9(4)   VALUE ZERO.
002400       10 SEQ-E-VALUE         PIC X(2000) VALUE SPACE.
