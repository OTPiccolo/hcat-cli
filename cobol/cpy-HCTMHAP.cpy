000100* **++ HCT haplotype table - result of grouping sequences by
000200* identical value.  HAP-MEMBER-IDX carries subscripts into the
000300* caller's SEQUENCE-TABLE (SEQ-ENTRY), not copies of the values,
000400* so a haplotype with a thousand members still costs four bytes
000500* a head.
000600 01 HAPLOTYPE-RECORD.
000700   03 HAP-NAME                PIC X(10)  VALUE SPACE.
000800   03 HAP-NAME-SUFFIX REDEFINES HAP-NAME.
000900     05 HAP-NAME-PREFIX       PIC X(04).
001000     05 HAP-NAME-DIGITS       PIC X(06).
001100   03 HAP-SEQ-COUNT           PIC 9(4)   VALUE ZERO.
001200   03 HAP-MEMBER-IDX-LIST.
001300     05 HAP-MEMBER-IDX OCCURS 0 TO 1000 TIMES
001400                       DEPENDING ON HAP-SEQ-COUNT
001500                       PIC 9(4) COMP.
001600   03 FILLER                  PIC X(2)   VALUE SPACE.
001700*
001800 01 HAPLOTYPE-TABLE.
001900   03 HAP-TOTAL               PIC 9(4) COMP VALUE ZERO.
002000   03 HAP-ENTRIES.
002100     05 HAP-ENTRY OCCURS 0 TO 1000 TIMES
002200                 DEPENDING ON HAP-TOTAL
002300                 INDEXED BY HAP-I.
002400       10 HAP-E-NAME          PIC X(10)  VALUE SPACE.
002500       10 HAP-E-SEQ-COUNT     PIC 9(4)   VALUE ZERO.
002600       10 HAP-E-MEMBER-IDX OCCURS 0 TO 1000 TIMES
002700                           DEPENDING ON HAP-E-SEQ-COUNT
002800                           INDEXED BY HAP-M-I
002900                           PIC 9(4) COMP.
003000       10 FILLER              PIC X(2)   VALUE SPACE.
