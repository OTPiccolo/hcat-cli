000100 CBL OPT(2)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.  HCTR001.
000400 AUTHOR.      ALAIMO.
000500 INSTALLATION. EMB GENETICS LAB - BATCH SYSTEMS GROUP.
000600 DATE-WRITTEN. 1993-09-13.
000700 DATE-COMPILED.
000800 SECURITY.    NONE.
000900*----------------------------------------------------------------
001000* HCTR001
001100* **++ programma per la lettura di sequenze DNA nei quattro
001200* formati supportati (FASTA, Phylip, Phylip-TCS, CSV), pilotato
001300* da FORMAT-SELECT-AREA esattamente come HCTX001 lo e' in
001400* scrittura.  Costruisce la SEQUENCE-TABLE in memoria; ogni
001500* violazione di formato viene segnalata in RES-AREA con codice,
001600* nome/indice della sequenza incriminata e valore atteso/reale.
001700*----------------------------------------------------------------
001800* CHANGE LOG
001900*   1993-09-13 ALAIMO    ORIGINAL - CR93-0140 - FASTA support
002000*              only, matching the batch driver's own reader at
002100*              the time.
002200*   1994-07-01 R.CONTI   CR94-0080 - added Phylip and Phylip-TCS
002300*              support for the university's exchange format.
002400*   1996-02-19 M.FERRARI CR96-0037 - added CSV support with
002500*              optional Excel "sep=" header line.
002600*   1998-08-19 S.BIANCHI Y2K REVIEW - no date fields present in
002700*              this program; no change required.
002800*   1999-05-11 S.BIANCHI CR99-0102 - unnamed sequences now get
002900*              their 1-based ordinal position as SEQ-NAME instead
003000*              of being left blank (was breaking name lookups
003100*              downstream in HCTT001/HCTG001).
003200*----------------------------------------------------------------
003300 ENVIRONMENT DIVISION.
003400*
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER.    IBM-370.
003700 OBJECT-COMPUTER.    IBM-370.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM
004000     CLASS NUCLEOTIDE-VALID IS 'A' 'C' 'G' 'T' 'a' 'c' 'g' 't'.
004100*
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT SEQ-IN         ASSIGN TO SEQIN
004500                           FILE STATUS IS SEQ-IN-FS.
004600*
004700 DATA DIVISION.
004800 FILE SECTION.
004900*
005000 FD  SEQ-IN
005100     BLOCK CONTAINS 0 RECORDS
005200     RECORDING MODE IS F.
005300 01  SEQ-IN-REC.
005400   03 SEQ-IN-TEXT             PIC X(2000).
005500   03 FILLER                 PIC X(10)  VALUE SPACE.
005600*
005700 WORKING-STORAGE SECTION.
005800 01 WK-LITERALS.
005900   03 WK-FASTA-MARK           PIC X(1)   VALUE '>'.
006000   03 WK-COMMENT-MARK         PIC X(1)   VALUE ';'.
006100   03 WK-SEP-PREFIX           PIC X(4)   VALUE 'sep='.
006200   03 WK-RES-WRONG-LENGTH     PIC 9(2)   VALUE 10.
006300   03 WK-RES-WRONG-COUNT      PIC 9(2)   VALUE 30.
006400   03 WK-RES-MISSING-VALUE    PIC 9(2)   VALUE 40.
006500   03 WK-RES-INVALID-HEADER   PIC 9(2)   VALUE 50.
006600   03 WK-RES-READ-ERROR       PIC 9(2)   VALUE 60.
006700   03 FILLER                 PIC X(6)   VALUE SPACE.
006800*
006900 01 LS-FILE-STATUSES.
007000   03 SEQ-IN-FS               PIC XX     VALUE SPACE.
007100     88 SEQ-IN-OK                         VALUE '00'.
007200     88 SEQ-IN-EOF                        VALUE '10'.
007300   03 FILLER                 PIC X(8)   VALUE SPACE.
007400*
007500 01 LS-SWITCHES.
007600   03 WORK-ABORT-SW           PIC X(1)   VALUE 'N'.
007700     88 WORK-MUST-ABORT                   VALUE 'Y'.
007800     88 WORK-NEED-NOT-ABORT               VALUE 'N'.
007900   03 WORK-EOF-SW             PIC X(1)   VALUE 'N'.
008000     88 WORK-AT-EOF                       VALUE 'Y'.
008100     88 WORK-NOT-AT-EOF                   VALUE 'N'.
008200   03 WORK-PENDING-SW         PIC X(1)   VALUE 'N'.
008300     88 WORK-SEQ-PENDING                  VALUE 'Y'.
008400     88 WORK-SEQ-NOT-PENDING              VALUE 'N'.
008500   03 FILLER                 PIC X(8)   VALUE SPACE.
008600*
008700 01 LS-COUNTERS.
008800   03 WORK-LINE-NO            PIC 9(6) COMP VALUE ZERO.
008900   03 WORK-SCAN-I             PIC 9(4) COMP VALUE ZERO.
009000   03 WORK-SCAN-LEN           PIC 9(4) COMP VALUE ZERO.
009100   03 WORK-HDR-COUNT          PIC 9(4) COMP VALUE ZERO.
009200   03 WORK-HDR-LENGTH         PIC 9(4) COMP VALUE ZERO.
009300   03 WORK-SEP-POS            PIC 9(4) COMP VALUE ZERO.
009400   03 WORK-FIELD-START        PIC 9(4) COMP VALUE ZERO.
009500   03 WORK-DEST-START         PIC 9(4) COMP VALUE ZERO.
009600   03 WORK-DIGIT-LEN          PIC 9(4) COMP VALUE ZERO.
009700   03 WORK-CSV-I              PIC 9(4) COMP VALUE ZERO.
009800   03 WORK-CSV-FIELD-NO       PIC 9(4) COMP VALUE ZERO.
009900*
010000 01 WORK-ERR-COUNT-AREA.
010100   03 WORK-ERR-COUNT-N        PIC 9(4) COMP VALUE ZERO.
010200   03 WORK-ERR-COUNT-X REDEFINES WORK-ERR-COUNT-N
010300                               PIC X(4).
010400   03 FILLER                 PIC X(6)   VALUE SPACE.
010500*
010600 01 WORK-NUM-AREA.
010700   03 WORK-NUM-N              PIC 9(4)   VALUE ZERO.
010800   03 WORK-NUM-X REDEFINES WORK-NUM-N
010900                               PIC X(4).
011000   03 FILLER                 PIC X(6)   VALUE SPACE.
011100*
011200 01 WORK-ORDINAL-EDIT-AREA.
011300   03 WORK-ORDINAL-EDIT       PIC 9(4).
011400   03 WORK-ORDINAL-EDIT-X REDEFINES WORK-ORDINAL-EDIT
011500                               PIC X(4).
011600   03 FILLER                 PIC X(6)   VALUE SPACE.
011700*
011800 01 WORK-CURRENT-SEQ-AREA.
011900   03 WORK-CUR-NAME           PIC X(30)  VALUE SPACE.
012000   03 WORK-CUR-LENGTH         PIC 9(4) COMP VALUE ZERO.
012100   03 WORK-CUR-VALUE          PIC X(2000) VALUE SPACE.
012200   03 FILLER                 PIC X(6)   VALUE SPACE.
012300*
012400 01 WORK-LINE-BUFFER-AREA.
012500   03 WORK-LINE-BUFFER        PIC X(2000) VALUE SPACE.
012600   03 FILLER                 PIC X(6)   VALUE SPACE.
012700*
012800 LOCAL-STORAGE SECTION.
012900 01 LS-SPARE                   PIC X(1)   VALUE SPACE.
013000*
013100 LINKAGE SECTION.
013200 COPY HCTMFMT.
013300 COPY HCTMSEQ.
013400 COPY HCTMRES.
013500*
013600 PROCEDURE DIVISION USING FORMAT-SELECT-AREA SEQUENCE-TABLE
013700                          RES-AREA.
013800*
013900 0000-READER-CONTROL.
014000     SET RES-IS-OK                TO TRUE.
014100     MOVE ZERO                    TO SEQ-TOTAL WORK-LINE-NO.
014200     PERFORM 1000-OPEN-INPUT THRU 1000-EXIT.
014300     IF WORK-NEED-NOT-ABORT
014400        EVALUATE TRUE
014500           WHEN SEQ-FMT-FASTA
014600              PERFORM 2000-READ-FASTA THRU 2000-EXIT
014700           WHEN SEQ-FMT-PHYLIP
014800              PERFORM 3000-READ-PHYLIP THRU 3000-EXIT
014900           WHEN SEQ-FMT-PHYLIP-TCS
015000              PERFORM 4000-READ-PHYLIP-TCS THRU 4000-EXIT
015100           WHEN SEQ-FMT-CSV
015200              PERFORM 5000-READ-CSV THRU 5000-EXIT
015300        END-EVALUATE
015400        PERFORM 6000-CLOSE-INPUT THRU 6000-EXIT
015500     END-IF.
015600     IF WORK-MUST-ABORT
015700        SET RES-IS-ERROR          TO TRUE
015800     END-IF.
015900     GOBACK.
016000*
016100 1000-OPEN-INPUT.
016200     OPEN INPUT SEQ-IN.
016300     IF NOT SEQ-IN-OK
016400        PERFORM 9050-RAISE-READ-ERROR THRU 9050-EXIT
016500     END-IF.
016600 1000-EXIT.
016700     EXIT.
016800*
016900 1100-READ-ONE-LINE.
017000     READ SEQ-IN INTO WORK-LINE-BUFFER
017100        AT END
017200           SET WORK-AT-EOF        TO TRUE
017300        NOT AT END
017400           ADD 1                  TO WORK-LINE-NO
017500     END-READ.
017600 1100-EXIT.
017700     EXIT.
017800*
017900 1200-COMPUTE-LINE-LEN.
018000     MOVE ZERO                    TO WORK-SCAN-LEN.
018100     PERFORM 1210-TEST-ONE-CHAR THRU 1210-EXIT
018200         VARYING WORK-SCAN-I FROM 2000 BY -1
018300         UNTIL WORK-SCAN-I EQUAL ZERO
018400            OR WORK-SCAN-LEN GREATER THAN ZERO.
018500 1200-EXIT.
018600     EXIT.
018700*
018800 1210-TEST-ONE-CHAR.
018900     IF WORK-LINE-BUFFER(WORK-SCAN-I:1) NOT EQUAL SPACE
019000        MOVE WORK-SCAN-I          TO WORK-SCAN-LEN
019100     END-IF.
019200 1210-EXIT.
019300     EXIT.
019400*
019500 1300-ASSIGN-ORDINAL-NAME.
019600     MOVE SEQ-TOTAL                TO WORK-ORDINAL-EDIT.
019700     MOVE WORK-ORDINAL-EDIT-X      TO WORK-CUR-NAME(1:4).
019800 1300-EXIT.
019900     EXIT.
020000*
020100 1400-STORE-CURRENT-SEQUENCE.
020200     ADD 1                        TO SEQ-TOTAL.
020300     IF WORK-CUR-NAME EQUAL SPACE
020400        PERFORM 1300-ASSIGN-ORDINAL-NAME THRU 1300-EXIT
020500     END-IF.
020600     MOVE WORK-CUR-NAME            TO SEQ-E-NAME(SEQ-TOTAL).
020700     MOVE WORK-CUR-LENGTH          TO SEQ-E-LENGTH(SEQ-TOTAL).
020800     MOVE WORK-CUR-VALUE           TO SEQ-E-VALUE(SEQ-TOTAL).
020900     SET WORK-SEQ-NOT-PENDING      TO TRUE.
021000 1400-EXIT.
021100     EXIT.
021200*
021300 2000-READ-FASTA.
021400     SET WORK-NOT-AT-EOF           TO TRUE.
021500     SET WORK-SEQ-NOT-PENDING      TO TRUE.
021600     PERFORM 2100-READ-ONE-FASTA-LINE THRU 2100-EXIT
021700         UNTIL WORK-AT-EOF
021800            OR WORK-MUST-ABORT.
021900     IF WORK-SEQ-PENDING
022000        PERFORM 1400-STORE-CURRENT-SEQUENCE THRU 1400-EXIT
022100     END-IF.
022200 2000-EXIT.
022300     EXIT.
022400*
022500 2100-READ-ONE-FASTA-LINE.
022600     PERFORM 1100-READ-ONE-LINE THRU 1100-EXIT.
022700     IF WORK-NOT-AT-EOF
022800        PERFORM 1200-COMPUTE-LINE-LEN THRU 1200-EXIT
022900        PERFORM 2200-PROCESS-ONE-FASTA-LINE THRU 2200-EXIT
023000     END-IF.
023100 2100-EXIT.
023200     EXIT.
023300*
023400 2200-PROCESS-ONE-FASTA-LINE.
023500     IF WORK-SCAN-LEN EQUAL ZERO
023600        CONTINUE
023700     ELSE
023800        IF WORK-LINE-BUFFER(1:1) EQUAL WK-FASTA-MARK
023900           PERFORM 2210-START-NEW-SEQUENCE THRU 2210-EXIT
024000        ELSE
024100           IF WORK-LINE-BUFFER(1:1) EQUAL WK-COMMENT-MARK
024200              CONTINUE
024300           ELSE
024400              PERFORM 2220-APPEND-FASTA-VALUE THRU 2220-EXIT
024500           END-IF
024600        END-IF
024700     END-IF.
024800 2200-EXIT.
024900     EXIT.
025000*
025100 2210-START-NEW-SEQUENCE.
025200     IF WORK-SEQ-PENDING
025300        PERFORM 1400-STORE-CURRENT-SEQUENCE THRU 1400-EXIT
025400     END-IF.
025500     MOVE SPACE                   TO WORK-CUR-NAME WORK-CUR-VALUE.
025600     MOVE ZERO                    TO WORK-CUR-LENGTH.
025700     IF WORK-SCAN-LEN GREATER THAN 1
025800        MOVE WORK-LINE-BUFFER(2:WORK-SCAN-LEN - 1) TO WORK-CUR-NAME
025900     END-IF.
026000     SET WORK-SEQ-PENDING          TO TRUE.
026100 2210-EXIT.
026200     EXIT.
026300*
026400 2220-APPEND-FASTA-VALUE.
026500     IF WORK-SEQ-PENDING
026600        MOVE WORK-LINE-BUFFER(1:WORK-SCAN-LEN)
026700              TO WORK-CUR-VALUE(WORK-CUR-LENGTH + 1:WORK-SCAN-LEN)
026800        ADD WORK-SCAN-LEN          TO WORK-CUR-LENGTH
026900     END-IF.
027000 2220-EXIT.
027100     EXIT.
027200*
027300 2900-PARSE-HEADER-LINE.
027400     MOVE ZERO                    TO WORK-SEP-POS WORK-HDR-COUNT
027500                                    WORK-HDR-LENGTH.
027600     PERFORM 2910-FIND-SEP-RUN THRU 2910-EXIT
027700         VARYING WORK-SCAN-I FROM 1 BY 1
027800         UNTIL WORK-SCAN-I GREATER THAN WORK-SCAN-LEN
027900            OR WORK-SEP-POS GREATER THAN ZERO.
028000     IF WORK-SEP-POS EQUAL ZERO
028100        PERFORM 9040-RAISE-INVALID-HEADER THRU 9040-EXIT
028200     ELSE
028300        MOVE WORK-SEP-POS - 1       TO WORK-DIGIT-LEN
028400        MOVE WORK-LINE-BUFFER(1:WORK-DIGIT-LEN) TO WORK-NUM-X
028500        SUBTRACT WORK-DIGIT-LEN FROM 5 GIVING WORK-DEST-START
028600        MOVE '0000'                TO WORK-NUM-X
028700        MOVE WORK-LINE-BUFFER(1:WORK-DIGIT-LEN)
028800              TO WORK-NUM-X(WORK-DEST-START:WORK-DIGIT-LEN)
028900        MOVE WORK-NUM-N             TO WORK-HDR-COUNT
029000        ADD 4                       TO WORK-SEP-POS GIVING WORK-FIELD-START
029100        SUBTRACT WORK-FIELD-START FROM WORK-SCAN-LEN
029200                 GIVING WORK-DIGIT-LEN
029300        ADD 1                       TO WORK-DIGIT-LEN
029400        MOVE '0000'                 TO WORK-NUM-X
029500        SUBTRACT WORK-DIGIT-LEN FROM 5 GIVING WORK-DEST-START
029600        MOVE WORK-LINE-BUFFER(WORK-FIELD-START:WORK-DIGIT-LEN)
029700              TO WORK-NUM-X(WORK-DEST-START:WORK-DIGIT-LEN)
029800        MOVE WORK-NUM-N             TO WORK-HDR-LENGTH
029900     END-IF.
030000 2900-EXIT.
030100     EXIT.
030200*
030300 2910-FIND-SEP-RUN.
030400     IF WORK-LINE-BUFFER(WORK-SCAN-I:1) EQUAL SPACE
030500        AND WORK-LINE-BUFFER(WORK-SCAN-I + 1:1) EQUAL SPACE
030600        AND WORK-LINE-BUFFER(WORK-SCAN-I + 2:1) EQUAL SPACE
030700        AND WORK-LINE-BUFFER(WORK-SCAN-I + 3:1) EQUAL SPACE
030800        MOVE WORK-SCAN-I            TO WORK-SEP-POS
030900     END-IF.
031000 2910-EXIT.
031100     EXIT.
031200*
031300 3000-READ-PHYLIP.
031400     SET WORK-NOT-AT-EOF           TO TRUE.
031500     PERFORM 1100-READ-ONE-LINE THRU 1100-EXIT.
031600     IF WORK-NOT-AT-EOF
031700        PERFORM 1200-COMPUTE-LINE-LEN THRU 1200-EXIT
031800        PERFORM 2900-PARSE-HEADER-LINE THRU 2900-EXIT
031900     ELSE
032000        PERFORM 9040-RAISE-INVALID-HEADER THRU 9040-EXIT
032100     END-IF.
032200     IF WORK-NEED-NOT-ABORT
032300        PERFORM 3100-READ-ONE-PHYLIP-SEQ THRU 3100-EXIT
032400            VARYING WORK-CSV-I FROM 1 BY 1
032500            UNTIL WORK-CSV-I GREATER THAN WORK-HDR-COUNT
032600               OR WORK-MUST-ABORT
032700               OR WORK-AT-EOF
032800        IF SEQ-TOTAL NOT EQUAL WORK-HDR-COUNT
032900           MOVE WORK-HDR-COUNT     TO RES-EXPECTED
033000           MOVE SEQ-TOTAL          TO RES-ACTUAL
033100           PERFORM 9020-RAISE-WRONG-COUNT THRU 9020-EXIT
033200        END-IF
033300     END-IF.
033400 3000-EXIT.
033500     EXIT.
033600*
033700 3100-READ-ONE-PHYLIP-SEQ.
033800     MOVE SPACE                   TO WORK-CUR-NAME WORK-CUR-VALUE.
033900     MOVE ZERO                    TO WORK-CUR-LENGTH.
034000     PERFORM 3110-SKIP-BLANK-LINES THRU 3110-EXIT.
034100     IF WORK-NOT-AT-EOF
034200        MOVE WORK-LINE-BUFFER(1:WORK-SCAN-LEN) TO WORK-CUR-NAME
034300        PERFORM 3120-ACCUMULATE-VALUE THRU 3120-EXIT
034400            UNTIL WORK-CUR-LENGTH GREATER THAN EQUAL WORK-HDR-LENGTH
034500               OR WORK-AT-EOF
034600               OR WORK-MUST-ABORT
034700        IF WORK-CUR-LENGTH NOT EQUAL WORK-HDR-LENGTH
034800           MOVE WORK-CUR-NAME       TO RES-NAME
034900           MOVE WORK-HDR-LENGTH     TO RES-EXPECTED
035000           MOVE WORK-CUR-LENGTH     TO RES-ACTUAL
035100           PERFORM 9010-RAISE-WRONG-LENGTH THRU 9010-EXIT
035200        ELSE
035300           PERFORM 1400-STORE-CURRENT-SEQUENCE THRU 1400-EXIT
035400        END-IF
035500     END-IF.
035600 3100-EXIT.
035700     EXIT.
035800*
035900 3110-SKIP-BLANK-LINES.
036000     PERFORM 1100-READ-ONE-LINE THRU 1100-EXIT.
036100     IF WORK-NOT-AT-EOF
036200        PERFORM 1200-COMPUTE-LINE-LEN THRU 1200-EXIT
036300        IF WORK-SCAN-LEN EQUAL ZERO
036400           PERFORM 3110-SKIP-BLANK-LINES THRU 3110-EXIT
036500        END-IF
036600     END-IF.
036700 3110-EXIT.
036800     EXIT.
036900*
037000 3120-ACCUMULATE-VALUE.
037100     PERFORM 1100-READ-ONE-LINE THRU 1100-EXIT.
037200     IF WORK-NOT-AT-EOF
037300        PERFORM 1200-COMPUTE-LINE-LEN THRU 1200-EXIT
037400        IF WORK-SCAN-LEN GREATER THAN ZERO
037500           MOVE WORK-LINE-BUFFER(1:WORK-SCAN-LEN)
037600                 TO WORK-CUR-VALUE(WORK-CUR-LENGTH + 1:WORK-SCAN-LEN)
037700           ADD WORK-SCAN-LEN        TO WORK-CUR-LENGTH
037800        END-IF
037900     END-IF.
038000 3120-EXIT.
038100     EXIT.
038200*
038300 4000-READ-PHYLIP-TCS.
038400     SET WORK-NOT-AT-EOF           TO TRUE.
038500     PERFORM 1100-READ-ONE-LINE THRU 1100-EXIT.
038600     IF WORK-NOT-AT-EOF
038700        PERFORM 1200-COMPUTE-LINE-LEN THRU 1200-EXIT
038800        PERFORM 2900-PARSE-HEADER-LINE THRU 2900-EXIT
038900     ELSE
039000        PERFORM 9040-RAISE-INVALID-HEADER THRU 9040-EXIT
039100     END-IF.
039200     IF WORK-NEED-NOT-ABORT
039300        PERFORM 4100-READ-ONE-TCS-SEQ THRU 4100-EXIT
039400            VARYING WORK-CSV-I FROM 1 BY 1
039500            UNTIL WORK-CSV-I GREATER THAN WORK-HDR-COUNT
039600               OR WORK-MUST-ABORT
039700               OR WORK-AT-EOF
039800        IF SEQ-TOTAL NOT EQUAL WORK-HDR-COUNT
039900           MOVE WORK-HDR-COUNT     TO RES-EXPECTED
040000           MOVE SEQ-TOTAL          TO RES-ACTUAL
040100           PERFORM 9020-RAISE-WRONG-COUNT THRU 9020-EXIT
040200        END-IF
040300     END-IF.
040400 4000-EXIT.
040500     EXIT.
040600*
040700 4100-READ-ONE-TCS-SEQ.
040800     MOVE SPACE                   TO WORK-CUR-NAME WORK-CUR-VALUE.
040900     MOVE ZERO                    TO WORK-CUR-LENGTH.
041000     PERFORM 3110-SKIP-BLANK-LINES THRU 3110-EXIT.
041100     IF WORK-NOT-AT-EOF
041200        IF WORK-SCAN-LEN GREATER THAN 9
041300           MOVE WORK-LINE-BUFFER(1:9) TO WORK-CUR-NAME
041400        ELSE
041500           MOVE WORK-LINE-BUFFER(1:WORK-SCAN-LEN) TO WORK-CUR-NAME
041600        END-IF
041700        PERFORM 3110-SKIP-BLANK-LINES THRU 3110-EXIT
041800        IF WORK-AT-EOF
041900           MOVE WORK-CUR-NAME        TO RES-NAME
042000           PERFORM 9030-RAISE-MISSING-VALUE THRU 9030-EXIT
042100        ELSE
042200           MOVE WORK-LINE-BUFFER(1:WORK-SCAN-LEN) TO WORK-CUR-VALUE
042300           MOVE WORK-SCAN-LEN         TO WORK-CUR-LENGTH
042400           IF WORK-CUR-LENGTH NOT EQUAL WORK-HDR-LENGTH
042500              MOVE WORK-CUR-NAME       TO RES-NAME
042600              MOVE WORK-HDR-LENGTH     TO RES-EXPECTED
042700              MOVE WORK-CUR-LENGTH     TO RES-ACTUAL
042800              PERFORM 9010-RAISE-WRONG-LENGTH THRU 9010-EXIT
042900           ELSE
043000              PERFORM 1400-STORE-CURRENT-SEQUENCE THRU 1400-EXIT
043100           END-IF
043200        END-IF
043300     END-IF.
043400 4100-EXIT.
043500     EXIT.
043600*
043700 5000-READ-CSV.
043800     SET WORK-NOT-AT-EOF           TO TRUE.
043900     PERFORM 1100-READ-ONE-LINE THRU 1100-EXIT.
044000     IF WORK-NOT-AT-EOF
044100        PERFORM 1200-COMPUTE-LINE-LEN THRU 1200-EXIT
044200        IF WORK-SCAN-LEN GREATER THAN EQUAL 4
044300           AND WORK-LINE-BUFFER(1:4) EQUAL WK-SEP-PREFIX
044400           MOVE WORK-LINE-BUFFER(5:1) TO CSV-DELIMITER
044500           PERFORM 1100-READ-ONE-LINE THRU 1100-EXIT
044600           IF WORK-NOT-AT-EOF
044700              PERFORM 1200-COMPUTE-LINE-LEN THRU 1200-EXIT
044800           END-IF
044900        END-IF
045000     END-IF.
045100     PERFORM 5100-PROCESS-ONE-CSV-LINE THRU 5100-EXIT
045200         UNTIL WORK-AT-EOF
045300            OR WORK-MUST-ABORT.
045400 5000-EXIT.
045500     EXIT.
045600*
045700 5100-PROCESS-ONE-CSV-LINE.
045800     IF WORK-SCAN-LEN GREATER THAN ZERO
045900        PERFORM 5200-SPLIT-CSV-LINE THRU 5200-EXIT
046000        PERFORM 1400-STORE-CURRENT-SEQUENCE THRU 1400-EXIT
046100     END-IF.
046200     PERFORM 1100-READ-ONE-LINE THRU 1100-EXIT.
046300     IF WORK-NOT-AT-EOF
046400        PERFORM 1200-COMPUTE-LINE-LEN THRU 1200-EXIT
046500     END-IF.
046600 5100-EXIT.
046700     EXIT.
046800*
046900 5200-SPLIT-CSV-LINE.
047000     MOVE SPACE                   TO WORK-CUR-NAME WORK-CUR-VALUE.
047100     MOVE ZERO                    TO WORK-CUR-LENGTH WORK-CSV-FIELD-NO.
047200     MOVE 1                       TO WORK-FIELD-START.
047300     PERFORM 5210-SPLIT-ONE-FIELD THRU 5210-EXIT
047400         VARYING WORK-SCAN-I FROM 1 BY 1
047500         UNTIL WORK-SCAN-I GREATER THAN WORK-SCAN-LEN.
047600     IF WORK-FIELD-START LESS THAN EQUAL WORK-SCAN-LEN
047700        PERFORM 5220-TAKE-ONE-FIELD THRU 5220-EXIT
047800     END-IF.
047900 5200-EXIT.
048000     EXIT.
048100*
048200 5210-SPLIT-ONE-FIELD.
048300     IF WORK-LINE-BUFFER(WORK-SCAN-I:1) EQUAL CSV-DELIMITER
048400        PERFORM 5220-TAKE-ONE-FIELD THRU 5220-EXIT
048500        ADD 1                      TO WORK-SCAN-I GIVING WORK-FIELD-START
048600     END-IF.
048700 5210-EXIT.
048800     EXIT.
048900*
049000 5220-TAKE-ONE-FIELD.
049100     ADD 1                        TO WORK-CSV-FIELD-NO.
049200     IF WORK-CSV-FIELD-NO EQUAL 1
049300        AND CSV-HAS-NAMES
049400        MOVE WORK-LINE-BUFFER(WORK-FIELD-START:
049500              WORK-SCAN-I - WORK-FIELD-START) TO WORK-CUR-NAME
049600     ELSE
049700        MOVE WORK-LINE-BUFFER(WORK-FIELD-START:1)
049800              TO WORK-CUR-VALUE(WORK-CUR-LENGTH + 1:1)
049900        ADD 1                      TO WORK-CUR-LENGTH
050000     END-IF.
050100 5220-EXIT.
050200     EXIT.
050300*
050400*    --- INPUT ERRORS ---
050500 9010-RAISE-WRONG-LENGTH.
050600     MOVE WK-RES-WRONG-LENGTH      TO RES-RESULT.
050700     SET RES-IS-ERROR              TO TRUE.
050800     MOVE WORK-LINE-NO             TO RES-LINE-NO.
050900     MOVE 'SEQUENCE LENGTH DOES NOT MATCH HEADER LENGTH'
051000                                    TO RES-DESCRIPTION.
051100     SET WORK-MUST-ABORT           TO TRUE.
051200     ADD 1                         TO WORK-ERR-COUNT-N.
051300 9010-EXIT.
051400     EXIT.
051500*
051600 9020-RAISE-WRONG-COUNT.
051700     MOVE WK-RES-WRONG-COUNT       TO RES-RESULT.
051800     SET RES-IS-ERROR              TO TRUE.
051900     MOVE WORK-LINE-NO             TO RES-LINE-NO.
052000     MOVE 'SEQUENCE COUNT DOES NOT MATCH HEADER COUNT'
052100                                    TO RES-DESCRIPTION.
052200     SET WORK-MUST-ABORT           TO TRUE.
052300     ADD 1                         TO WORK-ERR-COUNT-N.
052400 9020-EXIT.
052500     EXIT.
052600*
052700 9030-RAISE-MISSING-VALUE.
052800     MOVE WK-RES-MISSING-VALUE     TO RES-RESULT.
052900     SET RES-IS-ERROR              TO TRUE.
053000     MOVE WORK-LINE-NO             TO RES-LINE-NO.
053100     MOVE 'NAME LINE WITH NO FOLLOWING VALUE LINE'
053200                                    TO RES-DESCRIPTION.
053300     SET WORK-MUST-ABORT           TO TRUE.
053400     ADD 1                         TO WORK-ERR-COUNT-N.
053500 9030-EXIT.
053600     EXIT.
053700*
053800 9040-RAISE-INVALID-HEADER.
053900     MOVE WK-RES-INVALID-HEADER    TO RES-RESULT.
054000     SET RES-IS-ERROR              TO TRUE.
054100     MOVE WORK-LINE-NO             TO RES-LINE-NO.
054200     MOVE 'HEADER LINE DOES NOT MATCH COUNT/LENGTH FORMAT'
054300                                    TO RES-DESCRIPTION.
054400     SET WORK-MUST-ABORT           TO TRUE.
054500     ADD 1                         TO WORK-ERR-COUNT-N.
054600 9040-EXIT.
054700     EXIT.
054800*
054900*    --- RUNTIME ERRORS ---
055000 9050-RAISE-READ-ERROR.
055100     MOVE WK-RES-READ-ERROR        TO RES-RESULT.
055200     SET RES-IS-ERROR              TO TRUE.
055300     DISPLAY 'HCTR001 - SEQIN OPEN ERROR - FS: ' SEQ-IN-FS.
055400     MOVE 'GENERIC READ ERROR OPENING SEQIN'
055500                                    TO RES-DESCRIPTION.
055600     SET WORK-MUST-ABORT           TO TRUE.
055700     ADD 1                         TO WORK-ERR-COUNT-N.
055800 9050-EXIT.
055900     EXIT.
056000*
056100 6000-CLOSE-INPUT.
056200     CLOSE SEQ-IN.
056300     DISPLAY 'HCTR001 - SEQUENCES READ: ' SEQ-TOTAL
056400             ' ERRORS RAISED: ' WORK-ERR-COUNT-N.
056500 6000-EXIT.
056600     EXIT.
