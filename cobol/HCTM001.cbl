000100 CBL OPT(2)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.  HCTM001.
000400 AUTHOR.      ALAIMO.
000500 INSTALLATION. EMB GENETICS LAB - BATCH SYSTEMS GROUP.
000600 DATE-WRITTEN. 1991-03-11.
000700 DATE-COMPILED.
000800 SECURITY.    NONE.
000900*----------------------------------------------------------------
001000* HCTM001
001100* **++ programma principale del confronto master/haplotype.
001200* Legge il file di sequenze FASTA (SEQIN), tratta la prima
001300* sequenza letta come master, raggruppa tutte le sequenze per
001400* valore identico (CALL HCTG001), calcola la Difference di ogni
001500* sequenza rispetto al master (CALL HCTD001) e scrive il report
001600* finale (CALL HCTW001).  Modellato sul vecchio harness a file
001700* X60DTS01: stesso schema OPEN/READ/PERFORM-UNTIL-EOF/CLOSE.
001800*----------------------------------------------------------------
001900* CHANGE LOG
002000*   1991-03-11 ALAIMO    ORIGINAL - CR91-0090 - single-pass
002100*              driver, FASTA input only, no CSV/Phylip support
002200*              here (see the separate conversion utility).
002300*   1992-04-27 ALAIMO    CR92-0140 - abort with RETURN-CODE 1 on
002400*              empty input file (previously produced an empty
002500*              report with RETURN-CODE 0).
002600*   1993-10-05 R.CONTI   CR93-0311 - same-length enforcement
002700*              moved up front of the read loop per lab QA
002800*              request; length mismatches abort the whole run
002900*              instead of only the mismatched sequence.
003000*   1996-02-14 M.FERRARI CR96-0055 - master-length mismatches
003100*              found AFTER the file is loaded now WARN and SKIP
003200*              instead of aborting, matching HCAT's own rule.
003300*   1998-08-19 S.BIANCHI Y2K REVIEW - no 2-digit years stored or
003400*              displayed by this program; no change required.
003500*   1999-05-03 S.BIANCHI CR99-0102 - haplotype count line wording
003600*              changed to match the report-writer's own heading.
003700*   1999-11-22 R.CONTI   CR99-0233 - driver now calls the new
003800*              HCTT001 transformer to build the DIFFERENCE-TABLE
003900*              for the master (first sequence read) instead of
004000*              relying on the report writer to compute it; the
004100*              report writer picks up DIFFERENCE-TABLE and
004200*              MASTER-SELECT-AREA as additional parameters.
004300*----------------------------------------------------------------
004400 ENVIRONMENT DIVISION.
004500*
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER.    IBM-370.
004800 OBJECT-COMPUTER.    IBM-370.
004900 SPECIAL-NAMES.
005000     CLASS NUCLEOTIDE-VALID IS 'A' 'C' 'G' 'T' 'a' 'c' 'g' 't'.
005100*
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT SEQ-IN         ASSIGN TO SEQIN
005500                           FILE STATUS IS SEQ-IN-FS.
005600*
005700 DATA DIVISION.
005800 FILE SECTION.
005900*
006000 FD  SEQ-IN
006100     BLOCK CONTAINS 0 RECORDS
006200     RECORDING MODE IS F.
006300 01  SEQ-IN-REC                 PIC X(2048).
006400*
006500 WORKING-STORAGE SECTION.
006600 01 WK-LITERALS.
006700   03 WK-FASTA-MARKER          PIC X(1)   VALUE '>'.
006800   03 WK-COMMENT-MARKER        PIC X(1)   VALUE ';'.
006900*
007000 01 LS-FILE-STATUSES.
007100   03 SEQ-IN-FS                PIC XX     VALUE SPACE.
007200     88 SEQ-IN-OK                         VALUE '00'.
007300     88 SEQ-IN-EOF                        VALUE '10'.
007400*
007500 01 LS-SWITCHES.
007600   03 WORK-EOF-SW              PIC X(1)   VALUE 'N'.
007700     88 WORK-AT-EOF                       VALUE 'Y'.
007800     88 WORK-NOT-AT-EOF                   VALUE 'N'.
007900   03 WORK-ABORT-SW            PIC X(1)   VALUE 'N'.
008000     88 WORK-MUST-ABORT                   VALUE 'Y'.
008100     88 WORK-NEED-NOT-ABORT                VALUE 'N'.
008200*
008300 01 LS-COUNTERS.
008400   03 WORK-LINE-NO             PIC 9(6) COMP VALUE ZERO.
008500   03 WORK-BUILD-LEN           PIC 9(4) COMP VALUE ZERO.
008600   03 WORK-SEQ-I               PIC 9(4) COMP VALUE ZERO.
008700   03 WORK-KEPT-COUNT          PIC 9(4) COMP VALUE ZERO.
008800*
008900 01 WORK-BUILD-LEN-AREA.
009000   03 WORK-BUILD-LEN-N         PIC 9(4)   VALUE ZERO.
009100   03 WORK-BUILD-LEN-X REDEFINES WORK-BUILD-LEN-N
009200                               PIC X(4).
009300*
009400 01 WORK-ORDINAL-NAME-AREA.
009500   03 WORK-ORDINAL-N           PIC 9(4)   VALUE ZERO.
009600   03 WORK-ORDINAL-X REDEFINES WORK-ORDINAL-N
009700                               PIC X(4).
009800*
009900 01 WORK-KEPT-COUNT-AREA.
010000   03 WORK-KEPT-COUNT-N        PIC 9(4)   VALUE ZERO.
010100   03 WORK-KEPT-COUNT-X REDEFINES WORK-KEPT-COUNT-N
010200                               PIC X(4).
010300*
010400 LOCAL-STORAGE SECTION.
010500 01 LS-SPARE                   PIC X(1)   VALUE SPACE.
010600*
010700 WORKING-STORAGE SECTION.
010800 01 SEQUENCE-TABLE.
010900   COPY HCTMSEQ.
011000 01 HAPLOTYPE-TABLE.
011100   COPY HCTMHAP.
011200 01 RES-AREA.
011300   COPY HCTMRES.
011400 01 MASTER-SELECT-AREA.
011500   COPY HCTMMST.
011600 01 DIFFERENCE-TABLE.
011700   COPY HCTMDIF.
011800*
011900 PROCEDURE DIVISION.
012000*
012100 0000-MAIN-CONTROL.
012200     PERFORM 1000-OPEN-INPUT THRU 1000-EXIT.
012300     IF WORK-NEED-NOT-ABORT
012400        PERFORM 2000-LOAD-SEQUENCES THRU 2000-EXIT
012500     END-IF.
012600     PERFORM 3000-CLOSE-INPUT THRU 3000-EXIT.
012700     IF WORK-NEED-NOT-ABORT
012800        IF SEQ-TOTAL EQUAL ZERO
012900           DISPLAY 'HCTM001 - INPUT FILE IS EMPTY'
013000           SET WORK-MUST-ABORT   TO TRUE
013100        END-IF
013200     END-IF.
013300     IF WORK-NEED-NOT-ABORT
013400        PERFORM 4000-RUN-ANALYSIS THRU 4000-EXIT
013500     END-IF.
013600     PERFORM 5000-TERM-RUN THRU 5000-EXIT.
013700     GOBACK.
013800*
013900 1000-OPEN-INPUT.
014000     OPEN INPUT SEQ-IN.
014100     IF NOT SEQ-IN-OK
014200        DISPLAY 'HCTM001 - SEQIN OPEN ERROR - FS: ' SEQ-IN-FS
014300        SET WORK-MUST-ABORT      TO TRUE
014400     END-IF.
014500 1000-EXIT.
014600     EXIT.
014700*
014800 2000-LOAD-SEQUENCES.
014900     MOVE ZERO                   TO SEQ-TOTAL WORK-LINE-NO.
015000     PERFORM 2100-READ-ONE-LINE THRU 2100-EXIT.
015100     PERFORM 2200-PROCESS-ONE-LINE THRU 2200-EXIT
015200         UNTIL WORK-AT-EOF
015300            OR WORK-MUST-ABORT.
015400 2000-EXIT.
015500     EXIT.
015600*
015700 2100-READ-ONE-LINE.
015800     READ SEQ-IN.
015900     IF SEQ-IN-EOF
016000        SET WORK-AT-EOF          TO TRUE
016100     ELSE
016200        IF NOT SEQ-IN-OK
016300           DISPLAY 'HCTM001 - SEQIN READ ERROR - FS: ' SEQ-IN-FS
016400           SET WORK-MUST-ABORT   TO TRUE
016500        ELSE
016600           ADD 1                 TO WORK-LINE-NO
016700        END-IF
016800     END-IF.
016900 2100-EXIT.
017000     EXIT.
017100*
017200 2200-PROCESS-ONE-LINE.
017300     IF SEQ-IN-REC(1:1) EQUAL WK-FASTA-MARKER
017400        PERFORM 2210-START-NEW-SEQUENCE THRU 2210-EXIT
017500     ELSE
017600        IF SEQ-IN-REC(1:1) EQUAL WK-COMMENT-MARKER
017700           CONTINUE
017800        ELSE
017900           IF SEQ-IN-REC NOT EQUAL SPACE
018000              PERFORM 2220-APPEND-VALUE THRU 2220-EXIT
018100           END-IF
018200        END-IF
018300     END-IF.
018400     PERFORM 2100-READ-ONE-LINE THRU 2100-EXIT.
018500 2200-EXIT.
018600     EXIT.
018700*
018800 2210-START-NEW-SEQUENCE.
018900     ADD 1                       TO SEQ-TOTAL.
019000     MOVE SPACE                  TO SEQ-E-NAME(SEQ-TOTAL)
019100                                    SEQ-E-VALUE(SEQ-TOTAL).
019200     MOVE ZERO                   TO SEQ-E-LENGTH(SEQ-TOTAL).
019300     IF SEQ-IN-REC(2:2047) EQUAL SPACE
019400        MOVE SEQ-TOTAL            TO WORK-ORDINAL-N
019500        MOVE WORK-ORDINAL-X       TO SEQ-E-NAME(SEQ-TOTAL)
019600     ELSE
019700        MOVE SEQ-IN-REC(2:29)     TO SEQ-E-NAME(SEQ-TOTAL)
019800     END-IF.
019900 2210-EXIT.
020000     EXIT.
020100*
020200 2220-APPEND-VALUE.
020300     IF SEQ-TOTAL EQUAL ZERO
020400        DISPLAY 'HCTM001 - VALUE LINE WITH NO PRECEDING NAME'
020500        SET WORK-MUST-ABORT       TO TRUE
020600     ELSE
020700        MOVE SEQ-E-LENGTH(SEQ-TOTAL) TO WORK-BUILD-LEN
020800        PERFORM 2221-COPY-ONE-CHAR THRU 2221-EXIT
020900            VARYING WORK-SEQ-I FROM 1 BY 1
021000            UNTIL WORK-SEQ-I GREATER THAN 2048
021100               OR SEQ-IN-REC(WORK-SEQ-I:1) EQUAL SPACE
021200        MOVE WORK-BUILD-LEN          TO SEQ-E-LENGTH(SEQ-TOTAL)
021300     END-IF.
021400 2220-EXIT.
021500     EXIT.
021600*
021700 2221-COPY-ONE-CHAR.
021800     ADD 1                        TO WORK-BUILD-LEN.
021900     MOVE SEQ-IN-REC(WORK-SEQ-I:1)
022000                    TO SEQ-E-VALUE(SEQ-TOTAL)(WORK-BUILD-LEN:1).
022100 2221-EXIT.
022200     EXIT.
022300*
022400 3000-CLOSE-INPUT.
022500     CLOSE SEQ-IN.
022600 3000-EXIT.
022700     EXIT.
022800*
022900 4000-RUN-ANALYSIS.
023000     PERFORM 4100-CHECK-SAME-LENGTH THRU 4100-EXIT.
023100     IF WORK-NEED-NOT-ABORT
023200        PERFORM 4200-SET-MASTER-FROM-FIRST THRU 4200-EXIT
023300        CALL 'HCTG001' USING SEQUENCE-TABLE HAPLOTYPE-TABLE
023400                             RES-AREA
023500        CALL 'HCTT001' USING HAPLOTYPE-TABLE SEQUENCE-TABLE
023600                             MASTER-SELECT-AREA DIFFERENCE-TABLE
023700                             RES-AREA
023800        CALL 'HCTW001' USING SEQUENCE-TABLE HAPLOTYPE-TABLE
023900                             DIFFERENCE-TABLE MASTER-SELECT-AREA
024000                             RES-AREA
024100     END-IF.
024200 4000-EXIT.
024300     EXIT.
024400*
024500 4200-SET-MASTER-FROM-FIRST.
024600     SET MST-BY-RECORD             TO TRUE.
024700     MOVE SEQ-E-NAME(1)            TO MST-NAME.
024800     MOVE SEQ-E-LENGTH(1)          TO MST-LENGTH.
024900     MOVE SEQ-E-VALUE(1)           TO MST-VALUE.
025000 4200-EXIT.
025100     EXIT.
025200*
025300 4100-CHECK-SAME-LENGTH.
025400* every sequence must have the same length as the first one read
025500     PERFORM 4110-COMPARE-ONE-LENGTH THRU 4110-EXIT
025600         VARYING WORK-SEQ-I FROM 2 BY 1
025700         UNTIL WORK-SEQ-I GREATER THAN SEQ-TOTAL
025800            OR WORK-MUST-ABORT.
025900 4100-EXIT.
026000     EXIT.
026100*
026200 4110-COMPARE-ONE-LENGTH.
026300     IF SEQ-E-LENGTH(WORK-SEQ-I) NOT EQUAL SEQ-E-LENGTH(1)
026400        DISPLAY 'HCTM001 - LENGTH MISMATCH AT SEQUENCE '
026500                WORK-SEQ-I ' NAME ' SEQ-E-NAME(WORK-SEQ-I)
026600                ' EXPECTED ' SEQ-E-LENGTH(1)
026700                ' ACTUAL ' SEQ-E-LENGTH(WORK-SEQ-I)
026800        SET WORK-MUST-ABORT       TO TRUE
026900     END-IF.
027000 4110-EXIT.
027100     EXIT.
027200*
027300 5000-TERM-RUN.
027400     IF WORK-MUST-ABORT
027500        MOVE 1                    TO RETURN-CODE
027600     ELSE
027700        MOVE 0                    TO RETURN-CODE
027800        MOVE SEQ-TOTAL            TO WORK-KEPT-COUNT
027900        MOVE WORK-KEPT-COUNT      TO WORK-KEPT-COUNT-N
028000        DISPLAY 'HCTM001 - SEQUENCES RETAINED: '
028100                WORK-KEPT-COUNT-X
028200        DISPLAY 'HCTM001 - HAPLOTYPES WRITTEN: ' HAP-TOTAL
028300     END-IF.
028400 5000-EXIT.
028500     EXIT.
