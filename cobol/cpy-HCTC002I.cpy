000100* **++ HCTC002 linkage IN - the sequence to be translated plus
000200* the translation control (starting offset, "auto" mode flag).
000300 01 HCTC002-IN.
000400   03 HCTC002-SEQ-NAME        PIC X(30)  VALUE SPACE.
000500   03 HCTC002-SEQ-LENGTH      PIC 9(4)   VALUE ZERO.
000600   03 HCTC002-SEQ-VALUE       PIC X(2000) VALUE SPACE.
000700   03 FILLER                 PIC X(6)   VALUE SPACE.
000800*
000900 01 HCTC002-CTL.
001000   03 HCTC002-OFFSET          PIC 9(4)   VALUE ZERO.
001100   03 HCTC002-AUTO-SW         PIC X(1)   VALUE 'N'.
001200     88 HCTC002-AUTO-MODE                VALUE 'Y'.
001300     88 HCTC002-OFFSET-MODE              VALUE 'N'.
001400   03 FILLER                 PIC X(8)   VALUE SPACE.
