000100 CBL OPT(2)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.  HCTT001.
000400 AUTHOR.      R.CONTI.
000500 INSTALLATION. EMB GENETICS LAB - BATCH SYSTEMS GROUP.
000600 DATE-WRITTEN. 1995-03-20.
000700 DATE-COMPILED.
000800 SECURITY.    NONE.
000900*----------------------------------------------------------------
001000* HCTT001
001100* **++ programma per il calcolo della Difference di ogni
001200* haplotype (il suo primo membro) rispetto ad un master, dato
001300* direttamente dal chiamante oppure identificato per nome fra
001400* TUTTI i membri di TUTTI gli haplotype.  Usato sia dal driver
001500* principale (master noto, MST-BY-RECORD) sia dalle utility che
001600* permettono all'operatore di scegliere il master per nome
001700* (MST-BY-NAME).
001800*----------------------------------------------------------------
001900* CHANGE LOG
002000*   1995-03-20 R.CONTI   ORIGINAL - CR95-0090 - carved out of
002100*              HCTG001 so the batch driver and the interactive
002200*              re-master utility could share one copy of this
002300*              logic.
002400*   1996-09-12 M.FERRARI CR96-0271 - MST-BY-NAME lookup now scans
002500*              every haplotype's first member, not just the
002600*              first haplotype, per lab correction request.
002700*   1998-08-19 S.BIANCHI Y2K REVIEW - no date fields present in
002800*              this program; no change required.
002900*   1999-09-30 S.BIANCHI CR99-0201 - haplotypes whose length does
003000*              not match the master are now skipped with a
003100*              warning instead of aborting the whole transform.
003150*   2000-03-14 ALAIMO    CR00-0033 - MST-BY-NAME lookup now scans
003160*              every member of every haplotype, not just the
003170*              haplotype's first (representative) member; a
003180*              requested master name belonging to a second-or-
003190*              later member was coming back NOT FOUND (matches
003200*              the member scan HCTW002 already used).
003210*----------------------------------------------------------------
003300 ENVIRONMENT DIVISION.
003400*
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER.    IBM-370.
003700 OBJECT-COMPUTER.    IBM-370.
003800 SPECIAL-NAMES.
003900     CLASS NUCLEOTIDE-VALID IS 'A' 'C' 'G' 'T' 'a' 'c' 'g' 't'.
004000*
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300**
004400 DATA DIVISION.
004500 FILE SECTION.
004600*
004700 WORKING-STORAGE SECTION.
004800 01 LS-COUNTERS.
004900   03 WORK-HAP-I               PIC 9(4) COMP VALUE ZERO.
005000   03 WORK-MEMBER-I            PIC 9(4) COMP VALUE ZERO.
005100   03 WORK-REP-SEQ-I           PIC 9(4) COMP VALUE ZERO.
005200*
005300 01 LS-SWITCHES.
005400   03 WORK-FOUND-SW            PIC X(1)   VALUE 'N'.
005500     88 WORK-MASTER-FOUND                 VALUE 'Y'.
005600     88 WORK-MASTER-NOT-FOUND             VALUE 'N'.
005700*
005800 01 WORK-MASTER-AREA.
005900   03 WORK-MASTER-NAME         PIC X(30)  VALUE SPACE.
006000   03 WORK-MASTER-LENGTH       PIC 9(4)   VALUE ZERO.
006100   03 WORK-MASTER-VALUE        PIC X(2000) VALUE SPACE.
006200   03 FILLER                   PIC X(6)   VALUE SPACE.
006300*
006400 01 LS-HAPI-CONVERT-AREA.
006500   03 WORK-HAP-I-N             PIC 9(4)   VALUE ZERO.
006600   03 WORK-HAP-I-X REDEFINES WORK-HAP-I-N
006700                            PIC X(4).
006800*
006900 01 LS-MLEN-CONVERT-AREA.
007000   03 WORK-MLEN-N              PIC 9(4)   VALUE ZERO.
007100   03 WORK-MLEN-X REDEFINES WORK-MLEN-N
007200                            PIC X(4).
007300*
007400 01 LS-DIFTOTAL-CONVERT-AREA.
007500   03 WORK-DIFTOTAL-N          PIC 9(4)   VALUE ZERO.
007600   03 WORK-DIFTOTAL-X REDEFINES WORK-DIFTOTAL-N
007700                            PIC X(4).
007800*
007900 LOCAL-STORAGE SECTION.
008000 01 LS-SPARE                   PIC X(1)   VALUE SPACE.
008100*
008200 LINKAGE SECTION.
008300 COPY HCTMHAP.
008400 COPY HCTMSEQ.
008500 COPY HCTMMST.
008600 COPY HCTMDIF.
008700 COPY HCTD001I.
008800 COPY HCTD001O.
008900 COPY HCTMRES.
009000*
009100 PROCEDURE DIVISION USING HAPLOTYPE-TABLE
009200                          SEQUENCE-TABLE
009300                          MASTER-SELECT-AREA
009400                          DIFFERENCE-TABLE
009500                          RES-AREA.
009600*
009700 0000-TRANSFORM-CONTROL.
009800     MOVE ZERO                   TO DIF-TOTAL.
009900     SET RES-IS-OK                TO TRUE.
010000     PERFORM 1000-RESOLVE-MASTER THRU 1000-EXIT.
010100     IF WORK-MASTER-NOT-FOUND
010200        DISPLAY 'HCTT001 - MASTER NAME NOT FOUND: ' MST-NAME
010300        SET RES-IS-WARNING         TO TRUE
010400        MOVE 1                     TO RES-RESULT
010500        MOVE MST-NAME              TO RES-NAME
010600     ELSE
010700        PERFORM 2000-TRANSFORM-HAPLOTYPES THRU 2000-EXIT
010800        MOVE DIF-TOTAL           TO WORK-DIFTOTAL-N
010900        DISPLAY 'HCTT001 - HAPLOTYPES TRANSFORMED: '
011000                WORK-DIFTOTAL-X
011100     END-IF.
011200     GOBACK.
011300*
011400 1000-RESOLVE-MASTER.
011500     SET WORK-MASTER-NOT-FOUND     TO TRUE.
011600     IF MST-BY-RECORD
011700        MOVE MST-NAME              TO WORK-MASTER-NAME
011800        MOVE MST-LENGTH            TO WORK-MASTER-LENGTH
011900        MOVE MST-VALUE             TO WORK-MASTER-VALUE
012000        SET WORK-MASTER-FOUND      TO TRUE
012100     ELSE
012200        PERFORM 1100-FIND-MASTER-BY-NAME THRU 1100-EXIT
012300     END-IF.
012400 1000-EXIT.
012500     EXIT.
012600*
012700 1100-FIND-MASTER-BY-NAME.
012800     MOVE ZERO                    TO WORK-HAP-I.
012900     PERFORM 1110-TEST-ONE-HAPLOTYPE THRU 1110-EXIT
013000         VARYING WORK-HAP-I FROM 1 BY 1
013100         UNTIL WORK-HAP-I GREATER THAN HAP-TOTAL
013200            OR WORK-MASTER-FOUND.
013300 1100-EXIT.
013400     EXIT.
013500*
013600 1110-TEST-ONE-HAPLOTYPE.
* CR00-0033 - was testing only the representative (first) member of
* each haplotype, so a requested name belonging to a haplotype's
* second-or-later member came back "MASTER NAME NOT FOUND"; now walks
* every member, the same as HCTW002's 1010-/1011- pair.
013650     PERFORM 1120-TEST-ONE-MEMBER THRU 1120-EXIT
013660         VARYING WORK-MEMBER-I FROM 1 BY 1
013670         UNTIL WORK-MEMBER-I GREATER THAN
013680                              HAP-E-SEQ-COUNT(WORK-HAP-I)
013690            OR WORK-MASTER-FOUND.
014600 1110-EXIT.
014700     EXIT.
014750*
014760 1120-TEST-ONE-MEMBER.
014770     MOVE HAP-E-MEMBER-IDX(WORK-HAP-I WORK-MEMBER-I)
014780                                 TO WORK-REP-SEQ-I.
014790     IF SEQ-E-NAME(WORK-REP-SEQ-I) EQUAL MST-NAME
014800        MOVE SEQ-E-NAME(WORK-REP-SEQ-I)   TO WORK-MASTER-NAME
014810        MOVE SEQ-E-LENGTH(WORK-REP-SEQ-I) TO WORK-MASTER-LENGTH
014820        MOVE SEQ-E-VALUE(WORK-REP-SEQ-I)  TO WORK-MASTER-VALUE
014830        SET WORK-MASTER-FOUND             TO TRUE
014840     END-IF.
014850 1120-EXIT.
014860     EXIT.
014870*
014900 2000-TRANSFORM-HAPLOTYPES.
015000     PERFORM 2100-TRANSFORM-ONE-HAPLOTYPE THRU 2100-EXIT
015100         VARYING WORK-HAP-I FROM 1 BY 1
015200         UNTIL WORK-HAP-I GREATER THAN HAP-TOTAL.
015300 2000-EXIT.
015400     EXIT.
015500*
015600 2100-TRANSFORM-ONE-HAPLOTYPE.
015700     IF HAP-E-SEQ-COUNT(WORK-HAP-I) GREATER THAN ZERO
015800        MOVE HAP-E-MEMBER-IDX(WORK-HAP-I 1) TO WORK-REP-SEQ-I
015900        IF SEQ-E-LENGTH(WORK-REP-SEQ-I) EQUAL WORK-MASTER-LENGTH
016000           PERFORM 2110-CALL-DIFFERENCE THRU 2110-EXIT
016100           PERFORM 2120-STORE-RESULT THRU 2120-EXIT
016200        ELSE
016300           MOVE WORK-HAP-I         TO WORK-HAP-I-N
016400           MOVE WORK-MASTER-LENGTH TO WORK-MLEN-N
016500           DISPLAY 'HCTT001 - LENGTH MISMATCH, HAPLOTYPE #'
016600                   WORK-HAP-I-X ' ' HAP-E-NAME(WORK-HAP-I)
016700                   ' EXPECTED LEN ' WORK-MLEN-X ' SKIPPED'
016800        END-IF
016900     END-IF.
017000 2100-EXIT.
017100     EXIT.
017200*
017300 2110-CALL-DIFFERENCE.
017400     MOVE WORK-MASTER-NAME        TO HCTD001-MASTER-NAME.
017500     MOVE WORK-MASTER-LENGTH      TO HCTD001-MASTER-LENGTH.
017600     MOVE WORK-MASTER-VALUE       TO HCTD001-MASTER-VALUE.
017700     MOVE SEQ-E-NAME(WORK-REP-SEQ-I)   TO HCTD001-SLAVE-NAME.
017800     MOVE SEQ-E-LENGTH(WORK-REP-SEQ-I) TO HCTD001-SLAVE-LENGTH.
017900     MOVE SEQ-E-VALUE(WORK-REP-SEQ-I)  TO HCTD001-SLAVE-VALUE.
018000     CALL 'HCTD001' USING HCTD001-IN HCTD001-OUT RES-AREA.
018100 2110-EXIT.
018200     EXIT.
018300*
018400 2120-STORE-RESULT.
018500     ADD 1                        TO DIF-TOTAL.
018600     MOVE HAP-E-NAME(WORK-HAP-I)  TO DIF-E-HAP-NAME(DIF-TOTAL).
018700     MOVE HCTD001-DIF-LENGTH      TO DIF-E-LENGTH(DIF-TOTAL).
018800     MOVE HCTD001-DIF-VALUE       TO DIF-E-VALUE(DIF-TOTAL).
018900     MOVE HCTD001-DIF-DISTANCE    TO DIF-E-DISTANCE(DIF-TOTAL).
019000 2120-EXIT.
019100     EXIT.
